000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXMATH0M.                                   
000400       AUTHOR.        L. ORTMANN.                                 
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1988-09-12.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2024-11-08                            
001300      * Letzte Version   :: A.01.03                               
001400      * Kurzbeschreibung :: Hausinterne Naeherungsroutinen fuer   
001500      *                     Wurzel, Exponent,                     
001600      * Sinus/Kosinus/Arkustangens,                               
001700      *                     da der Compiler dieser Anlage keine   
001800      *                     eingebauten Funktionen dafuer         
001900      * bereitstellt                                              
002000      * Auftrag          :: IDSS-KRIT-01                          
002100      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200      *-----------------------------------------------------------
002300      * Vers. | Datum | von | Kommentar *                         
002400      *                                                           
002500      * ------|------------|-----|--------------------*           
002600      *A.00.00|1988-09-12| lor | Neuerstellung: SQRT, EXP         A0000   
002700      *       |1988-09-12| lor | (Reihenentw.)                    A0000   
002800      *A.00.01|1990-02-19| lor | SIN/COS ergaenzt (Taylorreihe, 8 A0001   
002900      *       |1990-02-19| lor | Glieder)                         A0001   
003000      *A.00.02|1992-11-30| kl  | ATAN/ATAN2 ergaenzt fuer         A0002   
003100      *       |1992-11-30| kl  | Windrichtung                     A0002   
003200      *A.00.03|1996-04-08| hg  | Argumentreduktion SIN/COS auf    A0003   
003300      *       |1996-04-08| hg  | +-2*PI                           A0003   
003400      *A.01.00|1998-12-02| lor | Y2K-Pruefung durchgefuehrt, keineA0100   
003500      *       |            |     | Datumsfelder in diesem Modul   A0100   
003600      *       |            |     | betroffen                      A0100   
003700      *A.01.01|1999-01-06| lor | Jahrtausendwechsel-Test bestandenA0101   
003800      *A.01.02|2021-01-08| edv | ASIN ergaenzt fuer               A0102   
003900      *       |2021-01-08| edv | WBGT-Sonnenstand (RQ-165)        A0102   
004000      *A.01.03|2024-11-08| edv | LN ergaenzt (Bereichsreduk-      A0103   
004100      *       |2024-11-08| edv | tion per Wurzelziehung,          A0103   
004200      *       |            |     | Reihe um 1) fuer WXGRID0       A0103   
004300      *       |            |     | Windchill ws^0.16 (RQ-252)     A0103   
004400      *-----------------------------------------------------------
004500      *                                                           
004600      * Programmbeschreibung                                      
004700      * --------------------                                      
004800      * Hausinterne Ersatz-Bibliothek fuer die Grundfunktionen,   
004900      * die von                                                   
005000      * WXGRID0 (abgeleitete Elemente) und WXWBGT0                
005100      * (Sonnenstand/WBGT)                                        
005200      * benoetigt werden. Reihen sind auf die in der              
005300      * Wetterauswertung                                          
005400      * ueblichen Wertebereiche abgestimmt (Winkel im Bogenmass   
005500      * vor dem                                                   
005600      * Aufruf auf +-2*PI reduziert).                             
005700      *                                                           
005800      ************************************************************
005900                                                                  
006000       ENVIRONMENT DIVISION.                                      
006100       CONFIGURATION SECTION.                                     
006200       SPECIAL-NAMES.                                             
006300           UPSI-0 IS WXMATH0-TRACE-SW                             
006400               ON STATUS IS WXMATH0-TRACE-ON.                     
006500                                                                  
006600       INPUT-OUTPUT SECTION.                                      
006700       FILE-CONTROL.                                              
006800                                                                  
006900       DATA DIVISION.                                             
007000       FILE SECTION.                                              
007100                                                                  
007200       WORKING-STORAGE SECTION.                                   
007300      *-----------------------------------------------------------
007400      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
007500      *-----------------------------------------------------------
007600       01          COMP-FELDER.                                   
007700           05      C4-TERM              PIC S9(04) COMP.          
007800           05      C4-ITER              PIC S9(04) COMP.          
007900           05      FILLER               PIC X(01).                
008000      *                                                           
008100      *-----------------------------------------------------------
008200      * Felder mit konstantem Inhalt: Praefix K                   
008300      *-----------------------------------------------------------
008400       01          KONSTANTE-FELDER.                              
008500           05      K-MODUL            PIC X(08)  VALUE "WXMATH0M".
008600           05      K-PI                 PIC S9(1)V9(10) COMP      
008700                                                    VALUE         
008800                                                     3.1415926536.
008900           05      K-HALF-PI            PIC S9(1)V9(10) COMP      
009000                                                    VALUE         
009100                                                     1.5707963268.
009200           05      K-MAXITER            PIC S9(04) COMP VALUE 40. 
009300           05      FILLER               PIC X(01).                
009400      *                                                           
009500      *-----------------------------------------------------------
009600      * Conditional-Felder                                        
009700      *-----------------------------------------------------------
009800       01          SCHALTER.                                      
009900           05      PRG-STATUS           PIC 9.                    
010000               88 PRG-OK                          VALUE ZERO.     
010100               88 PRG-NOK                         VALUE 1 THRU 9. 
010200               88 PRG-ABBRUCH                     VALUE 2.        
010300           05      FILLER                PIC X(01).               
010400      *                                                           
010500      *-----------------------------------------------------------
010600      * weitere Arbeitsfelder: Praefix W (Rechenwerk der          
010700      * Reihenentw.)                                              
010800      *-----------------------------------------------------------
010900       01          WORK-FELDER.                                   
011000           05      W-X                  PIC S9(4)V9(10) COMP.     
011100           05      W-X-X REDEFINES W-X  PIC X(08).                
011200           05      W-Y                  PIC S9(4)V9(10) COMP.     
011300           05      W-Y-X REDEFINES W-Y  PIC X(08).                
011400           05      W-GUESS              PIC S9(4)V9(10) COMP.     
011500           05      W-PREV               PIC S9(4)V9(10) COMP.     
011600           05      W-SUM                PIC S9(4)V9(10) COMP.     
011700           05      W-TERM               PIC S9(4)V9(10) COMP.     
011800           05      W-POWER              PIC S9(4)V9(10) COMP.     
011900           05      W-FACT               PIC S9(9)V9(4)  COMP.     
012000           05      W-FACT-X REDEFINES                             
012100                    W-FACT               PIC X(07).               
012200           05      W-SIGN               PIC S9(1)       COMP.     
012300           05      W-QUAD               PIC 9(1)        COMP.     
012400           05      W-PARITY             PIC 9(1)        COMP.     
012500           05      FILLER                PIC X(01).               
012600      *                                                           
012700       LINKAGE SECTION.                                           
012800       01     LINK-REC.                                           
012900           05  LINK-HDR.                                          
013000      *          1=SQRT 2=EXP 3=SIN 4=COS 5=ATAN2 6=ASIN 7=LN     
013100               10 LINK-FN-KIND      PIC 9(01).                    
013200               10 LINK-RC           PIC S9(04) COMP.              
013300               10 FILLER            PIC X(01).                    
013400           05  LINK-DATA.                                         
013500               10 LINK-ARG-1        PIC S9(4)V9(10) COMP.         
013600               10 LINK-ARG-2        PIC S9(4)V9(10) COMP.         
013700               10 LINK-RESULT       PIC S9(4)V9(10) COMP.         
013800               10 FILLER            PIC X(01).                    
013900                                                                  
014000       PROCEDURE DIVISION USING LINK-REC.                         
014100                                                                  
014200      ************************************************************
014300      * Steuerungs-Section                                        
014400      ************************************************************
014500       A100-STEUERUNG SECTION.                                    
014600       A100-00.                                                   
014700           PERFORM B000-VORLAUF                                   
014800           PERFORM B100-VERARBEITUNG                              
014900           PERFORM B090-ENDE                                      
015000           GOBACK                                                 
015100           .                                                      
015200       A100-99.                                                   
015300           EXIT.                                                  
015400                                                                  
015500       B000-VORLAUF SECTION.                                      
015600       B000-00.                                                   
015700           MOVE ZERO       TO LINK-RC                             
015800           MOVE ZERO       TO LINK-RESULT                         
015900           SET  PRG-OK     TO TRUE                                
016000           .                                                      
016100       B000-99.                                                   
016200           EXIT.                                                  
016300                                                                  
016400       B090-ENDE SECTION.                                         
016500       B090-00.                                                   
016600           CONTINUE                                               
016700           .                                                      
016800       B090-99.                                                   
016900           EXIT.                                                  
017000                                                                  
017100       B100-VERARBEITUNG SECTION.                                 
017200       B100-00.                                                   
017300           EVALUATE LINK-FN-KIND                                  
017400               WHEN 1  PERFORM C100-SQRT                          
017500               WHEN 2  PERFORM C200-EXP                           
017600               WHEN 3  PERFORM C300-SIN                           
017700               WHEN 4  PERFORM C400-COS                           
017800               WHEN 5  PERFORM C500-ATAN2                         
017900               WHEN 6  PERFORM C600-ASIN                          
018000               WHEN 7  PERFORM C700-LN                            
018100               WHEN OTHER                                         
018200                   MOVE 9999       TO LINK-RC                     
018300                   SET PRG-ABBRUCH TO TRUE                        
018400           END-EVALUATE                                           
018500           .                                                      
018600       B100-99.                                                   
018700           EXIT.                                                  
018800                                                                  
018900      ************************************************************
019000      * Quadratwurzel - Newton'sches Naeherungsverfahren          
019100      ************************************************************
019200       C100-SQRT SECTION.                                         
019300       C100-00.                                                   
019400           IF LINK-ARG-1 < ZERO                                   
019500               MOVE 9999 TO LINK-RC                               
019600               MOVE ZERO TO LINK-RESULT                           
019700               GO TO C100-99                                      
019800           END-IF                                                 
019900                                                                  
020000           IF LINK-ARG-1 = ZERO                                   
020100               MOVE ZERO TO LINK-RESULT                           
020200               GO TO C100-99                                      
020300           END-IF                                                 
020400                                                                  
020500           MOVE LINK-ARG-1               TO W-GUESS               
020600           MOVE ZERO                     TO C4-ITER               
020700           PERFORM C110-SQRT-STEP                                 
020800               UNTIL C4-ITER > K-MAXITER                          
020900                                                                  
021000           MOVE W-GUESS  TO LINK-RESULT                           
021100           MOVE ZERO     TO LINK-RC                               
021200           .                                                      
021300       C100-99.                                                   
021400           EXIT.                                                  
021500                                                                  
021600       C110-SQRT-STEP SECTION.                                    
021700       C110-00.                                                   
021800           MOVE W-GUESS  TO W-PREV                                
021900           COMPUTE W-GUESS ROUNDED =                              
022000               ( W-PREV + ( LINK-ARG-1 / W-PREV ) ) / 2           
022100           ADD 1 TO C4-ITER                                       
022200           .                                                      
022300       C110-99.                                                   
022400           EXIT.                                                  
022500                                                                  
022600      ************************************************************
022700      * Exponentialfunktion - Taylorreihe um 0, 20 Glieder        
022800      ************************************************************
022900       C200-EXP SECTION.                                          
023000       C200-00.                                                   
023100           MOVE 1        TO W-SUM                                 
023200           MOVE 1        TO W-TERM                                
023300           MOVE ZERO     TO C4-TERM                               
023400           PERFORM C210-EXP-TERM                                  
023500               UNTIL C4-TERM > 20                                 
023600                                                                  
023700           MOVE W-SUM    TO LINK-RESULT                           
023800           MOVE ZERO     TO LINK-RC                               
023900           .                                                      
024000       C200-99.                                                   
024100           EXIT.                                                  
024200                                                                  
024300       C210-EXP-TERM SECTION.                                     
024400       C210-00.                                                   
024500           ADD 1 TO C4-TERM                                       
024600           COMPUTE W-TERM ROUNDED = W-TERM * LINK-ARG-1 / C4-TERM 
024700           ADD W-TERM TO W-SUM                                    
024800           .                                                      
024900       C210-99.                                                   
025000           EXIT.                                                  
025100                                                                  
025200      ************************************************************
025300      * Sinus - Taylorreihe, Argument bereits auf +-2*PI reduziert
025400      ************************************************************
025500       C300-SIN SECTION.                                          
025600       C300-00.                                                   
025700           MOVE LINK-ARG-1  TO W-X                                
025800           MOVE W-X         TO W-SUM                              
025900           MOVE W-X         TO W-TERM                             
026000           MOVE 1           TO W-SIGN                             
026100           MOVE 1           TO C4-TERM                            
026200           PERFORM C310-SIN-TERM                                  
026300               UNTIL C4-TERM > 9                                  
026400                                                                  
026500           MOVE W-SUM    TO LINK-RESULT                           
026600           MOVE ZERO     TO LINK-RC                               
026700           .                                                      
026800       C300-99.                                                   
026900           EXIT.                                                  
027000                                                                  
027100       C310-SIN-TERM SECTION.                                     
027200       C310-00.                                                   
027300           ADD 1 TO C4-TERM                                       
027400           COMPUTE W-TERM ROUNDED =                               
027500               W-TERM * W-X * W-X / ( ( 2 * C4-TERM - 2 )         
027600                                    * ( 2 * C4-TERM - 3 ) )       
027700           MULTIPLY -1 BY W-SIGN                                  
027800           IF W-SIGN = 1                                          
027900               ADD W-TERM TO W-SUM                                
028000           ELSE                                                   
028100               SUBTRACT W-TERM FROM W-SUM                         
028200           END-IF                                                 
028300           .                                                      
028400       C310-99.                                                   
028500           EXIT.                                                  
028600                                                                  
028700      ************************************************************
028800      * Kosinus - ueber SIN(x + PI/2)                             
028900      ************************************************************
029000       C400-COS SECTION.                                          
029100       C400-00.                                                   
029200           COMPUTE W-X = LINK-ARG-1 + K-HALF-PI                   
029300           MOVE W-X TO LINK-ARG-1                                 
029400           PERFORM C300-SIN                                       
029500           .                                                      
029600       C400-99.                                                   
029700           EXIT.                                                  
029800                                                                  
029900      ************************************************************
030000      * ATAN2(Y,X) - Arkustangens-Reihe mit Quadrantenkorrektur,  
030100      * fuer die Windrichtungsberechnung in WXGRID0               
030200      ************************************************************
030300       C500-ATAN2 SECTION.                                        
030400       C500-00.                                                   
030500           MOVE LINK-ARG-1 TO W-Y                                 
030600           MOVE LINK-ARG-2 TO W-X                                 
030700                                                                  
030800           IF W-X = ZERO AND W-Y = ZERO                           
030900               MOVE ZERO TO LINK-RESULT                           
031000               MOVE ZERO TO LINK-RC                               
031100               GO TO C500-99                                      
031200           END-IF                                                 
031300                                                                  
031400           PERFORM C510-ATAN-BASE                                 
031500                                                                  
031600           EVALUATE TRUE                                          
031700               WHEN W-X > ZERO                                    
031800                   MOVE W-TERM TO LINK-RESULT                     
031900               WHEN W-X < ZERO AND W-Y >= ZERO                    
032000                   COMPUTE LINK-RESULT = W-TERM + K-PI            
032100               WHEN W-X < ZERO AND W-Y < ZERO                     
032200                   COMPUTE LINK-RESULT = W-TERM - K-PI            
032300               WHEN W-X = ZERO AND W-Y > ZERO                     
032400                   MOVE K-HALF-PI TO LINK-RESULT                  
032500               WHEN OTHER                                         
032600                   COMPUTE LINK-RESULT = ZERO - K-HALF-PI         
032700           END-EVALUATE                                           
032800           MOVE ZERO TO LINK-RC                                   
032900           .                                                      
033000       C500-99.                                                   
033100           EXIT.                                                  
033200                                                                  
033300      ************************************************************
033400      * Arkustangens von Y/X ueber Reihenentwicklung, |Y/X| <= 1  
033500      * vorausgesetzt (bei groesserem Betrag ueber Kehrwert       
033600      * reduziert)                                                
033700      ************************************************************
033800       C510-ATAN-BASE SECTION.                                    
033900       C510-00.                                                   
034000           IF W-X = ZERO                                          
034100               MOVE K-HALF-PI TO W-TERM                           
034200               GO TO C510-99                                      
034300           END-IF                                                 
034400                                                                  
034500           COMPUTE W-GUESS = W-Y / W-X                            
034600           IF W-GUESS < 0                                         
034700               COMPUTE W-GUESS = ZERO - W-GUESS                   
034800               MOVE -1 TO W-SIGN                                  
034900           ELSE                                                   
035000               MOVE 1  TO W-SIGN                                  
035100           END-IF                                                 
035200                                                                  
035300           IF W-GUESS > 1                                         
035400               COMPUTE W-GUESS = 1 / W-GUESS                      
035500               MOVE 1 TO W-QUAD                                   
035600           ELSE                                                   
035700               MOVE 0 TO W-QUAD                                   
035800           END-IF                                                 
035900                                                                  
036000           MOVE W-GUESS  TO W-POWER                               
036100           MOVE W-GUESS  TO W-SUM                                 
036200           MOVE 1        TO C4-TERM                               
036300           PERFORM C520-ATAN-TERM                                 
036400               UNTIL C4-TERM > 15                                 
036500                                                                  
036600           IF W-QUAD = 1                                          
036700               COMPUTE W-SUM = K-HALF-PI - W-SUM                  
036800           END-IF                                                 
036900                                                                  
037000           IF W-SIGN = -1                                         
037100               COMPUTE W-SUM = ZERO - W-SUM                       
037200           END-IF                                                 
037300                                                                  
037400           MOVE W-SUM TO W-TERM                                   
037500           .                                                      
037600       C510-99.                                                   
037700           EXIT.                                                  
037800                                                                  
037900       C520-ATAN-TERM SECTION.                                    
038000       C520-00.                                                   
038100           ADD 1 TO C4-TERM                                       
038200           COMPUTE W-POWER ROUNDED = W-POWER * W-GUESS * W-GUESS  
038300           DIVIDE C4-TERM BY 2 GIVING C4-ITER                     
038400                                REMAINDER W-PARITY                
038500           IF W-PARITY = ZERO                                     
038600               COMPUTE W-SUM = W-SUM - ( W-POWER / ( 2 * C4-TERM -
038700                   1 ) )                                          
038800           ELSE                                                   
038900               COMPUTE W-SUM = W-SUM + ( W-POWER / ( 2 * C4-TERM -
039000                   1 ) )                                          
039100           END-IF                                                 
039200           .                                                      
039300       C520-99.                                                   
039400           EXIT.                                                  
039500                                                                  
039600      ************************************************************
039700      * ARKUSSINUS ueber ASIN(z) = ATAN2(z, SQRT(1-z*z))          
039800      ************************************************************
039900       C600-ASIN SECTION.                                         
040000       C600-00.                                                   
040100           MOVE LINK-ARG-1  TO W-X                                
040200           COMPUTE LINK-ARG-1 = 1 - ( W-X * W-X )                 
040300           PERFORM C100-SQRT                                      
040400           MOVE LINK-RESULT TO W-Y                                
040500                                                                  
040600           MOVE W-X   TO LINK-ARG-1                               
040700           MOVE W-Y   TO LINK-ARG-2                               
040800           PERFORM C500-ATAN2                                     
040900           .                                                      
041000       C600-99.                                                   
041100           EXIT.                                                  
041200                                                                  
041300                                                                  
041400      ************************************************************
041500      * Natuerlicher Logarithmus - Bereichsreduktion durch        
041600      * wiederholtes Wurzelziehen auf x nahe 1, dann              
041700      * Reihenentwicklung ln(1+u) um 0, 20 Glieder (RQ-252,       
041800      * fuer WXGRID0 Windchill ws^0.16 = EXP(0.16*LN(ws)))        
041900      ************************************************************
042000       C700-LN SECTION.                                           
042100       C700-00.                                                   
042200           IF LINK-ARG-1 <= ZERO                                  
042300               MOVE 9999 TO LINK-RC                               
042400               MOVE ZERO TO LINK-RESULT                           
042500               GO TO C700-99                                      
042600           END-IF                                                 
042700                                                                  
042800           MOVE LINK-ARG-1 TO W-X                                 
042900           MOVE ZERO       TO C4-ITER                             
043000           PERFORM C710-LN-REDUCE                                 
043100               UNTIL W-X < 1.1 AND W-X > 0.9                      
043200                                                                  
043300           COMPUTE W-Y = W-X - 1                                  
043400           MOVE W-Y        TO W-SUM                               
043500           MOVE W-Y        TO W-TERM                              
043600           MOVE 1          TO W-SIGN                              
043700           MOVE 1          TO C4-TERM                             
043800           PERFORM C720-LN-TERM                                   
043900               UNTIL C4-TERM > 20                                 
044000                                                                  
044100           MOVE ZERO       TO C4-TERM                             
044200           PERFORM C730-LN-SCALE                                  
044300               UNTIL C4-TERM > C4-ITER                            
044400                                                                  
044500           MOVE W-SUM      TO LINK-RESULT                         
044600           MOVE ZERO       TO LINK-RC                             
044700           .                                                      
044800       C700-99.                                                   
044900           EXIT.                                                  
045000                                                                  
045100      *        eine Wurzelziehung reduziert x auf sqrt(x); die    
045200      * Anzahl                                                    
045300      *        der Reduktionen wird gezaehlt, um das Ergebnis     
045400      * spaeter                                                   
045500      *        wieder mit 2 hoch C4-ITER zu skalieren (ln(x) = 2 *
045600      *        ln(sqrt(x)))                                       
045700       C710-LN-REDUCE SECTION.                                    
045800       C710-00.                                                   
045900           COMPUTE LINK-ARG-1 = W-X                               
046000           PERFORM C100-SQRT                                      
046100           MOVE LINK-RESULT TO W-X                                
046200           ADD 1 TO C4-ITER                                       
046300           .                                                      
046400       C710-99.                                                   
046500           EXIT.                                                  
046600                                                                  
046700       C720-LN-TERM SECTION.                                      
046800       C720-00.                                                   
046900           ADD 1 TO C4-TERM                                       
047000           COMPUTE W-TERM ROUNDED = W-TERM * W-Y                  
047100           MULTIPLY -1 BY W-SIGN                                  
047200           IF W-SIGN = 1                                          
047300               COMPUTE W-SUM = W-SUM + ( W-TERM / C4-TERM )       
047400           ELSE                                                   
047500               COMPUTE W-SUM = W-SUM - ( W-TERM / C4-TERM )       
047600           END-IF                                                 
047700           .                                                      
047800       C720-99.                                                   
047900           EXIT.                                                  
048000                                                                  
048100       C730-LN-SCALE SECTION.                                     
048200       C730-00.                                                   
048300           COMPUTE W-SUM = W-SUM * 2                              
048400           ADD 1 TO C4-TERM                                       
048500           .                                                      
048600       C730-99.                                                   
048700           EXIT.                                                  
048800                                                                  
