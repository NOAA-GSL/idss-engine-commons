000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXKEY0M.                                    
000400       AUTHOR.        M. DIETRICH.                                
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1988-11-09.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2021-11-05                            
001300      * Letzte Version   :: A.01.04                               
001400      * Kurzbeschreibung :: Modellmengen-Erweiterung,             
001500      * Auswertungsfenster                                        
001600      *                     und Kriterien-Schluesseltexte         
001700      * Auftrag          :: IDSS-KRIT-01                          
001800      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900      *-----------------------------------------------------------
002000      * Vers. | Datum | von | Kommentar *                         
002100      *                                                           
002200      * ------|------------|-----|--------------------*           
002300      *A.00.00|1988-11-09| md  | Neuerstellung,                   A0000   
002400      *       |1988-11-09| md  | Modellmengen-Erweiterung         A0000   
002500      *       |            |     | ALL/ANY/benannt/leer           A0000   
002600      *A.00.01|1989-04-02| md  | Auswertungsfenster               A0001   
002700      *       |1989-04-02| md  | (Vorlauf-/Nachlauf-              A0001   
002800      *       |            |     | puffer in Stunden) ergaenzt    A0001   
002900      *A.01.00|1998-08-19| lor | Y2K-Pruefung: Fensterberechnung  A0100   
003000      *       |1998-08-19| lor | rechnet                          A0100   
003100      *       |            |     | ausschliesslich in             A0100   
003200      *       |            |     | Epoch-Sekunden                 A0100   
003300      *A.01.01|1999-01-06| lor | Jahrtausendwechsel-Test bestandenA0101   
003400      *A.01.02|2009-02-27| md  | Kriterien-Schluesseltext         A0102   
003500      *       |2009-02-27| md  | (mit/ohne                        A0102   
003600      *       |            |     | Namen) ergaenzt (RQ-041)       A0102   
003700      *A.01.03|2014-07-15| edv | Sammel-Schluessel (Criteria-Key) A0103   
003800      *       |2014-07-15| edv | ueber                            A0103   
003900      *       |            |     | mehrere Kriterien ergaenzt     A0103   
004000      *       |            |     | (RQ-063)                       A0103   
004100      *A.01.04|2021-11-05| edv | Schwellwert-Formatierung auf 2   A0104   
004200      *       |2021-11-05| edv | Dezimal-                         A0104   
004300      *       |            |     | stellen vereinheitlicht        A0104   
004400      *       |            |     | (RQ-171)                       A0104   
004500      *-----------------------------------------------------------
004600      *                                                           
004700      * Programmbeschreibung                                      
004800      * --------------------                                      
004900      * LINK-FN-KIND 1 (C100-EXPAND-MODELSET) wertet die          
005000      * Modellvorgabe                                             
005100      * eines Kriteriensatzes (TS-MODEL-SPEC) aus: 'ALL' liefert  
005200      * alle                                                      
005300      * bekannten Modellkennungen (bewusst so uebernommen, auch   
005400      * wenn                                                      
005500      * dies einen einzelnen Sammelbegriff auf alle Kennungen     
005600      * inklusive                                                 
005700      * seiner selbst aufweitet), 'ANY' liefert die erste bekannte
005800      * Kennung, ein benannter Modellname liefert sich selbst,    
005900      * eine                                                      
006000      * leere Vorgabe liefert keine Einschraenkung.               
006100      * LINK-FN-KIND 2 (C200-EVENT-WINDOW) errechnet das          
006200      * Auswertungs-                                              
006300      * fenster eines Events aus erstem/letztem                   
006400      * Gueltigkeitszeitpunkt                                     
006500      * und Vorlauf-/Nachlaufpuffer in Stunden.                   
006600      * LINK-FN-KIND 3 (C300-CRITERION-KEY) baut den              
006700      * Anzeige-Schluessel                                        
006800      * eines einzelnen Kriteriums; LINK-FN-KIND 4                
006900      * (C310-CRITERIA-KEY)                                       
007000      * verkettet mehrere bereits gebaute Kriterien-Schluessel zu 
007100      * einem                                                     
007200      * Sammel-Schluessel.                                        
007300      *                                                           
007400      ************************************************************
007500                                                                  
007600       ENVIRONMENT DIVISION.                                      
007700       CONFIGURATION SECTION.                                     
007800       SPECIAL-NAMES.                                             
007900           UPSI-0 IS WXKEY0-TRACE-SW                              
008000               ON STATUS IS WXKEY0-TRACE-ON.                      
008100                                                                  
008200       INPUT-OUTPUT SECTION.                                      
008300       FILE-CONTROL.                                              
008400                                                                  
008500       DATA DIVISION.                                             
008600       FILE SECTION.                                              
008700                                                                  
008800       WORKING-STORAGE SECTION.                                   
008900      *-----------------------------------------------------------
009000      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
009100      *-----------------------------------------------------------
009200       01          COMP-FELDER.                                   
009300           05      C4-I1                PIC S9(04) COMP.          
009400           05      C4-POS               PIC S9(04) COMP.          
009500           05      C4-LEN               PIC S9(04) COMP.          
009600           05      C9-SECS              PIC S9(09) COMP.          
009700           05      FILLER               PIC X(01).                
009800      *                                                           
009900      *-----------------------------------------------------------
010000      * Felder mit konstantem Inhalt: Praefix K                   
010100      *-----------------------------------------------------------
010200       01          KONSTANTE-FELDER.                              
010300           05      K-MODUL             PIC X(08) VALUE "WXKEY0M ".
010400           05     K-SECS-PER-HOUR      PIC S9(05) COMP VALUE 3600.
010500           05      K-DEFINED-MODELS.                              
010600               10 K-MODEL-1            PIC X(08) VALUE "ALL     ".
010700               10 K-MODEL-2            PIC X(08) VALUE "ANY     ".
010800               10 K-MODEL-3            PIC X(08) VALUE "NBM     ".
010900               10 K-MODEL-4            PIC X(08) VALUE "NONE    ".
011000           05      K-DEFINED-MODELS-R REDEFINES                   
011100                    K-DEFINED-MODELS.                             
011200               10 K-MODEL-TBL OCCURS 4 TIMES                      
011300                                     PIC X(08).                   
011400           05      K-NUM-DEFINED        PIC S9(04) COMP VALUE 4.  
011500           05      FILLER               PIC X(01).                
011600      *                                                           
011700      *-----------------------------------------------------------
011800      * Conditional-Felder                                        
011900      *-----------------------------------------------------------
012000       01          SCHALTER.                                      
012100           05      PRG-STATUS           PIC 9.                    
012200               88 PRG-OK                          VALUE ZERO.     
012300               88 PRG-NOK                         VALUE 1 THRU 9. 
012400               88 PRG-ABBRUCH                     VALUE 2.        
012500           05      FILLER                PIC X(01).               
012600      *                                                           
012700      *-----------------------------------------------------------
012800      * weitere Arbeitsfelder: Praefix W                          
012900      *-----------------------------------------------------------
013000       01          WORK-FELDER.                                   
013100           05      W-T1-ROUNDED         PIC S9(4)V99 COMP.        
013200           05      W-T1-ROUNDED-X REDEFINES                       
013300                    W-T1-ROUNDED         PIC X(04).               
013400           05      W-T2-ROUNDED         PIC S9(4)V99 COMP.        
013500           05      W-T2-ROUNDED-X REDEFINES                       
013600                    W-T2-ROUNDED         PIC X(04).               
013700           05      W-T1-EDIT            PIC -ZZZ9.99.             
013800           05      W-T2-EDIT            PIC -ZZZ9.99.             
013900           05      W-BUILD              PIC X(120).               
014000           05      FILLER               PIC X(01).                
014100      *                                                           
014200       LINKAGE SECTION.                                           
014300       01     LINK-REC.                                           
014400           05  LINK-HDR.                                          
014500               10 LINK-FN-KIND      PIC S9(02) COMP.              
014600      *              1 = Modellmengen-Erweiterung (C100)          
014700      *              2 = Auswertungsfenster (C200)                
014800      *              3 = Kriterien-Schluessel eines Kriteriums    
014900      * (C300)                                                    
015000      *              4 = Sammel-Schluessel mehrerer Kriterien     
015100      * (C310)                                                    
015200               10 LINK-RC           PIC S9(04) COMP.              
015300      *              0=OK, 100=leere Eingabe, 9999=Abbruch        
015400               10 FILLER            PIC X(01).                    
015500      *        -- Modellmengen-Erweiterung --                     
015600           05  LINK-MODELSET-IN.                                  
015700               10 LINK-MODEL-SPEC   PIC X(08).                    
015800               10 FILLER            PIC X(01).                    
015900           05  LINK-MODELSET-OUT.                                 
016000               10 LINK-MODEL-COUNT  PIC S9(04) COMP.              
016100               10 LINK-MODEL-LIST OCCURS 4 TIMES                  
016200                                     PIC X(08).                   
016300      *        -- Auswertungsfenster --                           
016400           05  LINK-WINDOW-IN.                                    
016500               10 LINK-FIRST-EPOCH  PIC S9(12) COMP.              
016600               10 LINK-LAST-EPOCH   PIC S9(12) COMP.              
016700               10 LINK-PRE-BUFFER-HR  PIC S9(05) COMP.            
016800               10 LINK-POST-BUFFER-HR PIC S9(05) COMP.            
016900           05  LINK-WINDOW-OUT.                                   
017000               10 LINK-WINDOW-START PIC S9(12) COMP.              
017100               10 LINK-WINDOW-END   PIC S9(12) COMP.              
017200      *        -- Kriterien-Schluessel eines Kriteriums --        
017300           05  LINK-CRITKEY-IN.                                   
017400               10 LINK-CK-NAME      PIC X(40).                    
017500               10 LINK-CK-FIELD     PIC X(20).                    
017600               10 LINK-CK-UNITS     PIC X(20).                    
017700               10 LINK-CK-REL       PIC X(04).                    
017800               10 LINK-CK-T1        PIC S9(7)V9(4).               
017900               10 LINK-CK-T2        PIC S9(7)V9(4).               
018000               10 LINK-CK-HAS-T2    PIC X.                        
018100                   88 LINK-CK-HAS-SECOND        VALUE 'J'.        
018200           05  LINK-CRITKEY-OUT.                                  
018300               10 LINK-CK-TEXT      PIC X(120).                   
018400      *        -- Sammel-Schluessel mehrerer Kriterien --         
018500           05  LINK-CRITSKEY-IN.                                  
018600               10 LINK-CS-NAME      PIC X(40).                    
018700               10 LINK-CS-COUNT     PIC S9(04) COMP.              
018800               10 LINK-CS-KEY-LIST OCCURS 10 TIMES                
018900                                     PIC X(120).                  
019000           05  LINK-CRITSKEY-OUT.                                 
019100               10 LINK-CS-TEXT      PIC X(600).                   
019200                                                                  
019300       PROCEDURE DIVISION USING LINK-REC.                         
019400                                                                  
019500      ************************************************************
019600      * Steuerungs-Section                                        
019700      ************************************************************
019800       A100-STEUERUNG SECTION.                                    
019900       A100-00.                                                   
020000           PERFORM B000-VORLAUF                                   
020100           PERFORM B100-VERARBEITUNG                              
020200           PERFORM B090-ENDE                                      
020300           GOBACK                                                 
020400           .                                                      
020500       A100-99.                                                   
020600           EXIT.                                                  
020700                                                                  
020800       B000-VORLAUF SECTION.                                      
020900       B000-00.                                                   
021000           MOVE ZERO TO LINK-RC                                   
021100           SET  PRG-OK TO TRUE                                    
021200           .                                                      
021300       B000-99.                                                   
021400           EXIT.                                                  
021500                                                                  
021600       B090-ENDE SECTION.                                         
021700       B090-00.                                                   
021800           CONTINUE                                               
021900           .                                                      
022000       B090-99.                                                   
022100           EXIT.                                                  
022200                                                                  
022300      ************************************************************
022400      * Verteiler                                                 
022500      ************************************************************
022600       B100-VERARBEITUNG SECTION.                                 
022700       B100-00.                                                   
022800           EVALUATE LINK-FN-KIND                                  
022900               WHEN 1  PERFORM C100-EXPAND-MODELSET               
023000               WHEN 2  PERFORM C200-EVENT-WINDOW                  
023100               WHEN 3  PERFORM C300-CRITERION-KEY                 
023200               WHEN 4  PERFORM C310-CRITERIA-KEY                  
023300               WHEN OTHER                                         
023400                   MOVE 9999 TO LINK-RC                           
023500                   SET  PRG-ABBRUCH TO TRUE                       
023600           END-EVALUATE                                           
023700           .                                                      
023800       B100-99.                                                   
023900           EXIT.                                                  
024000                                                                  
024100      ************************************************************
024200      * Modellmengen-Erweiterung nach U9: 'ALL' liefert alle      
024300      * bekannten                                                 
024400      * Kennungen (auch sich selbst - so im Quellsystem codiert), 
024500      * 'ANY'                                                     
024600      * liefert die erste bekannte Kennung, ein benannter         
024700      * Modellname                                                
024800      * liefert sich selbst, eine leere Vorgabe liefert keine     
024900      * Einschraenkung.                                           
025000      ************************************************************
025100       C100-EXPAND-MODELSET SECTION.                              
025200       C100-00.                                                   
025300           MOVE ZERO TO LINK-MODEL-COUNT                          
025400           MOVE ZERO TO LINK-RC                                   
025500                                                                  
025600           IF LINK-MODEL-SPEC = SPACES OR LOW-VALUES              
025700               GO TO C100-99                                      
025800           END-IF                                                 
025900                                                                  
026000           IF LINK-MODEL-SPEC(1:3) = "ALL"                        
026100               MOVE K-NUM-DEFINED TO LINK-MODEL-COUNT             
026200               SET C4-I1 TO 1                                     
026300               PERFORM C100-10 UNTIL C4-I1 > K-NUM-DEFINED        
026400           ELSE                                                   
026500               IF LINK-MODEL-SPEC(1:3) = "ANY"                    
026600                   MOVE 1 TO LINK-MODEL-COUNT                     
026700                   MOVE K-MODEL-TBL(1) TO LINK-MODEL-LIST(1)      
026800               ELSE                                               
026900                   MOVE 1 TO LINK-MODEL-COUNT                     
027000                   MOVE LINK-MODEL-SPEC TO LINK-MODEL-LIST(1)     
027100               END-IF                                             
027200           END-IF                                                 
027300           .                                                      
027400       C100-99.                                                   
027500           EXIT.                                                  
027600                                                                  
027700       C100-10.                                                   
027800           MOVE K-MODEL-TBL(C4-I1) TO LINK-MODEL-LIST(C4-I1)      
027900           ADD 1 TO C4-I1                                         
028000           .                                                      
028100                                                                  
028200      ************************************************************
028300      * Auswertungsfenster: erster Gueltigkeitszeitpunkt minus    
028400      * Vorlauf-                                                  
028500      * puffer bis letzter Gueltigkeitszeitpunkt plus             
028600      * Nachlaufpuffer                                            
028700      * (Puffer in Stunden, Fenstergrenzen in Epoch-Sekunden)     
028800      ************************************************************
028900       C200-EVENT-WINDOW SECTION.                                 
029000       C200-00.                                                   
029100           COMPUTE C9-SECS = LINK-PRE-BUFFER-HR * K-SECS-PER-HOUR 
029200           COMPUTE LINK-WINDOW-START = LINK-FIRST-EPOCH - C9-SECS 
029300                                                                  
029400           COMPUTE C9-SECS = LINK-POST-BUFFER-HR * K-SECS-PER-HOUR
029500           COMPUTE LINK-WINDOW-END = LINK-LAST-EPOCH + C9-SECS    
029600                                                                  
029700           MOVE ZERO TO LINK-RC                                   
029800           .                                                      
029900       C200-99.                                                   
030000           EXIT.                                                  
030100                                                                  
030200      ************************************************************
030300      * Kriterien-Schluessel eines einzelnen Kriteriums:          
030400      *    mit Name  : "name field units REL t1[ t2]"             
030500      *    ohne Name : "field units REL t1[ t2]"                  
030600      * Schwellwerte werden auf 2 Dezimalstellen formatiert       
030700      * (Mindest-                                                 
030800      * breite 3 Stellen vor dem Komma - "%3.2f" wie im           
030900      * Quellsystem)                                              
031000      ************************************************************
031100       C300-CRITERION-KEY SECTION.                                
031200       C300-00.                                                   
031300           MOVE SPACES TO LINK-CK-TEXT                            
031400           MOVE SPACES TO W-BUILD                                 
031500                                                                  
031600           MOVE LINK-CK-T1 TO W-T1-ROUNDED                        
031700           MOVE W-T1-ROUNDED TO W-T1-EDIT                         
031800                                                                  
031900           IF LINK-CK-NAME NOT = SPACES                           
032000               STRING                                             
032100                   LINK-CK-NAME    DELIMITED BY SPACE             
032200                   " "             DELIMITED BY SIZE              
032300                   LINK-CK-FIELD   DELIMITED BY SPACE             
032400                   " "             DELIMITED BY SIZE              
032500                   LINK-CK-UNITS   DELIMITED BY SPACE             
032600                   " "             DELIMITED BY SIZE              
032700                   LINK-CK-REL     DELIMITED BY SPACE             
032800                   " "             DELIMITED BY SIZE              
032900                   W-T1-EDIT       DELIMITED BY SIZE              
033000                   INTO W-BUILD                                   
033100           ELSE                                                   
033200               STRING                                             
033300                   LINK-CK-FIELD   DELIMITED BY SPACE             
033400                   " "             DELIMITED BY SIZE              
033500                   LINK-CK-UNITS   DELIMITED BY SPACE             
033600                   " "             DELIMITED BY SIZE              
033700                   LINK-CK-REL     DELIMITED BY SPACE             
033800                   " "             DELIMITED BY SIZE              
033900                   W-T1-EDIT       DELIMITED BY SIZE              
034000                   INTO W-BUILD                                   
034100           END-IF                                                 
034200                                                                  
034300           IF LINK-CK-HAS-SECOND                                  
034400               MOVE LINK-CK-T2 TO W-T2-ROUNDED                    
034500               MOVE W-T2-ROUNDED TO W-T2-EDIT                     
034600               PERFORM C300-APPEND-T2                             
034700           END-IF                                                 
034800                                                                  
034900           MOVE W-BUILD TO LINK-CK-TEXT                           
035000           MOVE ZERO TO LINK-RC                                   
035100           .                                                      
035200       C300-99.                                                   
035300           EXIT.                                                  
035400                                                                  
035500       C300-APPEND-T2.                                            
035600           MOVE SPACES TO LINK-CK-TEXT                            
035700           STRING                                                 
035800               W-BUILD    DELIMITED BY "  "                       
035900               " "        DELIMITED BY SIZE                       
036000               W-T2-EDIT  DELIMITED BY SIZE                       
036100               INTO LINK-CK-TEXT                                  
036200           MOVE LINK-CK-TEXT TO W-BUILD                           
036300           .                                                      
036400                                                                  
036500      ************************************************************
036600      * Sammel-Schluessel: Name + ", " + die uebergebenen         
036700      * Kriterien-                                                
036800      * Schluessel, durch ", " getrennt                           
036900      ************************************************************
037000       C310-CRITERIA-KEY SECTION.                                 
037100       C310-00.                                                   
037200           MOVE SPACES TO LINK-CS-TEXT                            
037300           MOVE SPACES TO W-BUILD                                 
037400                                                                  
037500           IF LINK-CS-NAME NOT = SPACES                           
037600               STRING                                             
037700                   LINK-CS-NAME  DELIMITED BY SPACE               
037800                   INTO W-BUILD                                   
037900           END-IF                                                 
038000                                                                  
038100           SET C4-I1 TO 1                                         
038200           PERFORM C310-10 UNTIL C4-I1 > LINK-CS-COUNT            
038300                                                                  
038400           MOVE W-BUILD TO LINK-CS-TEXT                           
038500           MOVE ZERO TO LINK-RC                                   
038600           .                                                      
038700       C310-99.                                                   
038800           EXIT.                                                  
038900                                                                  
039000       C310-10.                                                   
039100           MOVE SPACES TO LINK-CS-TEXT                            
039200           IF W-BUILD = SPACES                                    
039300               STRING                                             
039400                   LINK-CS-KEY-LIST(C4-I1)  DELIMITED BY "  "     
039500                   INTO LINK-CS-TEXT                              
039600           ELSE                                                   
039700               STRING                                             
039800                   W-BUILD                  DELIMITED BY "  "     
039900                   ", "                     DELIMITED BY SIZE     
040000                   LINK-CS-KEY-LIST(C4-I1)  DELIMITED BY "  "     
040100                   INTO LINK-CS-TEXT                              
040200           END-IF                                                 
040300           MOVE LINK-CS-TEXT TO W-BUILD                           
040400           ADD 1 TO C4-I1                                         
040500           .                                                      
040600                                                                  
