000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXTHRT0M.                                   
000400       AUTHOR.        R. ALBRECHT.                                
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1993-05-17.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2024-11-08                            
001300      * Letzte Version   :: A.02.02                               
001400      * Kurzbeschreibung :: Median-Zeitreihe, Beginn/Ende-Suche   
001500      * und                                                       
001600      *                     Ensemble-Statistik fuer               
001700      * Gefahrenzeitraeume                                        
001800      * Auftrag          :: IDSS-KRIT-01                          
001900      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000      *-----------------------------------------------------------
002100      * Vers. | Datum | von | Kommentar *                         
002200      *                                                           
002300      * ------|------------|-----|--------------------*           
002400      *A.00.00|1993-05-17| ra  | Neuerstellung,                   A0000   
002500      *       |1993-05-17| ra  | Anstieg/Abfall-Suche             A0000   
002600      *       |            |     | ueber die Intensitaetsreihe    A0000   
002700      *A.00.01|1993-11-02| ra  | Interpolation von Zeit und       A0001   
002800      *       |1993-11-02| ra  | Intensitaet                      A0001   
002900      *       |            |     | an den Nulldurchgaengen        A0001   
003000      *       |            |     | ergaenzt                       A0001   
003100      *A.01.00|1998-09-30| lor | Y2K-Pruefung: TP-BEGIN/END-EPOCH A0100   
003200      *       |1998-09-30| lor | bleiben                          A0100   
003300      *       |            |     | S9(12), keine 2-stelligen      A0100   
003400      *       |            |     | Jahresfelder                   A0100   
003500      *A.01.01|1999-01-06| lor | Jahrtausendwechsel-Test bestandenA0101   
003600      *A.01.02|2005-03-14| ra  | Peak-Suche im Bereich            A0102   
003700      *       |2005-03-14| ra  | CEIL(Beginn)..                   A0102   
003800      *       |            |     | FLOOR(Ende) korrigiert         A0102   
003900      *A.02.00|2019-07-09| edv | Median- und Perzentil-Bildung    A0200   
004000      *       |2019-07-09| edv | ueber                            A0200   
004100      *       |            |     | Ensemble-Member ergaenzt       A0200   
004200      *       |            |     | (RQ-142)                       A0200   
004300      *A.02.01|2023-08-22| edv | Fehlwert-Weiterreichung: ein     A0201   
004400      *       |2023-08-22| edv | Zeitraum                         A0201   
004500      *       |            |     | darf nicht auf einem Fehlwert  A0201   
004600      *       |            |     | beginnen oder enden (RQ-207)   A0201   
004700      *A.02.02|2024-11-08| edv | W-TEMP in C260-INTERP-EPOCH      A0202   
004800      *       |2024-11-08| edv | fasste nur S9(3)V9(6) und        A0202   
004900      *       |            |     | schnitt den interpolierten     A0202   
005000      *       |            |     | Epoch-Wert ab; eigenes Feld    A0202   
005100      *       |            |     | W-EPOCH-TEMP PIC S9(12)        A0202   
005200      *       |            |     | eingefuehrt (RQ-251)           A0202   
005300      *-----------------------------------------------------------
005400      *                                                           
005500      * Programmbeschreibung                                      
005600      * --------------------                                      
005700      * LINK-FN-KIND 1 (C100-MEDIAN-SERIES) bildet aus den        
005800      * Maximal-                                                  
005900      * intensitaeten aller Member eines Gueltigkeitszeitpunkts   
006000      * den                                                       
006100      * Median (bei einem einzigen deterministischen Member ist   
006200      * dies                                                      
006300      * einfach dessen Maximum).                                  
006400      * LINK-FN-KIND 2 (C200-DETECT-PERIODS) durchlaeuft die so   
006500      * gebildete Intensitaetsreihe, sucht                        
006600      * Anstiegs-/Abfall-Nulldurch-                               
006700      * gaenge (Beginn/Ende eines Gefahrenzeitraums), interpoliert
006800      * die                                                       
006900      * zugehoerigen Zeitpunkte und sucht je Zeitraum das Maximum.
007000      * LINK-FN-KIND 3 (C400-ENSEMBLE-STATS) liefert Mittelwert,  
007100      * Median                                                    
007200      * oder ein Perzentil ueber die Member-Werte eines           
007300      * Zeitpunkts.                                               
007400      *                                                           
007500      ************************************************************
007600                                                                  
007700       ENVIRONMENT DIVISION.                                      
007800       CONFIGURATION SECTION.                                     
007900       SPECIAL-NAMES.                                             
008000           UPSI-0 IS WXTHRT0-TRACE-SW                             
008100               ON STATUS IS WXTHRT0-TRACE-ON.                     
008200                                                                  
008300       INPUT-OUTPUT SECTION.                                      
008400       FILE-CONTROL.                                              
008500                                                                  
008600       DATA DIVISION.                                             
008700       FILE SECTION.                                              
008800                                                                  
008900       WORKING-STORAGE SECTION.                                   
009000      *-----------------------------------------------------------
009100      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
009200      *-----------------------------------------------------------
009300       01          COMP-FELDER.                                   
009400           05      C2-STAT-KIND         PIC S9(02) COMP.          
009500           05      C4-I1                PIC S9(04) COMP.          
009600           05      C4-I2                PIC S9(04) COMP.          
009700           05      C4-LO                PIC S9(04) COMP.          
009800           05      C4-HI                PIC S9(04) COMP.          
009900           05      C4-PEAK-POS          PIC S9(04) COMP.          
010000           05      C4-RANK-LO           PIC S9(04) COMP.          
010100           05      C4-RANK-HI           PIC S9(04) COMP.          
010200           05      FILLER               PIC X(02).                
010300      *                                                           
010400      *-----------------------------------------------------------
010500      * Felder mit konstantem Inhalt: Praefix K                   
010600      *-----------------------------------------------------------
010700       01          KONSTANTE-FELDER.                              
010800           05      K-MODUL             PIC X(08) VALUE "WXTHRT0M".
010900           05      K-MAXMEMBER          PIC S9(04) COMP VALUE 50. 
011000           05      K-MAXVALIDT          PIC S9(04) COMP VALUE 120.
011100           05      K-MAXPERIODS         PIC S9(04) COMP VALUE 20. 
011200           05     K-STILL-ACTIVE     PIC S9(3)V9(6) COMP VALUE -1.
011300           05      FILLER               PIC X(01).                
011400      *                                                           
011500      *-----------------------------------------------------------
011600      * Conditional-Felder                                        
011700      *-----------------------------------------------------------
011800       01          SCHALTER.                                      
011900           05      PRG-STATUS           PIC 9.                    
012000               88 PRG-OK                          VALUE ZERO.     
012100               88 PRG-NOK                         VALUE 1 THRU 9. 
012200               88 PRG-ABBRUCH                     VALUE 2.        
012300           05      HAVE-ONSET-FLAG       PIC X.                   
012400               88 HAVE-ONSET-YES                  VALUE 'J'.      
012500               88 HAVE-ONSET-NO                   VALUE 'N'.      
012600           05      FILLER                PIC X(01).               
012700      *                                                           
012800      *-----------------------------------------------------------
012900      * weitere Arbeitsfelder: Praefix W                          
013000      *-----------------------------------------------------------
013100       01          WORK-FELDER.                                   
013200      *        -- gemeinsame Sortier-/Statistik-Tabelle fuer      
013300      * Median und                                                
013400      *           Perzentil ueber die Member-Werte eines          
013500      * Zeitpunkts --                                             
013600           05      W-SORT-TBL OCCURS 50 TIMES                     
013700                                     PIC S9(3)V9(6) COMP.         
013800           05      W-SORT-N            PIC S9(04) COMP.           
013900           05      W-TEMP              PIC S9(3)V9(6) COMP.       
014000           05      W-TEMP-X REDEFINES                             
014100                    W-TEMP              PIC X(08).                
014200      *        -- Epoch-Interpolationsergebnis (C260); eigen-     
014300      * es Feld, W-TEMP fasst nur S9(3)V9(6) und wuerde die       
014400      *           Sekunden seit 1970 abschneiden (RQ-251) --      
014500           05      W-EPOCH-TEMP        PIC S9(12) COMP.           
014600           05      W-SUM               PIC S9(5)V9(6) COMP.       
014700           05      W-SUM-X REDEFINES                              
014800                    W-SUM               PIC X(08).                
014900      *        -- Anstiegs-/Abfallsuche --                        
015000           05      W-ONSET-IDX         PIC S9(3)V9(6) COMP.       
015100           05      W-CESS-IDX          PIC S9(3)V9(6) COMP.       
015200           05      W-ONSET-IDX-X REDEFINES                        
015300                    W-ONSET-IDX         PIC X(08).                
015400           05      W-I1                PIC S9(3)V9(6) COMP.       
015500           05      W-I2                PIC S9(3)V9(6) COMP.       
015600           05      W-DENOM             PIC S9(3)V9(6) COMP.       
015700           05      W-FRAC              PIC S9(3)V9(6) COMP.       
015800           05      W-INT-PART          PIC S9(04) COMP.           
015900      *        -- Perzentil-Rang --                               
016000           05      W-RANK              PIC S9(3)V9(6) COMP.       
016100           05      W-RANK-FRAC         PIC S9(3)V9(6) COMP.       
016200           05      FILLER               PIC X(01).                
016300      *                                                           
016400       LINKAGE SECTION.                                           
016500       01     LINK-REC.                                           
016600           05  LINK-HDR.                                          
016700               10 LINK-FN-KIND      PIC S9(02) COMP.              
016800      *              1 = Median ueber Member (C100-MEDIAN-SERIES) 
016900      *              2 = Beginn/Ende/Maximum je Zeitraum          
017000      * (C200-DETECT)                                             
017100      *              3 = Ensemble-Statistik (C400-ENSEMBLE-STATS) 
017200               10 LINK-RC           PIC S9(04) COMP.              
017300      *              0=OK, 100=keine gueltigen Member/Zeitraeume, 
017400      *              9999=Abbruch                                 
017500               10 FILLER            PIC X(01).                    
017600           05  LINK-MEMBER-IN.                                    
017700               10 LINK-MEMBER-COUNT PIC S9(04) COMP.              
017800               10 LINK-MEMBER-VALS OCCURS 50 TIMES                
017900                                     PIC S9(3)V9(6).              
018000               10 LINK-MEMBER-VALID OCCURS 50 TIMES               
018100                                     PIC X.                       
018200                   88 LINK-MBR-IS-FINITE          VALUE 'J'.      
018300                   88 LINK-MBR-NOT-FINITE         VALUE 'N'.      
018400               10 LINK-STAT-KIND    PIC S9(02) COMP.              
018500                   88 LINK-STAT-MEAN               VALUE 1.       
018600                   88 LINK-STAT-MEDIAN             VALUE 2.       
018700                   88 LINK-STAT-PERCENTILE         VALUE 3.       
018800               10 LINK-PERCENTILE   PIC S9(3)V9(2).               
018900               10 FILLER            PIC X(01).                    
019000           05  LINK-MEMBER-OUT.                                   
019100               10 LINK-STAT-OUT     PIC S9(3)V9(6).               
019200               10 FILLER            PIC X(01).                    
019300           05  LINK-SERIES-IN.                                    
019400               10 LINK-N            PIC S9(04) COMP.              
019500               10 LINK-SERIES OCCURS 120 TIMES                    
019600                                     PIC S9(3)V9(6).              
019700               10 LINK-SERIES-VALID OCCURS 120 TIMES              
019800                                     PIC X.                       
019900                   88 LINK-SER-IS-FINITE           VALUE 'J'.     
020000                   88 LINK-SER-NOT-FINITE          VALUE 'N'.     
020100               10 LINK-EPOCH OCCURS 120 TIMES                     
020200                                     PIC S9(12) COMP.             
020300           05  LINK-PERIODS-OUT.                                  
020400               10 LINK-EXCEEDED     PIC X.                        
020500               10 LINK-NUM-PERIODS  PIC S9(02) COMP.              
020600               10 LINK-TP-BEGIN-EPOCH OCCURS 20 TIMES             
020700                                     PIC S9(12) COMP.             
020800               10 LINK-TP-END-EPOCH OCCURS 20 TIMES               
020900                                     PIC S9(12) COMP.             
021000               10 LINK-TP-MAX-EPOCH OCCURS 20 TIMES               
021100                                     PIC S9(12) COMP.             
021200               10 LINK-TP-MAX-VALUE OCCURS 20 TIMES               
021300                                     PIC S9(3)V9(6).              
021400                                                                  
021500       PROCEDURE DIVISION USING LINK-REC.                         
021600                                                                  
021700      ************************************************************
021800      * Steuerungs-Section                                        
021900      ************************************************************
022000       A100-STEUERUNG SECTION.                                    
022100       A100-00.                                                   
022200           PERFORM B000-VORLAUF                                   
022300           PERFORM B100-VERARBEITUNG                              
022400           PERFORM B090-ENDE                                      
022500           GOBACK                                                 
022600           .                                                      
022700       A100-99.                                                   
022800           EXIT.                                                  
022900                                                                  
023000       B000-VORLAUF SECTION.                                      
023100       B000-00.                                                   
023200           MOVE ZERO TO LINK-RC                                   
023300           SET  PRG-OK TO TRUE                                    
023400           .                                                      
023500       B000-99.                                                   
023600           EXIT.                                                  
023700                                                                  
023800       B090-ENDE SECTION.                                         
023900       B090-00.                                                   
024000           CONTINUE                                               
024100           .                                                      
024200       B090-99.                                                   
024300           EXIT.                                                  
024400                                                                  
024500      ************************************************************
024600      * Verteiler                                                 
024700      ************************************************************
024800       B100-VERARBEITUNG SECTION.                                 
024900       B100-00.                                                   
025000           EVALUATE LINK-FN-KIND                                  
025100               WHEN 1  PERFORM C100-MEDIAN-SERIES                 
025200               WHEN 2  PERFORM C200-DETECT-PERIODS                
025300               WHEN 3  PERFORM C400-ENSEMBLE-STATS                
025400               WHEN OTHER                                         
025500                   MOVE 9999 TO LINK-RC                           
025600                   SET  PRG-ABBRUCH TO TRUE                       
025700           END-EVALUATE                                           
025800           .                                                      
025900       B100-99.                                                   
026000           EXIT.                                                  
026100                                                                  
026200      ************************************************************
026300      * Median ueber die Maximalintensitaeten der Member eines    
026400      * Gueltigkeitszeitpunkts (ein deterministischer Member      
026500      * liefert                                                   
026600      * einfach dessen eigenes Maximum)                           
026700      ************************************************************
026800       C100-MEDIAN-SERIES SECTION.                                
026900       C100-00.                                                   
027000           PERFORM C110-LOAD-SORT-TBL                             
027100                                                                  
027200           IF W-SORT-N = ZERO                                     
027300               MOVE ZERO TO LINK-STAT-OUT                         
027400               MOVE 100  TO LINK-RC                               
027500               GO TO C100-99                                      
027600           END-IF                                                 
027700                                                                  
027800           PERFORM C120-BUBBLE-SORT                               
027900                                                                  
028000           COMPUTE C4-I1 = W-SORT-N / 2                           
028100           IF ( W-SORT-N / 2 ) * 2 = W-SORT-N                     
028200      *              gerade Anzahl - Mittelwert der beiden        
028300      * mittleren                                                 
028400               COMPUTE LINK-STAT-OUT ROUNDED =                    
028500                   ( W-SORT-TBL(C4-I1) + W-SORT-TBL(C4-I1 + 1) ) /
028600                       2                                          
028700           ELSE                                                   
028800      *              ungerade Anzahl - mittlerer Wert             
028900               COMPUTE C4-I1 = ( W-SORT-N / 2 ) + 1               
029000               MOVE W-SORT-TBL(C4-I1) TO LINK-STAT-OUT            
029100           END-IF                                                 
029200           MOVE ZERO TO LINK-RC                                   
029300           .                                                      
029400       C100-99.                                                   
029500           EXIT.                                                  
029600                                                                  
029700      * Hilfsroutine zum Laden der sortierbaren Werte-Tabelle aus 
029800      * den                                                       
029900      * gueltigen (nicht-fehlenden) Member-Werten                 
030000       C110-LOAD-SORT-TBL.                                        
030100           MOVE ZERO TO W-SORT-N                                  
030200           SET C4-I1 TO 1                                         
030300           PERFORM C110-10 UNTIL C4-I1 > LINK-MEMBER-COUNT        
030400           .                                                      
030500       C110-10.                                                   
030600           IF LINK-MBR-IS-FINITE(C4-I1)                           
030700               ADD 1 TO W-SORT-N                                  
030800               MOVE LINK-MEMBER-VALS(C4-I1) TO                    
030900                   W-SORT-TBL(W-SORT-N)                           
031000           END-IF                                                 
031100           ADD 1 TO C4-I1                                         
031200           .                                                      
031300                                                                  
031400      * einfacher Bubble-Sort ueber W-SORT-TBL(1..W-SORT-N)       
031500      * aufsteigend                                               
031600       C120-BUBBLE-SORT.                                          
031700           SET C4-I1 TO 1                                         
031800           PERFORM C120-OUTER UNTIL C4-I1 >= W-SORT-N             
031900           .                                                      
032000       C120-OUTER.                                                
032100           SET C4-I2 TO 1                                         
032200           PERFORM C120-INNER UNTIL C4-I2 > ( W-SORT-N - C4-I1 )  
032300           ADD 1 TO C4-I1                                         
032400           .                                                      
032500       C120-INNER.                                                
032600           IF W-SORT-TBL(C4-I2) > W-SORT-TBL(C4-I2 + 1)           
032700               MOVE W-SORT-TBL(C4-I2) TO W-TEMP                   
032800               MOVE W-SORT-TBL(C4-I2 + 1) TO W-SORT-TBL(C4-I2)    
032900               MOVE W-TEMP TO W-SORT-TBL(C4-I2 + 1)               
033000           END-IF                                                 
033100           ADD 1 TO C4-I2                                         
033200           .                                                      
033300                                                                  
033400      ************************************************************
033500      * Ensemble-Statistik: Mittelwert, Median oder ein Perzentil 
033600      * ueber                                                     
033700      * die gueltigen Member-Werte eines Zeitpunkts               
033800      ************************************************************
033900       C400-ENSEMBLE-STATS SECTION.                               
034000       C400-00.                                                   
034100           PERFORM C110-LOAD-SORT-TBL                             
034200                                                                  
034300           IF W-SORT-N = ZERO                                     
034400               MOVE ZERO TO LINK-STAT-OUT                         
034500               MOVE 100  TO LINK-RC                               
034600               GO TO C400-99                                      
034700           END-IF                                                 
034800                                                                  
034900           PERFORM C120-BUBBLE-SORT                               
035000                                                                  
035100           EVALUATE TRUE                                          
035200               WHEN LINK-STAT-MEAN                                
035300                   PERFORM C410-MEAN                              
035400               WHEN LINK-STAT-MEDIAN                              
035500                   PERFORM C420-MEDIAN-OF-SORTED                  
035600               WHEN LINK-STAT-PERCENTILE                          
035700                   PERFORM C430-PERCENTILE                        
035800               WHEN OTHER                                         
035900                   MOVE 9999 TO LINK-RC                           
036000                   SET  PRG-ABBRUCH TO TRUE                       
036100                   GO TO C400-99                                  
036200           END-EVALUATE                                           
036300           MOVE ZERO TO LINK-RC                                   
036400           .                                                      
036500       C400-99.                                                   
036600           EXIT.                                                  
036700                                                                  
036800       C410-MEAN.                                                 
036900           MOVE ZERO TO W-SUM                                     
037000           SET C4-I1 TO 1                                         
037100           PERFORM C410-10 UNTIL C4-I1 > W-SORT-N                 
037200           COMPUTE LINK-STAT-OUT ROUNDED = W-SUM / W-SORT-N       
037300           .                                                      
037400       C410-10.                                                   
037500           ADD W-SORT-TBL(C4-I1) TO W-SUM                         
037600           ADD 1 TO C4-I1                                         
037700           .                                                      
037800                                                                  
037900       C420-MEDIAN-OF-SORTED.                                     
038000           IF ( W-SORT-N / 2 ) * 2 = W-SORT-N                     
038100               COMPUTE C4-I1 = W-SORT-N / 2                       
038200               COMPUTE LINK-STAT-OUT ROUNDED =                    
038300                   ( W-SORT-TBL(C4-I1) + W-SORT-TBL(C4-I1 + 1) ) /
038400                       2                                          
038500           ELSE                                                   
038600               COMPUTE C4-I1 = ( W-SORT-N / 2 ) + 1               
038700               MOVE W-SORT-TBL(C4-I1) TO LINK-STAT-OUT            
038800           END-IF                                                 
038900           .                                                      
039000                                                                  
039100      *        Perzentil nach "nearest rank mit linearer          
039200      * Interpolation":                                           
039300      *        Rang R = P/100 * (N-1) (0-basiert), Ganzzahlanteil 
039400      * J,                                                        
039500      *        Bruchteil F; Ergebnis = SORT(J+1) +                
039600      * F*(SORT(J+2)-SORT(J+1))                                   
039700       C430-PERCENTILE.                                           
039800           COMPUTE W-RANK = ( LINK-PERCENTILE * ( W-SORT-N - 1 ) )
039900               / 100                                              
040000           MOVE W-RANK TO W-INT-PART                              
040100           COMPUTE W-RANK-FRAC = W-RANK - W-INT-PART              
040200           COMPUTE C4-RANK-LO = W-INT-PART + 1                    
040300           IF C4-RANK-LO >= W-SORT-N                              
040400               MOVE W-SORT-N TO C4-RANK-LO                        
040500               MOVE W-SORT-N TO C4-RANK-HI                        
040600           ELSE                                                   
040700               COMPUTE C4-RANK-HI = C4-RANK-LO + 1                
040800           END-IF                                                 
040900           COMPUTE LINK-STAT-OUT ROUNDED =                        
041000               W-SORT-TBL(C4-RANK-LO) + ( W-RANK-FRAC *           
041100               ( W-SORT-TBL(C4-RANK-HI) - W-SORT-TBL(C4-RANK-LO) )
041200                   )                                              
041300           .                                                      
041400                                                                  
041500      ************************************************************
041600      * Anstiegs-/Abfallsuche ueber die Intensitaetsreihe: liefert
041700      * je                                                        
041800      * Gefahrenzeitraum Beginn, Ende und Maximum (Wert und       
041900      * Zeitpunkt)                                                
042000      ************************************************************
042100       C200-DETECT-PERIODS SECTION.                               
042200       C200-00.                                                   
042300           MOVE ZERO TO LINK-NUM-PERIODS                          
042400           MOVE 'N'  TO LINK-EXCEEDED                             
042500           SET HAVE-ONSET-NO TO TRUE                              
042600                                                                  
042700           IF LINK-N < 1                                          
042800               MOVE 100 TO LINK-RC                                
042900               GO TO C200-99                                      
043000           END-IF                                                 
043100                                                                  
043200           IF LINK-SER-IS-FINITE(1) AND LINK-SERIES(1) >= ZERO    
043300               MOVE K-STILL-ACTIVE TO W-ONSET-IDX                 
043400               SET HAVE-ONSET-YES TO TRUE                         
043500           END-IF                                                 
043600                                                                  
043700           SET C4-I1 TO 1                                         
043800           PERFORM C210-SCAN-PAIR UNTIL C4-I1 >= LINK-N           
043900                                                                  
044000           IF HAVE-ONSET-YES                                      
044100               MOVE K-STILL-ACTIVE TO W-CESS-IDX                  
044200               PERFORM C250-EMIT-PERIOD                           
044300           END-IF                                                 
044400                                                                  
044500           IF LINK-NUM-PERIODS > ZERO                             
044600               MOVE 'J' TO LINK-EXCEEDED                          
044700           END-IF                                                 
044800           MOVE ZERO TO LINK-RC                                   
044900           .                                                      
045000       C200-99.                                                   
045100           EXIT.                                                  
045200                                                                  
045300      *        prueft das Paar (i[k-1],i[k]) auf einen            
045400      * Nulldurchgang;                                            
045500      *        ein Fehlwert an einer der beiden Stellen           
045600      * unterbricht die                                           
045700      *        Erkennung an dieser Stelle (Fehlwerte werden       
045800      * weiter-                                                   
045900      *        gereicht, ein Zeitraum darf nicht auf ihnen        
046000      * beginnen                                                  
046100      *        oder enden - RQ-207)                               
046200       C210-SCAN-PAIR.                                            
046300           IF LINK-SER-IS-FINITE(C4-I1) AND                       
046400              LINK-SER-IS-FINITE(C4-I1 + 1)                       
046500               MOVE LINK-SERIES(C4-I1) TO W-I1                    
046600               MOVE LINK-SERIES(C4-I1 + 1) TO W-I2                
046700               IF W-I1 < ZERO AND W-I2 >= ZERO AND HAVE-ONSET-NO  
046800                   COMPUTE W-DENOM = W-I2 - W-I1                  
046900                   COMPUTE W-FRAC = ( ZERO - W-I1 ) / W-DENOM     
047000                   COMPUTE W-ONSET-IDX = ( C4-I1 - 1 ) + W-FRAC   
047100                   SET HAVE-ONSET-YES TO TRUE                     
047200               END-IF                                             
047300               IF W-I1 >= ZERO AND W-I2 < ZERO AND HAVE-ONSET-YES 
047400                   COMPUTE W-DENOM = W-I2 - W-I1                  
047500                   COMPUTE W-FRAC = ( ZERO - W-I1 ) / W-DENOM     
047600                   COMPUTE W-CESS-IDX = ( C4-I1 - 1 ) + W-FRAC    
047700                   PERFORM C250-EMIT-PERIOD                       
047800                   SET HAVE-ONSET-NO TO TRUE                      
047900               END-IF                                             
048000           END-IF                                                 
048100           ADD 1 TO C4-I1                                         
048200           .                                                      
048300                                                                  
048400      *        errechnet Beginn/Ende (interpoliert), sucht das    
048500      * Maximum                                                   
048600      *        im Bereich CEIL(Beginn)..FLOOR(Ende) und traegt den
048700      *        naechsten Gefahrenzeitraum in die Ausgabetabellen  
048800      * ein                                                       
048900       C250-EMIT-PERIOD.                                          
049000           IF LINK-NUM-PERIODS >= K-MAXPERIODS                    
049100               GO TO C200-99                                      
049200           END-IF                                                 
049300           ADD 1 TO LINK-NUM-PERIODS                              
049400                                                                  
049500           IF W-ONSET-IDX = K-STILL-ACTIVE                        
049600               MOVE ZERO TO C4-LO                                 
049700               MOVE LINK-EPOCH(1)                                 
049800                    TO LINK-TP-BEGIN-EPOCH(LINK-NUM-PERIODS)      
049900           ELSE                                                   
050000               MOVE W-ONSET-IDX TO W-INT-PART                     
050100               IF W-INT-PART = W-ONSET-IDX                        
050200                   MOVE W-INT-PART TO C4-LO                       
050300               ELSE                                               
050400                   COMPUTE C4-LO = W-INT-PART + 1                 
050500               END-IF                                             
050600               PERFORM C260-INTERP-EPOCH                          
050700               MOVE W-EPOCH-TEMP TO                               
050800                   LINK-TP-BEGIN-EPOCH(LINK-NUM-PERIODS)          
050900           END-IF                                                 
051000                                                                  
051100           IF W-CESS-IDX = K-STILL-ACTIVE                         
051200               COMPUTE C4-HI = LINK-N - 1                         
051300               MOVE -1 TO LINK-TP-END-EPOCH(LINK-NUM-PERIODS)     
051400           ELSE                                                   
051500               MOVE W-CESS-IDX TO C4-HI                           
051600               MOVE W-CESS-IDX TO W-INT-PART                      
051700               MOVE W-ONSET-IDX TO W-TEMP                         
051800               MOVE W-CESS-IDX TO W-ONSET-IDX                     
051900               PERFORM C260-INTERP-EPOCH                          
052000               MOVE W-ONSET-IDX TO W-CESS-IDX                     
052100               MOVE W-TEMP TO W-ONSET-IDX                         
052200               MOVE W-EPOCH-TEMP TO                               
052300                   LINK-TP-END-EPOCH(LINK-NUM-PERIODS)            
052400           END-IF                                                 
052500                                                                  
052600           PERFORM C270-FIND-PEAK                                 
052700           .                                                      
052800                                                                  
052900      *        lineare Interpolation von Epoch-Sekunden an der (in
053000      *        W-ONSET-IDX abgelegten) gebrochenen 0-basierten    
053100      * Position;                                                 
053200      *        das Millisekunden-Produkt wird wie im Quellsystem  
053300      * zur                                                       
053400      *        Null hin abgeschnitten (kein Runden)               
053500       C260-INTERP-EPOCH.                                         
053600           MOVE W-ONSET-IDX TO W-INT-PART                         
053700           COMPUTE W-FRAC = W-ONSET-IDX - W-INT-PART              
053800           COMPUTE C4-I2 = W-INT-PART + 1                         
053900           COMPUTE C4-I1 = C4-I2 + 1                              
054000           IF C4-I1 > LINK-N                                      
054100               MOVE C4-I2 TO C4-I1                                
054200           END-IF                                                 
054300           COMPUTE W-EPOCH-TEMP =                                 
054400               LINK-EPOCH(C4-I2) + ( W-FRAC *                     
054500               ( LINK-EPOCH(C4-I1) - LINK-EPOCH(C4-I2) ) )        
054600           .                                                      
054700                                                                  
054800      *        Maximum (erstes Vorkommen) ueber LINK-SERIES im 0- 
054900      *        basierten Bereich C4-LO .. C4-HI (1-basiert        
055000      * C4-LO+1)                                                  
055100       C270-FIND-PEAK.                                            
055200           COMPUTE C4-PEAK-POS = C4-LO + 1                        
055300           MOVE LINK-SERIES(C4-PEAK-POS)                          
055400                TO LINK-TP-MAX-VALUE(LINK-NUM-PERIODS)            
055500           MOVE LINK-EPOCH(C4-PEAK-POS)                           
055600                TO LINK-TP-MAX-EPOCH(LINK-NUM-PERIODS)            
055700                                                                  
055800           COMPUTE C4-I1 = C4-LO + 2                              
055900           PERFORM C270-10 UNTIL C4-I1 > ( C4-HI + 1 )            
056000           .                                                      
056100       C270-10.                                                   
056200           IF LINK-SERIES(C4-I1) >                                
056300                   LINK-TP-MAX-VALUE(LINK-NUM-PERIODS)            
056400               MOVE LINK-SERIES(C4-I1)                            
056500                    TO LINK-TP-MAX-VALUE(LINK-NUM-PERIODS)        
056600               MOVE LINK-EPOCH(C4-I1)                             
056700                    TO LINK-TP-MAX-EPOCH(LINK-NUM-PERIODS)        
056800           END-IF                                                 
056900           ADD 1 TO C4-I1                                         
057000           .                                                      
057100                                                                  
