000100      *-----------------------------------------------------------
000200      *    WXTBL0 -- ANO-KENNZAHLEN-TABELLEN (ELEMENT/EINHEIT/ *  
000300      *    RELATION/WETTERTYP/MODELL/STANDARDEINHEIT) *           
000400      *    Tabellen werden per VALUE-Klausel geladen und ueber *  
000500      *    OCCURS/REDEFINES als Suchtabellen zur Verfuegung       
000600      * gestellt *                                                
000700      *-----------------------------------------------------------
000800      *A.00.00|2019-02-08| kl  | Neuerstellung fuer IDSS-Projekt  A0000   
000900      *A.00.01|2019-04-11| lor | WXTBL0-UNIT-TAB Einheiten Pa/inHgA0001   
001000      *       |2019-04-11| lor | ergaenzt                         A0001   
001100      *A.00.02|2019-09-02| kl  | RAIN/SNOW/ICE nHR Alias-Zeilen   A0002   
001200      *       |2019-09-02| kl  | ergaenzt                         A0002   
001300      *A.00.03|2020-06-30| kl  | Y2K-Pruefung: keine Datumsfelder A0003   
001400      *       |2020-06-30| kl  | betroffen                        A0003   
001500      *A.00.04|2023-01-17| edv | WXTBL0-MODEL-TAB NBM-Eintrag     A0004   
001600      *       |2023-01-17| edv | ergaenzt (RQ-201)                A0004   
001700      *-----------------------------------------------------------
001800      *                                                           
001900      *-----------------------------------------------------------
002000      *    WXTBL0-ELEM-TAB -- Element-Alias auf Element-Kennzahl, 
002100      * *                                                         
002200      *    fuehrendes "CHANCE OF "/"PROB OF " ist vom Aufrufer    
002300      * bereits *                                                 
002400      *    entfernt und der Text in Grossbuchstaben normiert *    
002500      *-----------------------------------------------------------
002600       01  WXTBL0-ELEM-TABLE.                                     
002700               "RAIN1HR                       RAIN1HR     "       
002800               "RAIN3HR                       RAIN3HR     "       
002900               "RAIN6HR                       RAIN6HR     "       
003000               "RAIN12HR                      RAIN12HR    "       
003100               "RAIN24HR                      RAIN24HR    "       
003200               "SNOW1HR                       SNOW1HR     "       
003300               "SNOW3HR                       SNOW3HR     "       
003400               "SNOW6HR                       SNOW6HR     "       
003500               "SNOW12HR                      SNOW12HR    "       
003600               "SNOW24HR                      SNOW24HR    "       
003700               "ICE1HR                        ICE1HR      "       
003800               "ICE3HR                        ICE3HR      "       
003900               "ICE6HR                        ICE6HR      "       
004000               "ICE12HR                       ICE12HR     "       
004100               "ICE24HR                       ICE24HR     "       
004200               "TEMP                          TEMP        "       
004300               "RH                            RH          "       
004400               "TD                            TD          "       
004500               "VIS                           VIS         "       
004600               "CIG                           CIG         "       
004700               "WINDSPEED                     WINDSPEED   "       
004800               "WINDGUST                      WINDGUST    "       
004900               "WINDDIR                       WINDDIR     "       
005000               "WINDCHILL                     WINDCHILL   "       
005100               "HEATINDEX                     HEATINDEX   "       
005200               "LIGHTNING                     LIGHTNING   "       
005300               "SPCSEVERE                     SPCSEVERE   "       
005400               "SPCFIRE                       SPCFIRE     "       
005500               "WXTYPEIS                      WXTYPEIS    "       
005600               "WPCRAINFALL                   WPCRAINFALL "       
005700               "WXRAIN                        WXRAIN      "       
005800               "WXSNOW                        WXSNOW      "       
005900               "WXFRZR                        WXFRZR      "       
006000               "WXTHDR                        WXTHDR      "       
006100               "WXFRZP                        WXFRZP      "       
006200               "WBGT                          WBGT        "       
006300               "RDSBFRZP                      RDSBFRZP    "       
006400               "1 HR RAINFALL                 RAIN1HR     "       
006500               "1 HOUR RAINFALL               RAIN1HR     "       
006600               "1 HR SNOWFALL                 SNOW1HR     "       
006700               "1 HOUR SNOWFALL               SNOW1HR     "       
006800               "1 HR ICE ACCUM                ICE1HR      "       
006900               "1 HOUR ICE ACCUM              ICE1HR      "       
007000               "3 HR RAINFALL                 RAIN3HR     "       
007100               "3 HOUR RAINFALL               RAIN3HR     "       
007200               "3 HR SNOWFALL                 SNOW3HR     "       
007300               "3 HOUR SNOWFALL               SNOW3HR     "       
007400               "3 HR ICE ACCUM                ICE3HR      "       
007500               "3 HOUR ICE ACCUM              ICE3HR      "       
007600               "6 HR RAINFALL                 RAIN6HR     "       
007700               "6 HOUR RAINFALL               RAIN6HR     "       
007800               "6 HR SNOWFALL                 SNOW6HR     "       
007900               "6 HOUR SNOWFALL               SNOW6HR     "       
008000               "6 HR ICE ACCUM                ICE6HR      "       
008100               "6 HOUR ICE ACCUM              ICE6HR      "       
008200               "12 HR RAINFALL                RAIN12HR    "       
008300               "12 HOUR RAINFALL              RAIN12HR    "       
008400               "12 HR SNOWFALL                SNOW12HR    "       
008500               "12 HOUR SNOWFALL              SNOW12HR    "       
008600               "12 HR ICE ACCUM               ICE12HR     "       
008700               "12 HOUR ICE ACCUM             ICE12HR     "       
008800               "24 HR RAINFALL                RAIN24HR    "       
008900               "24 HOUR RAINFALL              RAIN24HR    "       
009000               "24 HR SNOWFALL                SNOW24HR    "       
009100               "24 HOUR SNOWFALL              SNOW24HR    "       
009200               "24 HR ICE ACCUM               ICE24HR     "       
009300               "24 HOUR ICE ACCUM             ICE24HR     "       
009400               "TEMPERATURE                   TEMP        "       
009500               "RELATIVE HUMIDITY             RH          "       
009600               "DEWPOINT                      TD          "       
009700               "VISIBILITY                    VIS         "       
009800               "CEILING                       CIG         "       
009900               "WIND SPEED                    WINDSPEED   "       
010000               "WIND SPD SUSTAINED            WINDSPEED   "       
010100               "WIND GUST                     WINDGUST    "       
010200               "WIND DIRECTION                WINDDIR     "       
010300               "WIND CHILL                    WINDCHILL   "       
010400               "HEAT INDEX                    HEATINDEX   "       
010500               "WXTYPE INCLUDES RAIN          WXRAIN      "       
010600               "WXTYPE INCLUDES SNOW          WXSNOW      "       
010700               "WXTYPE INCL FRZNG RAIN        WXFRZR      "       
010800               "WXTYPE INCL THUNDERSTM        WXTHDR      "       
010900               "WXTYPE INCL FRZNG PRCP        WXFRZP      "       
011000               "FREEZING PRECIP               WXFRZP      "       
011100               "ROAD SUBFREEZE                RDSBFRZP    ".      
011200       01  WXTBL0-ELEM-TAB REDEFINES WXTBL0-ELEM-TABLE.           
011300           05  WXTBL0-ELEM-ENT  OCCURS 85 TIMES                   
011400                                 INDEXED BY WXTBL0-EA-IDX.        
011500               10  WXTBL0-EA-ALIAS      PIC X(30).                
011600               10  WXTBL0-EA-CODE       PIC X(12).                
011700       77  WXTBL0-EA-MAX             PIC S9(4) COMP VALUE 85.     
011800      *                                                           
011900      *-----------------------------------------------------------
012000      *    WXTBL0-DEFU-TAB -- Standardeinheit je Element-Kennzahl 
012100      * *                                                         
012200      *    (kein Eintrag = kein Standard, Anfrage ohne Einheit ist
012300      * *                                                         
012400      *    ein Fehler) *                                          
012500      *-----------------------------------------------------------
012600       01  WXTBL0-DEFU-TABLE.                                     
012700               "RAIN1HR     INCHES        "                       
012800               "RAIN3HR     INCHES        "                       
012900               "RAIN6HR     INCHES        "                       
013000               "RAIN12HR    INCHES        "                       
013100               "RAIN24HR    INCHES        "                       
013200               "SNOW1HR     INCHES        "                       
013300               "SNOW3HR     INCHES        "                       
013400               "SNOW6HR     INCHES        "                       
013500               "SNOW12HR    INCHES        "                       
013600               "SNOW24HR    INCHES        "                       
013700               "ICE1HR      INCHES        "                       
013800               "ICE3HR      INCHES        "                       
013900               "ICE6HR      INCHES        "                       
014000               "ICE12HR     INCHES        "                       
014100               "ICE24HR     INCHES        "                       
014200               "TEMP        FAHRENHEIT    "                       
014300               "TD          FAHRENHEIT    "                       
014400               "RH          PERCENT       "                       
014500               "VIS         MILES         "                       
014600               "CIG         FEET          "                       
014700               "WINDSPEED   MILESPERHOUR  "                       
014800               "WINDGUST    MILESPERHOUR  "                       
014900               "WINDDIR     DEGREESNORTH  "                       
015000               "LIGHTNING   STRIKES       "                       
015100               "SPCSEVERE   LEVEL         "                       
015200               "SPCFIRE     LEVEL         "                       
015300               "WXTYPEIS    CAT           "                       
015400               "WPCRAINFALL PERCENT       "                       
015500               "WXFRZR      BOOL          "                       
015600               "WXFRZP      BOOL          ".                      
015700       01  WXTBL0-DEFU-TAB REDEFINES WXTBL0-DEFU-TABLE.           
015800           05  WXTBL0-DU-ENT    OCCURS 30 TIMES                   
015900                                 INDEXED BY WXTBL0-DU-IDX.        
016000               10  WXTBL0-DU-ELEM       PIC X(12).                
016100               10  WXTBL0-DU-UNIT       PIC X(14).                
016200       77  WXTBL0-DU-MAX             PIC S9(4) COMP VALUE 30.     
016300      *                                                           
016400      *-----------------------------------------------------------
016500      *    WXTBL0-UNIT-TAB -- Einheiten-Alias auf                 
016600      * Einheiten-Kennzahl *                                      
016700      *-----------------------------------------------------------
016800       01  WXTBL0-UNIT-TABLE.                                     
016900               "INCHES              INCHES          "             
017000               "IN                  INCHES          "             
017100               "FEET                FEET            "             
017200               "MILES               MILES           "             
017300               "M                   METERS          "             
017400               "METERS              METERS          "             
017500               "GPM                 METERS          "             
017600               "KG.M-2              KGPERM2         "             
017700               "KGPERM2             KGPERM2         "             
017800               "MPH                 MILESPERHOUR    "             
017900               "MILES PER HOUR      MILESPERHOUR    "             
018000               "M/H                 METERSPERHOUR   "             
018100               "M.S-1               METERSPERSECOND "             
018200               "M S**-1             METERSPERSECOND "             
018300               "M/S                 METERSPERSECOND "             
018400               "METERS PER SECOND   METERSPERSECOND "             
018500               "KNOTS               KNOTS           "             
018600               "KNOT                KNOTS           "             
018700               "KN                  KNOTS           "             
018800               "F                   FAHRENHEIT      "             
018900               "FAHRENHEIT          FAHRENHEIT      "             
019000               "DEG F               FAHRENHEIT      "             
019100               "K                   KELVIN          "             
019200               "KELVIN              KELVIN          "             
019300               "C                   CELSIUS         "             
019400               "CELSIUS             CELSIUS         "             
019500               "%                   PERCENT         "             
019600               "PERCENT             PERCENT         "             
019700               "STRIKES             STRIKES         "             
019800               "DEGREESN            DEGREESNORTH    "             
019900               "DEG N               DEGREESNORTH    "             
020000               "PA                  PASCALS         "             
020100               "PASCALS             PASCALS         "             
020200               "MILLIBARS           MILLIBARS       "             
020300               "INHG                INCHESOFMERCURY "             
020400               "W.M-2               WATTSPERM2      "             
020500               "WATTSPERM2          WATTSPERM2      "             
020600               "LEVEL               LEVEL           "             
020700               "CATAGORY            CAT             "             
020800               "CAT                 CAT             "             
020900               "BOOL                BOOL            "             
021000               "THREATLEVEL         THREATLEVEL     "             
021100               "NONE                NONE            ".            
021200       01  WXTBL0-UNIT-TAB REDEFINES WXTBL0-UNIT-TABLE.           
021300           05  WXTBL0-UN-ENT    OCCURS 43 TIMES                   
021400                                 INDEXED BY WXTBL0-UN-IDX.        
021500               10  WXTBL0-UN-ALIAS      PIC X(20).                
021600               10  WXTBL0-UN-CODE       PIC X(16).                
021700       77  WXTBL0-UN-MAX             PIC S9(4) COMP VALUE 43.     
021800      *                                                           
021900      *-----------------------------------------------------------
022000      *    WXTBL0-REL-TAB -- Relations-Alias auf                  
022100      * Relations-Kennzahl *                                      
022200      *-----------------------------------------------------------
022300       01  WXTBL0-REL-TABLE.                                      
022400               "EQUAL (TO)              EQ  "                     
022500               "EQ                      EQ  "                     
022600               "EQUAL                   EQ  "                     
022700               "GREATER THAN            GT  "                     
022800               "MORE THAN               GT  "                     
022900               "GT                      GT  "                     
023000               "GREATER THAN OR EQUAL   GTE "                     
023100               "GTE                     GTE "                     
023200               "LESS THAN               LT  "                     
023300               "LT                      LT  "                     
023400               "LESS THAN OR EQUAL      LTE "                     
023500               "LTE                     LTE "                     
023600               "BETWEEN                 BT  "                     
023700               "BT                      BT  ".                    
023800       01  WXTBL0-REL-TAB REDEFINES WXTBL0-REL-TABLE.             
023900           05  WXTBL0-RL-ENT    OCCURS 14 TIMES                   
024000                                 INDEXED BY WXTBL0-RL-IDX.        
024100               10  WXTBL0-RL-ALIAS      PIC X(24).                
024200               10  WXTBL0-RL-CODE       PIC X(4).                 
024300       77  WXTBL0-RL-MAX             PIC S9(4) COMP VALUE 14.     
024400      *                                                           
024500      *-----------------------------------------------------------
024600      *    WXTBL0-WXTYPE-TAB -- Wettertyp-Kennzahl auf Klartext * 
024700      *-----------------------------------------------------------
024800       01  WXTBL0-WXTYPE-TABLE.                                   
024900               "RAIN    Rain                "                     
025000               "THUNDER Thunderstorms       "                     
025100               "SNOW    Snow                "                     
025200               "ICE     Freezing Rain       "                     
025300               "SLEET   Sleet               "                     
025400               "NONE    None                ".                    
025500       01  WXTBL0-WXTYPE-TAB REDEFINES WXTBL0-WXTYPE-TABLE.       
025600           05  WXTBL0-WT-ENT    OCCURS 6 TIMES                    
025700                                 INDEXED BY WXTBL0-WT-IDX.        
025800               10  WXTBL0-WT-CODE       PIC X(8).                 
025900               10  WXTBL0-WT-DESC       PIC X(20).                
026000       77  WXTBL0-WT-MAX             PIC S9(4) COMP VALUE 6.      
026100      *                                                           
026200      *-----------------------------------------------------------
026300      *    WXTBL0-MODEL-TAB -- Modell-Kennzahl auf Klartext *     
026400      *-----------------------------------------------------------
026500       01  WXTBL0-MODEL-TABLE.                                    
026600               "ALL     All models          "                     
026700               "ANY     Any model           "                     
026800               "NBM     NBM                 "                     
026900               "NONE    None                ".                    
027000       01  WXTBL0-MODEL-TAB REDEFINES WXTBL0-MODEL-TABLE.         
027100           05  WXTBL0-MD-ENT    OCCURS 4 TIMES                    
027200                                 INDEXED BY WXTBL0-MD-IDX.        
027300               10  WXTBL0-MD-CODE       PIC X(8).                 
027400               10  WXTBL0-MD-DESC       PIC X(20).                
027500       77  WXTBL0-MD-MAX             PIC S9(4) COMP VALUE 4.      
027600                                                                  
