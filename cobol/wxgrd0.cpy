000100      *-----------------------------------------------------------
000200      *    WXGRD0 -- GITTERZELLEN- UND ZUSAMMENFASSUNGSSAETZE *   
000300      *    Enthaelt: GRID-CELL-RECORD, GEOSUM-RECORD *            
000400      *-----------------------------------------------------------
000500      *A.00.00|2019-02-05| kl  | Neuerstellung fuer IDSS-Projekt  A0000   
000600      *A.00.01|2019-05-21| lor | GC-UNITS-DESC von X(12) auf X(20)A0001   
000700      *       |2019-05-21| lor | (RQ-142)                         A0001   
000800      *A.00.02|2021-01-08| edv | GS-PCT-COVERAGE Kommentar        A0002   
000900      *       |2021-01-08| edv | ergaenzt                         A0002   
001000      *-----------------------------------------------------------
001100      *                                                           
001200      *-----------------------------------------------------------
001300      *    01 GRID-CELL-RECORD -- Wettergitterwert, Quelle        
001400      * GRIDCELLS *                                               
001500      *    ein Satz je Zelle / Element / Zeitpunkt / Member *     
001600      *-----------------------------------------------------------
001700       01  GRID-CELL-RECORD.                                      
001800           05  GC-EVENT-ID              PIC X(36).                
001900           05  GC-VALID-SEQ             PIC 9(3).                 
002000           05  GC-MEMBER-KEY            PIC X(20).                
002100           05  GC-ELEMENT               PIC X(12).                
002200           05  GC-ELEMENT-GRP REDEFINES                           
002300               GC-ELEMENT.                                        
002400               10  GC-ELEM-FAMILY       PIC X(4).                 
002500               10  GC-ELEM-DUR          PIC X(8).                 
002600           05  GC-X                     PIC 9(4).                 
002700           05  GC-Y                     PIC 9(4).                 
002800           05  GC-VALUE                 PIC S9(7)V9(4).           
002900           05  GC-UNITS-DESC            PIC X(20).                
003000           05  FILLER                   PIC X(10).                
003100      *                                                           
003200      *-----------------------------------------------------------
003300      *    01 GEOSUM-RECORD -- Flaechenzusammenfassung je         
003400      * Zeitpunkt, *                                              
003500      *    Member -- Zwischen-/Ausgabesatz, Quelle/Ziel GEOSUMS * 
003600      *-----------------------------------------------------------
003700       01  GEOSUM-RECORD.                                         
003800           05  GS-EVENT-ID              PIC X(36).                
003900           05  GS-VALID-SEQ             PIC 9(3).                 
004000           05  GS-MEMBER-KEY            PIC X(20).                
004100           05  GS-COUNT                 PIC 9(7).                 
004200           05  GS-MIN                   PIC S9(3)V9(6).           
004300           05  GS-MIN-X REDEFINES                                 
004400               GS-MIN                   PIC X(9).                 
004500           05  GS-MAX                   PIC S9(3)V9(6).           
004600           05  GS-ABOVE                 PIC 9(7).                 
004700           05  GS-BELOW                 PIC 9(7).                 
004800           05  GS-PCT-COVERAGE          PIC S9(3)V9(6).           
004900           05  FILLER                   PIC X(13).                
005000                                                                  
