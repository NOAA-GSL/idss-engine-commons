000100      *-----------------------------------------------------------
000200      *    WXEVIN0 -- EVENT-FAMILIE (EINGABE-SAETZE) *            
000300      *    Enthaelt: EVENT-RECORD, VALID-TIME-RECORD, *           
000400      *              THRESHOLD-SET-RECORD, THRESHOLD-RECORD *     
000500      *-----------------------------------------------------------
000600      *A.00.00|2019-02-05| kl  | Neuerstellung fuer IDSS-Projekt  A0000   
000700      *A.00.01|2019-03-12| lor | TH-IS-PROB / TH-PROB ergaenzt    A0001   
000800      *       |2019-03-12| lor | (RQ-118)                         A0001   
000900      *A.00.02|2020-06-30| kl  | Kommentare Y2K-Pruefung          A0002   
001000      *       |2020-06-30| kl  | durchgesehen                     A0002   
001100      *-----------------------------------------------------------
001200      *                                                           
001300      *-----------------------------------------------------------
001400      *    01 EVENT-RECORD -- ein Satz je Event, Quelldatei EVENTS
001500      * *                                                         
001600      *-----------------------------------------------------------
001700       01  EVENT-RECORD.                                          
001800           05  EV-ID                    PIC X(36).                
001900           05  EV-NAME                  PIC X(40).                
002000           05  EV-LOC-ID                PIC X(36).                
002100           05  EV-LOC-NAME              PIC X(40).                
002200           05  EV-BUFFER                PIC S9(5).                
002300           05  EV-BUFFER-X REDEFINES                              
002400               EV-BUFFER                PIC X(5).                 
002500           05  EV-NUM-VALID-TIMES       PIC 9(3).                 
002600           05  EV-NUM-THRESHOLD-SETS    PIC 9(2).                 
002700           05  FILLER                   PIC X(38).                
002800      *                                                           
002900      *-----------------------------------------------------------
003000      *    01 VALID-TIME-RECORD -- Kindsatz zu EVENT, Quelle      
003100      * VALIDTIMES*                                               
003200      *-----------------------------------------------------------
003300       01  VALID-TIME-RECORD.                                     
003400           05  VT-EVENT-ID              PIC X(36).                
003500           05  VT-SEQ                   PIC 9(3).                 
003600           05  VT-EPOCH-SECONDS         PIC S9(12).               
003700           05  VT-EPOCH-X REDEFINES                               
003800               VT-EPOCH-SECONDS         PIC X(12).                
003900           05  FILLER                   PIC X(9).                 
004000      *                                                           
004100      *-----------------------------------------------------------
004200      *    01 THRESHOLD-SET-RECORD -- Kindsatz zu EVENT,          
004300      * THRESHSETS *                                              
004400      *-----------------------------------------------------------
004500       01  THRESHOLD-SET-RECORD.                                  
004600           05  TS-EVENT-ID              PIC X(36).                
004700           05  TS-SEQ                   PIC 9(2).                 
004800           05  TS-ID                    PIC X(36).                
004900           05  TS-NAME                  PIC X(40).                
005000           05  TS-USE-FCST              PIC X.                    
005100               88  TS-EVAL-FCST                     VALUE 'Y'.    
005200               88  TS-SKIP-FCST                     VALUE 'N'.    
005300           05  TS-USE-OBS               PIC X.                    
005400               88  TS-EVAL-OBS                      VALUE 'Y'.    
005500               88  TS-SKIP-OBS                      VALUE 'N'.    
005600           05  TS-DURATION-MIN          PIC S9(5)V9(2).           
005700           05  TS-AREAL-PCT             PIC S9(3)V9(2).           
005800           05  TS-MODEL-SPEC            PIC X(8).                 
005900           05  TS-MDL-CODE REDEFINES                              
006000               TS-MODEL-SPEC.                                     
006100               10  TS-MDL-3             PIC X(3).                 
006200               10  FILLER               PIC X(5).                 
006300           05  TS-NUM-THRESHOLDS        PIC 9(2).                 
006400           05  FILLER                   PIC X(62).                
006500      *                                                           
006600      *-----------------------------------------------------------
006700      *    01 THRESHOLD-RECORD -- Kindsatz zu THRESHOLD-SET,      
006800      * THRESHOLDS*                                               
006900      *-----------------------------------------------------------
007000       01  THRESHOLD-RECORD.                                      
007100           05  TH-EVENT-ID              PIC X(36).                
007200           05  TH-SET-SEQ               PIC 9(2).                 
007300           05  TH-SEQ                   PIC 9(2).                 
007400           05  TH-ID                    PIC X(36).                
007500           05  TH-ELEMENT-DESC          PIC X(40).                
007600           05  TH-UNITS-DESC            PIC X(20).                
007700           05  TH-CONDITION-DESC        PIC X(30).                
007800           05  TH-VALUE                 PIC S9(7)V9(4).           
007900           05  TH-VALUE-X REDEFINES                               
008000               TH-VALUE                 PIC X(11).                
008100           05  TH-SEC-VALUE             PIC S9(7)V9(4).           
008200           05  TH-SEC-VALUE-FLAG        PIC X.                    
008300               88  TH-HAS-SEC-VALUE                 VALUE 'Y'.    
008400           05  TH-IS-PROB               PIC X.                    
008500               88  TH-PROB-BASED                    VALUE 'Y'.    
008600           05  TH-PROB                  PIC S9(3)V9(4).           
008700           05  FILLER                   PIC X(53).                
008800                                                                  
