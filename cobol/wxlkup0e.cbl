000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXLKUP0M.                                   
000400       AUTHOR.        K. LORENZEN.                                
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1987-04-02.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2023-05-30                            
001300      * Letzte Version   :: A.02.03                               
001400      * Kurzbeschreibung :: Kennzahlen-Umsetzung (Element,        
001500      * Einheit,                                                  
001600      *                     Relation, Wettertyp, Modell,          
001700      * Standardeinheit)                                          
001800      * Auftrag          :: IDSS-KRIT-01                          
001900      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000      *-----------------------------------------------------------
002100      * Vers. | Datum | von | Kommentar *                         
002200      *                                                           
002300      * ------|------------|-----|--------------------*           
002400      *A.00.00|1987-04-02| kl  | Neuerstellung,                   A0000   
002500      *       |1987-04-02| kl  | ELEMENT/EINHEIT-Suche            A0000   
002600      *A.00.01|1987-06-11| kl  | RELATION-Suche ergaenzt          A0001   
002700      *A.00.02|1989-01-09| hg  | WETTERTYP/MODELL-Suche ergaenzt  A0002   
002800      *A.00.03|1990-08-14| kl  | Praefix "CHANCE OF "/"PROB OF "  A0003   
002900      *       |1990-08-14| kl  | Abschn.                          A0003   
003000      *A.00.04|1993-02-25| hg  | Standardeinheiten-Tabelle        A0004   
003100      *       |1993-02-25| hg  | ergaenzt                         A0004   
003200      *A.00.05|1996-11-04| lor | Fehlerbehandlung LINK-RC=9999    A0005   
003300      *       |1996-11-04| lor | vereinheitl.                     A0005   
003400      *A.01.00|1998-10-19| kl  | Y2K-Pruefung durchgefuehrt, keineA0100   
003500      *       |            |     | Datumsfelder in diesem Modul   A0100   
003600      *       |            |     | betroffen                      A0100   
003700      *A.01.01|1999-01-06| kl  | Jahrtausendwechsel-Test bestandenA0101   
003800      *A.02.00|2004-03-17| hg  | Grossschreibung der Eingabe vor  A0200   
003900      *       |2004-03-17| hg  | Suche                            A0200   
004000      *A.02.01|2011-07-08| lor | RQ-077: RDSBFRZP Alias ergaenzt  A0201   
004100      *A.02.02|2019-02-05| kl  | Tabellen ausgelagert nach WXTBL0 A0202   
004200      *A.02.03|2023-05-30| edv | RQ-201: NBM Modell-Alias ergaenztA0203   
004300      *-----------------------------------------------------------
004400      *                                                           
004500      * Programmbeschreibung                                      
004600      * --------------------                                      
004700      * Setzt die im Kriterienkatalog frei eingegebenen Klartexte 
004800      * fuer                                                      
004900      * Element, Einheit, Relation, Wettertyp und Modell auf die  
005000      * vom                                                       
005100      * restlichen Lauf verwendeten Kennzahlen um. Wird von den   
005200      * anderen                                                   
005300      * Modulen des Laufs (WXENGN0, WXCRIT0, WXKEY0) per CALL     
005400      * benutzt,                                                  
005500      * es fuehrt selbst keine Dateizugriffe aus.                 
005600      *                                                           
005700      ************************************************************
005800                                                                  
005900       ENVIRONMENT DIVISION.                                      
006000       CONFIGURATION SECTION.                                     
006100       SPECIAL-NAMES.                                             
006200           UPSI-0 IS WXLKUP0-TRACE-SW                             
006300               ON STATUS IS WXLKUP0-TRACE-ON                      
006400           CLASS ALPHNUM IS "0123456789"                          
006500                            "abcdefghijklmnopqrstuvwxyz"          
006600                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"          
006700                            " ().,-/%*".                          
006800                                                                  
006900       INPUT-OUTPUT SECTION.                                      
007000       FILE-CONTROL.                                              
007100                                                                  
007200       DATA DIVISION.                                             
007300       FILE SECTION.                                              
007400                                                                  
007500       WORKING-STORAGE SECTION.                                   
007600      *-----------------------------------------------------------
007700      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
007800      *-----------------------------------------------------------
007900       01          COMP-FELDER.                                   
008000           05      C4-ANZ              PIC S9(04) COMP.           
008100           05      C4-I1               PIC S9(04) COMP.           
008200           05      C4-LEN              PIC S9(04) COMP.           
008300           05      C4-PTR              PIC S9(04) COMP.           
008400           05      FILLER              PIC X(01).                 
008500      *                                                           
008600      *-----------------------------------------------------------
008700      * Felder mit konstantem Inhalt: Praefix K                   
008800      *-----------------------------------------------------------
008900       01          KONSTANTE-FELDER.                              
009000           05      K-MODUL          PIC X(08)    VALUE "WXLKUP0M".
009100           05     K-CHANCE-OF     PIC X(10)    VALUE "CHANCE OF ".
009200           05      K-PROB-OF        PIC X(08)    VALUE "PROB OF ".
009300           05      K-LOWER             PIC X(26)                  
009400               VALUE "abcdefghijklmnopqrstuvwxyz".                
009500           05      K-UPPER             PIC X(26)                  
009600               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                
009700           05      FILLER              PIC X(01).                 
009800      *                                                           
009900      *-----------------------------------------------------------
010000      * Conditional-Felder                                        
010100      *-----------------------------------------------------------
010200       01          SCHALTER.                                      
010300           05      PRG-STATUS          PIC 9.                     
010400               88 PRG-OK                          VALUE ZERO.     
010500               88 PRG-NOK                         VALUE 1 THRU 9. 
010600               88 PRG-ABBRUCH                     VALUE 2.        
010700           05      SEARCH-FLAG         PIC 9      VALUE ZERO.     
010800               88 LKUP-NOT-FOUND                    VALUE ZERO.   
010900               88 LKUP-FOUND                        VALUE 1.      
011000           05      FILLER              PIC X(01).                 
011100      *                                                           
011200      *-----------------------------------------------------------
011300      * weitere Arbeitsfelder: Praefix W                          
011400      *-----------------------------------------------------------
011500       01          WORK-FELDER.                                   
011600           05      W-INPUT-UC          PIC X(40)   VALUE SPACES.  
011700           05      W-INPUT-UC-R REDEFINES W-INPUT-UC.             
011800               10  W-PREFIX-10          PIC X(10).                
011900               10  FILLER               PIC X(30).                
012000           05      W-INPUT-UC-R2 REDEFINES W-INPUT-UC.            
012100               10  W-PREFIX-08          PIC X(08).                
012200               10  FILLER               PIC X(32).                
012300           05      W-STRIPPED           PIC X(40)   VALUE SPACES. 
012400           05      W-TRACE-CNT         PIC S9(04) COMP VALUE ZERO.
012500           05      W-TRACE-CNT-X REDEFINES                        
012600                    W-TRACE-CNT          PIC X(02).               
012700           05      W-DUMMY              PIC X(02).                
012800           05      FILLER               PIC X(01).                
012900      *                                                           
013000      *-----------------------------------------------------------
013100      * Kennzahlen-Tabellen (ausgelagert)                         
013200      *-----------------------------------------------------------
013300           COPY    WXTBL0.                                        
013400      *                                                           
013500       LINKAGE SECTION.                                           
013600       01     LINK-REC.                                           
013700           05  LINK-HDR.                                          
013800      *          1=ELEMENT 2=EINHEIT 3=RELATION 4=WETTERTYP       
013900      *          5=MODELL  6=STANDARDEINHEIT-ZU-ELEMENT           
014000               10 LINK-LOOKUP-KIND      PIC 9(01).                
014100               10 LINK-RC               PIC S9(04) COMP.          
014200      *              0    = OK                                    
014300      *              100  = nicht gefunden                        
014400      *              9999 = Programmabbruch                       
014500               10 FILLER                PIC X(01).                
014600           05  LINK-DATA.                                         
014700               10 LINK-INPUT-TEXT       PIC X(40).                
014800               10 LINK-OUTPUT-CODE      PIC X(16).                
014900               10 LINK-OUTPUT-DESC      PIC X(20).                
015000               10 FILLER                PIC X(01).                
015100                                                                  
015200       PROCEDURE DIVISION USING LINK-REC.                         
015300                                                                  
015400      ************************************************************
015500      * Steuerungs-Section                                        
015600      ************************************************************
015700       A100-STEUERUNG SECTION.                                    
015800       A100-00.                                                   
015900           PERFORM B000-VORLAUF                                   
016000           PERFORM B100-VERARBEITUNG                              
016100           PERFORM B090-ENDE                                      
016200           GOBACK                                                 
016300           .                                                      
016400       A100-99.                                                   
016500           EXIT.                                                  
016600                                                                  
016700      ************************************************************
016800      * Vorlauf                                                   
016900      ************************************************************
017000       B000-VORLAUF SECTION.                                      
017100       B000-00.                                                   
017200           PERFORM C000-INIT                                      
017300           .                                                      
017400       B000-99.                                                   
017500           EXIT.                                                  
017600                                                                  
017700      ************************************************************
017800      * Ende                                                      
017900      ************************************************************
018000       B090-ENDE SECTION.                                         
018100       B090-00.                                                   
018200           CONTINUE                                               
018300           .                                                      
018400       B090-99.                                                   
018500           EXIT.                                                  
018600                                                                  
018700      ************************************************************
018800      * Feld-Initialisierung                                      
018900      ************************************************************
019000       C000-INIT SECTION.                                         
019100       C000-00.                                                   
019200           MOVE ZERO           TO LINK-RC                         
019300           MOVE SPACES         TO LINK-OUTPUT-CODE                
019400           MOVE SPACES         TO LINK-OUTPUT-DESC                
019500           SET  PRG-OK         TO TRUE                            
019600           MOVE LINK-INPUT-TEXT      TO W-INPUT-UC                
019700           INSPECT W-INPUT-UC CONVERTING K-LOWER TO K-UPPER       
019800           .                                                      
019900       C000-99.                                                   
020000           EXIT.                                                  
020100                                                                  
020200      ************************************************************
020300      * Verarbeitung - Verteiler nach Anfrageart                  
020400      ************************************************************
020500       B100-VERARBEITUNG SECTION.                                 
020600       B100-00.                                                   
020700           EVALUATE LINK-LOOKUP-KIND                              
020800               WHEN 1                                             
020900                   PERFORM S100-LOOKUP-ELEMENT                    
021000               WHEN 2                                             
021100                   PERFORM S200-LOOKUP-UNITS                      
021200               WHEN 3                                             
021300                   PERFORM S300-LOOKUP-RELATION                   
021400               WHEN 4                                             
021500                   PERFORM S400-LOOKUP-WXTYPE                     
021600               WHEN 5                                             
021700                   PERFORM S500-LOOKUP-MODEL                      
021800               WHEN 6                                             
021900                   PERFORM S600-DEFAULT-UNITS                     
022000               WHEN OTHER                                         
022100                   MOVE 9999        TO LINK-RC                    
022200                   SET PRG-ABBRUCH  TO TRUE                       
022300           END-EVALUATE                                           
022400           .                                                      
022500       B100-99.                                                   
022600           EXIT.                                                  
022700                                                                  
022800      ************************************************************
022900      * Element-Suche - zuerst CHANCE OF / PROB OF abschneiden    
023000      ************************************************************
023100       S100-LOOKUP-ELEMENT SECTION.                               
023200       S100-00.                                                   
023300           PERFORM C100-STRIP-PREFIX                              
023400                                                                  
023500           SET LKUP-NOT-FOUND TO TRUE                             
023600           SET WXTBL0-EA-IDX TO 1                                 
023700           PERFORM S110-SCAN-ELEM                                 
023800               UNTIL WXTBL0-EA-IDX > WXTBL0-EA-MAX                
023900                  OR LKUP-FOUND                                   
024000                                                                  
024100           IF LKUP-FOUND                                          
024200               MOVE WXTBL0-EA-CODE(WXTBL0-EA-IDX) TO              
024300                   LINK-OUTPUT-CODE                               
024400               MOVE ZERO                          TO LINK-RC      
024500           ELSE                                                   
024600               MOVE 100                           TO LINK-RC      
024700           END-IF                                                 
024800           .                                                      
024900       S100-99.                                                   
025000           EXIT.                                                  
025100                                                                  
025200       S110-SCAN-ELEM SECTION.                                    
025300       S110-00.                                                   
025400           IF WXTBL0-EA-ALIAS(WXTBL0-EA-IDX) = W-STRIPPED         
025500               SET LKUP-FOUND TO TRUE                             
025600           ELSE                                                   
025700               SET WXTBL0-EA-IDX UP BY 1                          
025800           END-IF                                                 
025900           .                                                      
026000       S110-99.                                                   
026100           EXIT.                                                  
026200                                                                  
026300      ************************************************************
026400      * Vorangestelltes "CHANCE OF "/"PROB OF " entfernen         
026500      ************************************************************
026600       C100-STRIP-PREFIX SECTION.                                 
026700       C100-00.                                                   
026800           MOVE W-INPUT-UC TO W-STRIPPED                          
026900           IF W-PREFIX-10 = K-CHANCE-OF                           
027000               MOVE W-INPUT-UC(11:30) TO W-STRIPPED               
027100               MOVE SPACES            TO W-STRIPPED(31:10)        
027200           ELSE                                                   
027300               IF W-PREFIX-08 = K-PROB-OF                         
027400                   MOVE W-INPUT-UC(9:32) TO W-STRIPPED            
027500                   MOVE SPACES           TO W-STRIPPED(33:8)      
027600               END-IF                                             
027700           END-IF                                                 
027800           .                                                      
027900       C100-99.                                                   
028000           EXIT.                                                  
028100                                                                  
028200      ************************************************************
028300      * Einheiten-Suche                                           
028400      ************************************************************
028500       S200-LOOKUP-UNITS SECTION.                                 
028600       S200-00.                                                   
028700           SET LKUP-NOT-FOUND TO TRUE                             
028800           SET WXTBL0-UN-IDX TO 1                                 
028900           PERFORM S210-SCAN-UNIT                                 
029000               UNTIL WXTBL0-UN-IDX > WXTBL0-UN-MAX                
029100                  OR LKUP-FOUND                                   
029200                                                                  
029300           IF LKUP-FOUND                                          
029400               MOVE WXTBL0-UN-CODE(WXTBL0-UN-IDX) TO              
029500                   LINK-OUTPUT-CODE                               
029600               MOVE ZERO                          TO LINK-RC      
029700           ELSE                                                   
029800               MOVE 100                           TO LINK-RC      
029900           END-IF                                                 
030000           .                                                      
030100       S200-99.                                                   
030200           EXIT.                                                  
030300                                                                  
030400       S210-SCAN-UNIT SECTION.                                    
030500       S210-00.                                                   
030600           IF WXTBL0-UN-ALIAS(WXTBL0-UN-IDX) = W-INPUT-UC(1:20)   
030700               SET LKUP-FOUND TO TRUE                             
030800           ELSE                                                   
030900               SET WXTBL0-UN-IDX UP BY 1                          
031000           END-IF                                                 
031100           .                                                      
031200       S210-99.                                                   
031300           EXIT.                                                  
031400                                                                  
031500      ************************************************************
031600      * Relations-Suche                                           
031700      ************************************************************
031800       S300-LOOKUP-RELATION SECTION.                              
031900       S300-00.                                                   
032000           SET LKUP-NOT-FOUND TO TRUE                             
032100           SET WXTBL0-RL-IDX TO 1                                 
032200           PERFORM S310-SCAN-REL                                  
032300               UNTIL WXTBL0-RL-IDX > WXTBL0-RL-MAX                
032400                  OR LKUP-FOUND                                   
032500                                                                  
032600           IF LKUP-FOUND                                          
032700               MOVE WXTBL0-RL-CODE(WXTBL0-RL-IDX) TO              
032800                   LINK-OUTPUT-CODE                               
032900               MOVE ZERO                          TO LINK-RC      
033000           ELSE                                                   
033100               MOVE 100                           TO LINK-RC      
033200           END-IF                                                 
033300           .                                                      
033400       S300-99.                                                   
033500           EXIT.                                                  
033600                                                                  
033700       S310-SCAN-REL SECTION.                                     
033800       S310-00.                                                   
033900           IF WXTBL0-RL-ALIAS(WXTBL0-RL-IDX) = W-INPUT-UC(1:24)   
034000               SET LKUP-FOUND TO TRUE                             
034100           ELSE                                                   
034200               SET WXTBL0-RL-IDX UP BY 1                          
034300           END-IF                                                 
034400           .                                                      
034500       S310-99.                                                   
034600           EXIT.                                                  
034700                                                                  
034800      ************************************************************
034900      * Wettertyp-Suche (Kennzahl -> Klartext, und umgekehrt)     
035000      ************************************************************
035100       S400-LOOKUP-WXTYPE SECTION.                                
035200       S400-00.                                                   
035300           SET LKUP-NOT-FOUND TO TRUE                             
035400           SET WXTBL0-WT-IDX TO 1                                 
035500           PERFORM S410-SCAN-WXTYPE                               
035600               UNTIL WXTBL0-WT-IDX > WXTBL0-WT-MAX                
035700                  OR LKUP-FOUND                                   
035800                                                                  
035900           IF LKUP-FOUND                                          
036000               MOVE WXTBL0-WT-CODE(WXTBL0-WT-IDX) TO              
036100                   LINK-OUTPUT-CODE                               
036200               MOVE WXTBL0-WT-DESC(WXTBL0-WT-IDX) TO              
036300                   LINK-OUTPUT-DESC                               
036400               MOVE ZERO                          TO LINK-RC      
036500           ELSE                                                   
036600               MOVE 100                           TO LINK-RC      
036700           END-IF                                                 
036800           .                                                      
036900       S400-99.                                                   
037000           EXIT.                                                  
037100                                                                  
037200       S410-SCAN-WXTYPE SECTION.                                  
037300       S410-00.                                                   
037400           IF WXTBL0-WT-CODE(WXTBL0-WT-IDX) = W-INPUT-UC(1:8)     
037500               SET LKUP-FOUND TO TRUE                             
037600           ELSE                                                   
037700               SET WXTBL0-WT-IDX UP BY 1                          
037800           END-IF                                                 
037900           .                                                      
038000       S410-99.                                                   
038100           EXIT.                                                  
038200                                                                  
038300      ************************************************************
038400      * Modell-Suche                                              
038500      ************************************************************
038600       S500-LOOKUP-MODEL SECTION.                                 
038700       S500-00.                                                   
038800           SET LKUP-NOT-FOUND TO TRUE                             
038900           SET WXTBL0-MD-IDX TO 1                                 
039000           PERFORM S510-SCAN-MODEL                                
039100               UNTIL WXTBL0-MD-IDX > WXTBL0-MD-MAX                
039200                  OR LKUP-FOUND                                   
039300                                                                  
039400           IF LKUP-FOUND                                          
039500               MOVE WXTBL0-MD-CODE(WXTBL0-MD-IDX) TO              
039600                   LINK-OUTPUT-CODE                               
039700               MOVE WXTBL0-MD-DESC(WXTBL0-MD-IDX) TO              
039800                   LINK-OUTPUT-DESC                               
039900               MOVE ZERO                          TO LINK-RC      
040000           ELSE                                                   
040100      *          Modellname nicht in der Tabelle: unbekannter     
040200      * Modellname                                                
040300      *          wird unveraendert als Modellname akzeptiert      
040400      * (RQ-201)                                                  
040500               MOVE W-INPUT-UC(1:8)            TO LINK-OUTPUT-CODE
040600               MOVE ZERO                          TO LINK-RC      
040700           END-IF                                                 
040800           .                                                      
040900       S500-99.                                                   
041000           EXIT.                                                  
041100                                                                  
041200       S510-SCAN-MODEL SECTION.                                   
041300       S510-00.                                                   
041400           IF WXTBL0-MD-CODE(WXTBL0-MD-IDX) = W-INPUT-UC(1:8)     
041500               SET LKUP-FOUND TO TRUE                             
041600           ELSE                                                   
041700               SET WXTBL0-MD-IDX UP BY 1                          
041800           END-IF                                                 
041900           .                                                      
042000       S510-99.                                                   
042100           EXIT.                                                  
042200                                                                  
042300      ************************************************************
042400      * Standardeinheit zu einer bereits aufgeloesten             
042500      * Element-Kennzahl                                          
042600      ************************************************************
042700       S600-DEFAULT-UNITS SECTION.                                
042800       S600-00.                                                   
042900           SET LKUP-NOT-FOUND TO TRUE                             
043000           SET WXTBL0-DU-IDX TO 1                                 
043100           PERFORM S610-SCAN-DEFU                                 
043200               UNTIL WXTBL0-DU-IDX > WXTBL0-DU-MAX                
043300                  OR LKUP-FOUND                                   
043400                                                                  
043500           IF LKUP-FOUND                                          
043600               MOVE WXTBL0-DU-UNIT(WXTBL0-DU-IDX) TO              
043700                   LINK-OUTPUT-CODE                               
043800               MOVE ZERO                          TO LINK-RC      
043900           ELSE                                                   
044000      *          kein Standard fuer dieses Element - Anfrage ohne 
044100      *          Einheit ist ein Fehler                           
044200               MOVE 100                           TO LINK-RC      
044300           END-IF                                                 
044400           .                                                      
044500       S600-99.                                                   
044600           EXIT.                                                  
044700                                                                  
044800       S610-SCAN-DEFU SECTION.                                    
044900       S610-00.                                                   
045000           IF WXTBL0-DU-ELEM(WXTBL0-DU-IDX) =                     
045100               LINK-INPUT-TEXT(1:12)                              
045200               SET LKUP-FOUND TO TRUE                             
045300           ELSE                                                   
045400               SET WXTBL0-DU-IDX UP BY 1                          
045500           END-IF                                                 
045600           .                                                      
045700       S610-99.                                                   
045800           EXIT.                                                  
045900                                                                  
