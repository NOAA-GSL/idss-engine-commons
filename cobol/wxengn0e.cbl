000100       IDENTIFICATION DIVISION.
000200
000300       PROGRAM-ID.    WXENGN0.
000400       AUTHOR.        K. LORENZEN.
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.
000600       DATE-WRITTEN.  1994-02-21.
000700       DATE-COMPILED.
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES
000900                      WETTERDIENSTES. KEINE WEITERGABE.
001000
001100      ************************************************************
001200      * Letzte Aenderung :: 2024-11-08
001300      * Letzte Version   :: A.03.05
001400      * Kurzbeschreibung :: Hauptlauf IDSS-Kriterienauswertung -
001500      * liest
001600      *                     Events/Zeitpunkte/Schwellenwertsaetze/
001700      *                     Gitterzellen, wertet Kriterien aus,
001800      * schreibt
001900      *                     Zusammenfassungen, Antworten,
002000      * Gefahren-
002100      *                     zeitraeume und den Laufbericht
002200      * Auftrag          :: IDSS-KRIT-01
002300      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400      *-----------------------------------------------------------
002500      * Vers. | Datum | von | Kommentar *
002600      *
002700      * ------|------------|-----|--------------------*
002800      *A.00.00|1994-02-21| kl  | Neuerstellung, Grundgeruest      A.00.00
002900      *       |1994-02-21| kl  | Event/                           A.00.00
003000      *       |            |     | Zeitsatz/Schwellenwertsatz-LaufA.00.00
003100      *A.01.00|1998-12-02| lor | Y2K-Pruefung: alle Zeiten laufen A.01.00
003200      *       |1998-12-02| lor | intern                           A.01.00
003300      *       |            |     | als Epoch-Sekunden S9(12),     A.01.00
003400      *       |            |     | keine                          A.01.00
003500      *       |            |     | zweistelligen Jahresfelder     A.01.00
003600      *       |            |     | betroffen                      A.01.00
003700      *A.01.01|1999-01-06| lor | Jahrtausendwechsel-Test bestandenA.01.01
003800      *A.02.00|2019-02-12| kl  | Umstellung auf WXCRIT0/WXGRID0/  A.02.00
003900      *       |            |     | WXWBGT0/WXGEO0/WXTHRT0/WXKEY0/ A.02.00
004000      *       |            |     | WXCONV0/WXLKUP0 (Ablosung des  A.02.00
004100      *       |            |     | alten SSF-Verbunds)            A.02.00
004200      *A.02.01|2019-09-18| edv | Laufbericht RUNREPORT ergaenzt   A.02.01
004300      *       |2019-09-18| edv | (RQ-140)                         A.02.01
004400      *A.03.00|2021-06-04| kl  | Mehrfach-Member (Ensemble) im    A.03.00
004500      *       |2021-06-04| kl  | inneren                          A.03.00
004600      *       |            |     | Zeitpunkt-Loop ergaenzt        A.03.00
004700      *       |            |     | (RQ-165)                       A.03.00
004800      *A.03.01|2023-02-27| edv | Verkettung mehrerer Schwellen je A.03.01
004900      *       |2023-02-27| edv | Satz                             A.03.01
005000      *       |            |     | ueber WXCRIT0 UND-Verknuepfung A.03.01
005100      *       |            |     | (RQ-198)                       A.03.01
005200      *A.03.02|2024-01-15| edv | Kontrollwechsel-Zwischensumme je A.03.02
005300      *       |2024-01-15| edv | Event                            A.03.02
005400      *       |            |     | im Laufbericht korrigiert      A.03.02
005500      *       |            |     | (RQ-214)                       A.03.02
005600      *A.03.03|2024-02-03| kl  | WBGT-Kriterien werden jetzt ueberA.03.03
005700      *       |            |     | WXWBGT0 auf den                A.03.03
005800      *       |            |     | Referenzstandort des           A.03.03
005900      *       |            |     | Gebietes nachgerechnet statt   A.03.03
006000      *       |            |     | unver-                         A.03.03
006100      *       |            |     | aendert aus GRIDCELLS          A.03.03
006200      *       |            |     | uebernommen                    A.03.03
006300      *       |            |     | (RQ-241)                       A.03.03
006400      *A.03.04|2024-11-08| edv | Schwellenwertsatz-Erkennung      A.03.04
006500      *       |2024-11-08| edv | in C335-MAP-ONE-CELL             A.03.04
006600      *       |            |     | korrigiert: Satzanfang wird    A.03.04
006700      *       |            |     | jetzt ueber C4-I2 statt der    A.03.04
006800      *       |            |     | satzuebergreifenden C4-THX-    A.03.04
006900      *       |            |     | Tabellenzeile erkannt;         A.03.04
007000      *       |            |     | Laufbericht-Spalten            A.03.04
007100      *       |            |     | MAXINT/MAXPCT berechnen        A.03.04
007200      *       |            |     | jetzt echtes Maximum ueber     A.03.04
007300      *       |            |     | die Gefahrenzeitraeume bzw.    A.03.04
007400      *       |            |     | Flaechenanteile statt          A.03.04
007500      *       |            |     | Platzhalterwerten (RQ-247)     A.03.04
007600      *A.03.05|2024-11-08| edv | Ablaufsteuerung A100 auf         A.03.05
007700      *       |2024-11-08| edv | Bereichs-PERFORM (THRU)          A.03.05
007800      *       |            |     | umgestellt; Leseanstoss B000   A.03.05
007900      *       |            |     | und Schwellenwertanwendung     A.03.05
008000      *       |            |     | C330 ebenso; Abbruchpruefung   A.03.05
008100      *       |            |     | springt jetzt per GO TO ueber  A.03.05
008200      *       |            |     | die Verarbeitung hinweg        A.03.05
008300      *       |            |     | (RQ-252)                       A.03.05
008400      *-----------------------------------------------------------
008500      *
008600      * Programmbeschreibung
008700      * --------------------
008800      * Hauptlauf des IDSS-Kriterienauswertungssystems. Liest je
008900      * Event
009000      * dessen Gueltigkeitszeitpunkte, Schwellenwertsaetze,
009100      * Schwellen-
009200      * werte und Gitterzellen (alle sortiert nach
009300      * Event/Satz/Sequenz),
009400      * wertet je Schwellenwertsatz, Gueltigkeitszeitpunkt und
009500      * Member
009600      * die Kriterien aus (Einheitenumrechnung WXCONV0,
009700      * abgeleitete
009800      * Elemente WXGRID0/WXWBGT0, Kriterienabbildung und
009900      * -verknuepfung
010000      * WXCRIT0, Flaechenzusammenfassung WXGEO0), reduziert ueber
010100      * die
010200      * Zeit zu Gefahrenzeitraeumen (WXTHRT0), schreibt GEOSUMS,
010300      * RESPONSES und THREATPDS und druckt den Laufbericht
010400      * RUNREPORT.
010500      *
010600      * Anmerkung zur Verknuepfung mehrerer Schwellenwerte eines
010700      * Schwellenwertsatzes: der Eingabesatz dieses Laufs traegt
010800      * keine
010900      * eigene Verknuepfungsliste (UND/ODER je Schwellenwertpaar);
011000      * je
011100      * Satz werden daher alle Schwellenwerte nacheinander per
011200      * WXCRIT0
011300      * UND-Verknuepfung zur kombinierten Intensitaet
011400      * zusammengefuehrt
011500      * (ein einzelner Schwellenwert je Satz durchlaeuft die Ver-
011600      * knuepfung unveraendert). Der Wertebereich (Domaene) eines
011700      * Schwellenwerts wird als unbeschraenkt angenommen, da der
011800      * Eingabesatz keine gesonderten Sensor-Domaenenfelder
011900      * mitfuehrt.
012000      *
012100      * Anmerkung zu WXGRID0/WXWBGT0: TH-ELEMENT-DESC kann ein
012200      * abge-
012300      * leitetes Element benennen (Hitzeindex, Windchill, WBGT);
012400      * C336
012500      * berechnet Hitzeindex/Windchill je Gitterpunkt aus einem
012600      * Roh-
012700      * wert-Begleitelement (rel. Feuchte bzw. Windgeschw.) am
012800      * selben
012900      * Gitterpunkt ueber WXGRID0. WBGT wird ebenso ueber WXWBGT0
013000      * nachgerechnet (C337); da EVENT-RECORD keinen Gitterpunkt-
013100      * Breiten-/Laengengrad fuehrt, wird der Sonnenstand
013200      * ersatzweise
013300      * auf den Referenzstandort des Vorhersagegebietes bezogen
013400      * (K-WBGT-REF-LAT-RAD/-LON-DEG) und Direkt-/Diffusstrahlung
013500      * mit
013600      * ZERO angeliefert, da GRIDCELLS keine Strahlungswerte
013700      * fuehrt.
013800      *
013900      ************************************************************
014000
014100       ENVIRONMENT DIVISION.
014200       CONFIGURATION SECTION.
014300       SPECIAL-NAMES.
014400           UPSI-0 IS WXENGN0-TRACE-SW
014500               ON STATUS IS WXENGN0-TRACE-ON
014600           C01 IS TOP-OF-FORM.
014700
014800       INPUT-OUTPUT SECTION.
014900       FILE-CONTROL.
015000           SELECT EVENTS-FILE      ASSIGN TO EVENTS
015100               FILE STATUS IS WK-EVENTS-STATUS.
015200           SELECT VALIDTIMES-FILE  ASSIGN TO VALIDTIMES
015300               FILE STATUS IS WK-VALIDT-STATUS.
015400           SELECT THRESHSETS-FILE  ASSIGN TO THRESHSETS
015500               FILE STATUS IS WK-THSETS-STATUS.
015600           SELECT THRESHOLDS-FILE  ASSIGN TO THRESHOLDS
015700               FILE STATUS IS WK-THRESH-STATUS.
015800           SELECT GRIDCELLS-FILE   ASSIGN TO GRIDCELLS
015900               FILE STATUS IS WK-GRIDC-STATUS.
016000           SELECT GEOSUMS-FILE     ASSIGN TO GEOSUMS
016100               FILE STATUS IS WK-GEOSUM-STATUS.
016200           SELECT RESPONSES-FILE   ASSIGN TO RESPONSES
016300               FILE STATUS IS WK-RESP-STATUS.
016400           SELECT THREATPDS-FILE   ASSIGN TO THREATPDS
016500               FILE STATUS IS WK-THRTP-STATUS.
016600           SELECT RUNREPORT-FILE   ASSIGN TO RUNREPORT
016700               FILE STATUS IS WK-RPT-STATUS.
016800
016900       DATA DIVISION.
017000       FILE SECTION.
017100
017200       FD  EVENTS-FILE
017300           RECORD CONTAINS 200 CHARACTERS
017400           LABEL RECORD STANDARD.
017500       01  EVENTS-FD-REC             PIC X(200).
017600
017700       FD  VALIDTIMES-FILE
017800           RECORD CONTAINS 60 CHARACTERS
017900           LABEL RECORD STANDARD.
018000       01  VALIDT-FD-REC             PIC X(60).
018100
018200       FD  THRESHSETS-FILE
018300           RECORD CONTAINS 200 CHARACTERS
018400           LABEL RECORD STANDARD.
018500       01  THSETS-FD-REC             PIC X(200).
018600
018700       FD  THRESHOLDS-FILE
018800           RECORD CONTAINS 250 CHARACTERS
018900           LABEL RECORD STANDARD.
019000       01  THRESH-FD-REC             PIC X(250).
019100
019200       FD  GRIDCELLS-FILE
019300           RECORD CONTAINS 120 CHARACTERS
019400           LABEL RECORD STANDARD.
019500       01  GRIDC-FD-REC              PIC X(120).
019600
019700       FD  GEOSUMS-FILE
019800           RECORD CONTAINS 120 CHARACTERS
019900           LABEL RECORD STANDARD.
020000       01  GEOSUM-FD-REC             PIC X(120).
020100
020200       FD  RESPONSES-FILE
020300           RECORD CONTAINS 200 CHARACTERS
020400           LABEL RECORD STANDARD.
020500       01  RESP-FD-REC               PIC X(200).
020600
020700       FD  THREATPDS-FILE
020800           RECORD CONTAINS 120 CHARACTERS
020900           LABEL RECORD STANDARD.
021000       01  THRTP-FD-REC              PIC X(120).
021100
021200       FD  RUNREPORT-FILE
021300           RECORD CONTAINS 132 CHARACTERS
021400           LABEL RECORD STANDARD.
021500       01  RPT-FD-REC                PIC X(132).
021600
021700       WORKING-STORAGE SECTION.
021800      *-----------------------------------------------------------
021900      * Comp-Felder: Praefix Cn mit n = Anzahl Digits
022000      *-----------------------------------------------------------
022100       01          COMP-FELDER.
022200           05      C4-TSX               PIC S9(04) COMP.
022300           05      C4-THX               PIC S9(04) COMP.
022400           05      C4-VTX               PIC S9(04) COMP.
022500           05      C4-MBX               PIC S9(04) COMP.
022600           05      C4-I1                PIC S9(04) COMP.
022700           05      C4-I2                PIC S9(04) COMP.
022800           05      C4-CELLCNT           PIC S9(04) COMP.
022900           05      C4-MBRCNT            PIC S9(04) COMP.
023000           05      C4-PERX              PIC S9(04) COMP.
023100           05      FILLER               PIC X(02).
023200      *
023300      *-----------------------------------------------------------
023400      * Felder mit konstantem Inhalt: Praefix K
023500      *-----------------------------------------------------------
023600       01          KONSTANTE-FELDER.
023700           05      K-MODUL             PIC X(08) VALUE "WXENGN0 ".
023800           05      K-MAXTS              PIC S9(04) COMP VALUE 10.
023900           05      K-MAXTH              PIC S9(04) COMP VALUE 100.
024000           05      K-MAXVT              PIC S9(04) COMP VALUE 120.
024100           05      K-MAXCELLS          PIC S9(04) COMP VALUE 4000.
024200           05      K-MAXMEMBER          PIC S9(04) COMP VALUE 50.
024300           05      K-DOMAIN-MIN         PIC S9(7)V9(4) COMP
024400                                        VALUE -9999999.9999.
024500           05      K-DOMAIN-MAX         PIC S9(7)V9(4) COMP
024600                                        VALUE  9999999.9999.
024700      *              WBGT (U4): EVENT-RECORD fuehrt keinen
024800      * Gitterpunkt-
024900      *              Breiten-/Laengengrad; Sonnenstand wird
025000      * ersatzweise
025100      *              auf den Referenzstandort des
025200      * Vorhersagegebietes
025300      *              (Standort Offenbach) bezogen, siehe
025400      * Programmkopf
025500           05      K-WBGT-REF-LAT-RAD   PIC S9(1)V9(8) COMP
025600                                        VALUE 0.87155743.
025700           05      K-WBGT-REF-LON-DEG   PIC S9(3)V9(4) COMP
025800                                        VALUE 008.7761.
025900           05    K-EPOCH-JULIAN-BASE  PIC S9(7)     VALUE 2440588.
026000           05      FILLER               PIC X(01).
026100      *
026200      *-----------------------------------------------------------
026300      * Conditional-Felder
026400      *-----------------------------------------------------------
026500       01          SCHALTER.
026600           05      PRG-STATUS           PIC 9.
026700               88 PRG-OK                          VALUE ZERO.
026800               88 PRG-NOK                         VALUE 1 THRU 9.
026900               88 PRG-ABBRUCH                     VALUE 2.
027000           05      EVENTS-EOF-FLAG       PIC X.
027100               88 EVENTS-EOF                      VALUE 'J'.
027200               88 EVENTS-NOT-EOF                  VALUE 'N'.
027300           05      VALIDT-EOF-FLAG       PIC X.
027400               88 VALIDT-EOF                      VALUE 'J'.
027500               88 VALIDT-NOT-EOF                  VALUE 'N'.
027600           05      THSETS-EOF-FLAG       PIC X.
027700               88 THSETS-EOF                      VALUE 'J'.
027800               88 THSETS-NOT-EOF                  VALUE 'N'.
027900           05      THRESH-EOF-FLAG       PIC X.
028000               88 THRESH-EOF                      VALUE 'J'.
028100               88 THRESH-NOT-EOF                  VALUE 'N'.
028200           05      GRIDC-EOF-FLAG        PIC X.
028300               88 GRIDC-EOF                       VALUE 'J'.
028400               88 GRIDC-NOT-EOF                   VALUE 'N'.
028500           05      FILLER                PIC X(01).
028600      *
028700      *-----------------------------------------------------------
028800      * Datei-Statusfelder
028900      *-----------------------------------------------------------
029000       01          DATEI-STATUS-FELDER.
029100           05      WK-EVENTS-STATUS     PIC X(02).
029200           05      WK-VALIDT-STATUS     PIC X(02).
029300           05      WK-THSETS-STATUS     PIC X(02).
029400           05      WK-THRESH-STATUS     PIC X(02).
029500           05      WK-GRIDC-STATUS      PIC X(02).
029600           05      WK-GEOSUM-STATUS     PIC X(02).
029700           05      WK-RESP-STATUS       PIC X(02).
029800           05      WK-THRTP-STATUS      PIC X(02).
029900           05      WK-RPT-STATUS        PIC X(02).
030000           05      FILLER               PIC X(02).
030100      *
030200      *-----------------------------------------------------------
030300      * weitere Arbeitsfelder: Praefix W
030400      *-----------------------------------------------------------
030500       01          WORK-FELDER.
030600           05      W-SRC-UNIT           PIC X(16).
030700           05      W-DST-UNIT           PIC X(16).
030800           05      W-ELEM-CODE          PIC X(16).
030900           05      W-REL-CODE           PIC X(16).
031000           05      W-CONV-VALUE         PIC S9(7)V9(4).
031100           05      W-CONV-VALUE-X REDEFINES
031200                    W-CONV-VALUE         PIC X(11).
031300           05      W-TH1-CONV           PIC S9(7)V9(4).
031400           05      W-TH2-CONV           PIC S9(7)V9(4).
031500           05      W-CELL-INTENSITY     PIC S9(3)V9(6).
031600           05      W-COMBINED-INT       PIC S9(3)V9(6).
031700           05      W-COMBINED-INT-X REDEFINES
031800                    W-COMBINED-INT       PIC X(09).
031900           05      W-EVENT-EVAL-AT      PIC S9(12) COMP.
032000           05      W-EVENT-EVAL-AT-X REDEFINES
032100                    W-EVENT-EVAL-AT      PIC X(08).
032200           05      W-DERIVED-X          PIC 9(4).
032300           05      W-DERIVED-Y          PIC 9(4).
032400           05      W-COMPANION-ELEM     PIC X(12).
032500           05      W-COMPANION-VAL      PIC S9(7)V9(4).
032600           05      W-EPOCH-DAYS         PIC S9(7)   COMP.
032700           05      W-EPOCH-SECS-OF-DAY  PIC S9(5)   COMP.
032800           05      W-WBGT-JULIAN-DAY    PIC S9(7)V9(4).
032900           05      W-WBGT-HOUR-FRAC     PIC S9(1)V9(8).
033000           05      W-RPT-MAXINT         PIC S9(3)V9(6).
033100           05      W-RPT-MAXPCT         PIC S9(3)V9(6).
033200           05      FILLER               PIC X(01).
033300      *
033400      *-----------------------------------------------------------
033500      * Event-Familientabellen: je Event geladen (sortiert
033600      * Event/Satz/
033700      * Sequenz aus VALIDTIMES/THRESHSETS/THRESHOLDS/GRIDCELLS)
033800      *-----------------------------------------------------------
033900       01          WK-VT-TABLE.
034000           05      WK-VT-CNT            PIC S9(04) COMP.
034100           05      WK-VT-ROW OCCURS 120 TIMES.
034200               10  WK-VT-SEQ            PIC 9(3).
034300               10  WK-VT-EPOCH          PIC S9(12) COMP.
034400               10  FILLER               PIC X(05).
034500      *
034600       01          WK-TS-TABLE.
034700           05      WK-TS-CNT            PIC S9(04) COMP.
034800           05      WK-TS-ROW OCCURS 10 TIMES.
034900               10  WK-TS-SEQ            PIC 9(2).
035000               10  WK-TS-NAME           PIC X(40).
035100               10  WK-TS-USE-FCST       PIC X.
035200               10  WK-TS-USE-OBS        PIC X.
035300               10  WK-TS-MODEL-SPEC     PIC X(8).
035400               10  WK-TS-NUM-TH         PIC 9(2).
035500               10  FILLER               PIC X(05).
035600      *
035700       01          WK-TH-TABLE.
035800           05      WK-TH-CNT            PIC S9(04) COMP.
035900           05      WK-TH-ROW OCCURS 100 TIMES.
036000               10  WK-TH-SET-SEQ        PIC 9(2).
036100               10  WK-TH-SEQ            PIC 9(2).
036200               10  WK-TH-ELEMENT-DESC   PIC X(40).
036300               10  WK-TH-UNITS-DESC     PIC X(20).
036400               10  WK-TH-CONDITION-DESC PIC X(30).
036500               10  WK-TH-VALUE          PIC S9(7)V9(4).
036600               10  WK-TH-SEC-VALUE      PIC S9(7)V9(4).
036700               10  WK-TH-SEC-FLAG       PIC X.
036800               10  FILLER               PIC X(05).
036900      *
037000       01          WK-CELL-TABLE.
037100           05      WK-CELL-CNT          PIC S9(04) COMP.
037200           05      WK-CELL-ROW OCCURS 4000 TIMES.
037300               10  WK-CELL-VSEQ         PIC 9(3).
037400               10  WK-CELL-X            PIC 9(4).
037500               10  WK-CELL-Y            PIC 9(4).
037600               10  WK-CELL-MEMBER       PIC X(20).
037700               10  WK-CELL-ELEMENT      PIC X(12).
037800               10  WK-CELL-VALUE        PIC S9(7)V9(4).
037900               10  WK-CELL-UNITS        PIC X(20).
038000               10  FILLER               PIC X(05).
038100      *
038200       01          WK-MEMBER-TABLE.
038300           05      WK-MBR-CNT           PIC S9(04) COMP.
038400           05      WK-MBR-ROW OCCURS 50 TIMES
038500                                     PIC X(20).
038600           05      FILLER               PIC X(05).
038700      *
038800      *-----------------------------------------------------------
038900      * Zwischenwerte je (Gueltigkeitszeitpunkt, Member): Maximum
039000      * und
039100      * Abdeckung aus GEOSUM, gefuellt waehrend der Auswertung
039200      * eines
039300      * Schwellenwertsatzes und von C500 fuer WXTHRT0 herangezogen
039400      *-----------------------------------------------------------
039500       01          WK-VTMBR-STATS.
039600           05      WK-VM-ROW OCCURS 120 TIMES.
039700               10  WK-VM-MBR OCCURS 50 TIMES.
039800                   15 WK-VM-MAX         PIC S9(3)V9(6).
039900                   15 WK-VM-PCT         PIC S9(3)V9(6).
040000                   15 WK-VM-VALID       PIC X.
040100                   15 FILLER            PIC X(03).
040200      *
040300      *-----------------------------------------------------------
040400      * Gitterpuffer fuer Zellenfunktionen (WXCRIT0/WXGEO0), je
040500      * Aufruf
040600      * neu gefuellt
040700      *-----------------------------------------------------------
040800       01          WK-GRID-BUFFER.
040900           05      WK-GB-CNT            PIC S9(04) COMP.
041000           05      WK-GB-VAL OCCURS 4000 TIMES
041100                                     PIC S9(3)V9(6).
041200           05      WK-GB-VALID OCCURS 4000 TIMES
041300                                     PIC X.
041400           05      FILLER               PIC X(05).
041500      *
041600      *-----------------------------------------------------------
041700      * Kopiebibliothek-Bereiche
041800      *-----------------------------------------------------------
041900           COPY WXEVIN0.
042000           COPY WXGRD0.
042100           COPY WXRSP0.
042200           COPY WXCTL0.
042300      *
042400      *-----------------------------------------------------------
042500      * CALL-Schnittstellen der Fachmodule (Praefix je Modul)
042600      *-----------------------------------------------------------
042700       01          LK-LOOKUP-REC.
042800           05      LK-LOOKUP-KIND       PIC 9(01).
042900           05      LK-LOOKUP-RC         PIC S9(04) COMP.
043000           05      FILLER               PIC X(01).
043100           05      LK-LOOKUP-INPUT      PIC X(40).
043200           05      LK-LOOKUP-OUTCODE    PIC X(16).
043300           05      LK-LOOKUP-OUTDESC    PIC X(20).
043400           05      FILLER               PIC X(01).
043500      *
043600       01          LK-CONV-REC.
043700           05      LK-CONV-SRC          PIC X(16).
043800           05      LK-CONV-DST          PIC X(16).
043900           05      LK-CONV-RC           PIC S9(04) COMP.
044000           05      FILLER               PIC X(01).
044100           05      LK-CONV-VAL-IN       PIC S9(7)V9(4).
044200           05      LK-CONV-VAL-OUT      PIC S9(7)V9(4).
044300           05      FILLER               PIC X(01).
044400      *
044500       01          LK-CRIT-REC.
044600           05      LK-CRIT-FN           PIC S9(02) COMP.
044700           05      LK-CRIT-RC           PIC S9(04) COMP.
044800           05      FILLER               PIC X(01).
044900           05      LK-CRIT-REL          PIC X(04).
045000           05      LK-CRIT-DOM-MIN      PIC S9(7)V9(4).
045100           05      LK-CRIT-DOM-MAX      PIC S9(7)V9(4).
045200           05      LK-CRIT-TH1          PIC S9(7)V9(4).
045300           05      LK-CRIT-TH2          PIC S9(7)V9(4).
045400           05      FILLER               PIC X(01).
045500           05      LK-CRIT-VALUE-IN     PIC S9(7)V9(4).
045600           05      LK-CRIT-INTENSITY    PIC S9(3)V9(6).
045700           05      FILLER               PIC X(01).
045800           05      LK-CRIT-JOIN-V1      PIC S9(3)V9(6).
045900           05      LK-CRIT-JOIN-V2      PIC S9(3)V9(6).
046000           05      LK-CRIT-JOIN-OUT     PIC S9(3)V9(6).
046100           05      FILLER               PIC X(01).
046200      *
046300       01          LK-GRID-REC.
046400           05      LK-GRID-FN           PIC S9(02) COMP.
046500           05      LK-GRID-RC           PIC S9(04) COMP.
046600           05      FILLER               PIC X(01).
046700           05      LK-GRID-ARG-1        PIC S9(7)V9(4).
046800           05      LK-GRID-ARG-2        PIC S9(7)V9(4).
046900           05      LK-GRID-RESULT       PIC S9(7)V9(4).
047000           05      FILLER               PIC X(01).
047100      *
047200       01          LK-WBGT-REC.
047300           05      LK-WBGT-FN           PIC S9(02) COMP.
047400           05      LK-WBGT-RC           PIC S9(04) COMP.
047500           05      FILLER               PIC X(01).
047600           05      LK-WBGT-HOUR-FRAC    PIC S9(1)V9(8).
047700           05      LK-WBGT-JULIAN-DAY   PIC S9(7)V9(4).
047800           05      FILLER               PIC X(01).
047900           05      LK-WBGT-LAT-RAD      PIC S9(1)V9(8).
048000           05      LK-WBGT-LON-DEG      PIC S9(3)V9(4).
048100           05      LK-WBGT-EQTIME       PIC S9(4)V9(10).
048200           05      FILLER               PIC X(01).
048300           05      LK-WBGT-AMBIENT-T    PIC S9(3)V9(4).
048400           05      LK-WBGT-RH-PCT       PIC S9(3)V9(4).
048500           05      LK-WBGT-DEWPOINT     PIC S9(3)V9(4).
048600           05      LK-WBGT-WINDSPD-MH   PIC S9(5)V9(2).
048700           05      LK-WBGT-PRESSURE     PIC S9(5)V9(2).
048800           05      LK-WBGT-SOLAR-IRR    PIC S9(4)V9(2).
048900           05      LK-WBGT-DIRECT-BEAM  PIC S9(4)V9(2).
049000           05      LK-WBGT-DIFFUSE-RAD  PIC S9(4)V9(2).
049100           05      LK-WBGT-ZENITH-RAD   PIC S9(1)V9(8).
049200           05      FILLER               PIC X(01).
049300           05      LK-WBGT-RESULT       PIC S9(4)V9(6).
049400           05      FILLER               PIC X(01).
049500      *
049600       01          LK-GEO-REC.
049700           05      LK-GEO-FN            PIC S9(02) COMP.
049800           05      LK-GEO-RC            PIC S9(04) COMP.
049900           05      FILLER               PIC X(01).
050000           05      LK-GEO-CELL-CNT      PIC S9(04) COMP.
050100           05      FILLER               PIC X(01).
050200           05      LK-GEO-COUNT         PIC 9(07).
050300           05      LK-GEO-MIN           PIC S9(3)V9(6).
050400           05      LK-GEO-MAX           PIC S9(3)V9(6).
050500           05      LK-GEO-ABOVE         PIC 9(07).
050600           05      LK-GEO-BELOW         PIC 9(07).
050700           05      LK-GEO-PCT           PIC S9(3)V9(6).
050800           05      FILLER               PIC X(01).
050900           05      LK-GEO-VAL OCCURS 4000 TIMES
051000                                     PIC S9(3)V9(6).
051100           05      LK-GEO-FINITE OCCURS 4000 TIMES
051200                                     PIC X.
051300           05      LK-GEO-DIST OCCURS 101 TIMES
051400                                     PIC S9(1)V9(6).
051500      *
051600       01          LK-THRT-REC.
051700           05      LK-THRT-FN           PIC S9(02) COMP.
051800           05      LK-THRT-RC           PIC S9(04) COMP.
051900           05      FILLER               PIC X(01).
052000           05      LK-THRT-MBR-CNT      PIC S9(04) COMP.
052100           05      LK-THRT-MBR-VAL OCCURS 50 TIMES
052200                                     PIC S9(3)V9(6).
052300           05      LK-THRT-MBR-VALID OCCURS 50 TIMES
052400                                     PIC X.
052500           05      LK-THRT-STAT-KIND    PIC S9(02) COMP.
052600           05      LK-THRT-PERCENTILE   PIC S9(3)V9(2).
052700           05      FILLER               PIC X(01).
052800           05      LK-THRT-STAT-OUT     PIC S9(3)V9(6).
052900           05      FILLER               PIC X(01).
053000           05      LK-THRT-N            PIC S9(04) COMP.
053100           05      LK-THRT-SERIES OCCURS 120 TIMES
053200                                     PIC S9(3)V9(6).
053300           05      LK-THRT-SER-VALID OCCURS 120 TIMES
053400                                     PIC X.
053500           05      LK-THRT-EPOCH OCCURS 120 TIMES
053600                                     PIC S9(12) COMP.
053700           05      LK-THRT-EXCEEDED     PIC X.
053800           05      LK-THRT-NUM-PERIODS  PIC S9(02) COMP.
053900           05      LK-THRT-BEGIN OCCURS 20 TIMES
054000                                     PIC S9(12) COMP.
054100           05      LK-THRT-END OCCURS 20 TIMES
054200                                     PIC S9(12) COMP.
054300           05      LK-THRT-PEAK-EPOCH OCCURS 20 TIMES
054400                                     PIC S9(12) COMP.
054500           05      LK-THRT-PEAK-VALUE OCCURS 20 TIMES
054600                                     PIC S9(3)V9(6).
054700      *
054800       01          LK-KEY-REC.
054900           05      LK-KEY-FN            PIC S9(02) COMP.
055000           05      LK-KEY-RC            PIC S9(04) COMP.
055100           05      FILLER               PIC X(01).
055200           05      LK-KEY-MODEL-SPEC    PIC X(08).
055300           05      FILLER               PIC X(01).
055400           05      LK-KEY-MODEL-CNT     PIC S9(04) COMP.
055500           05      LK-KEY-MODEL-LIST OCCURS 4 TIMES
055600                                     PIC X(08).
055700           05      LK-KEY-FIRST-EPOCH   PIC S9(12) COMP.
055800           05      LK-KEY-LAST-EPOCH    PIC S9(12) COMP.
055900           05      LK-KEY-PRE-HR        PIC S9(05) COMP.
056000           05      LK-KEY-POST-HR       PIC S9(05) COMP.
056100           05      LK-KEY-WIN-START     PIC S9(12) COMP.
056200           05      LK-KEY-WIN-END       PIC S9(12) COMP.
056300
056400      *-----------------------------------------------------------
056500      * Druckzeilen des Laufberichts RUNREPORT
056600      *-----------------------------------------------------------
056700       01          DRUCK-FELDER.
056800           05      D-HEADING-1.
056900               10  FILLER               PIC X(01) VALUE SPACE.
057000               10  FILLER  PIC X(20) VALUE "WXENGN0  LAUFBERICHT".
057100               10  FILLER               PIC X(15) VALUE SPACES.
057200               10  FILLER            PIC X(10) VALUE "LAUFDATUM ".
057300               10  D-HD-DATE            PIC X(10).
057400               10  FILLER               PIC X(76) VALUE SPACES.
057500           05      D-DETAIL-1.
057600               10  FILLER               PIC X(01) VALUE SPACE.
057700               10  D-DT-EVENT           PIC X(20).
057800               10  FILLER               PIC X(01) VALUE SPACE.
057900               10  D-DT-SET             PIC X(20).
058000               10  FILLER               PIC X(01) VALUE SPACE.
058100               10  D-DT-LOC             PIC X(20).
058200               10  FILLER               PIC X(01) VALUE SPACE.
058300               10  D-DT-EXCD            PIC X(01).
058400               10  FILLER               PIC X(01) VALUE SPACE.
058500               10  D-DT-NUMPD           PIC ZZ9.
058600               10  FILLER               PIC X(01) VALUE SPACE.
058700               10  D-DT-MAXINT          PIC -99.999999.
058800               10  FILLER               PIC X(01) VALUE SPACE.
058900               10  D-DT-MAXPCT          PIC -99.999999.
059000               10  FILLER               PIC X(36) VALUE SPACES.
059100           05      D-BREAK-1.
059200               10  FILLER               PIC X(01) VALUE SPACE.
059300               10  FILLER               PIC X(30)
059400                   VALUE "  ZWISCHENSUMME EVENT: SAETZE=".
059500               10  D-BK-SETS            PIC ZZZZ9.
059600               10  FILLER               PIC X(12)
059700                   VALUE " UEBERSCHR.=".
059800               10  D-BK-EXCD            PIC ZZZZ9.
059900               10  FILLER               PIC X(78) VALUE SPACES.
060000           05      D-TOTALS-1.
060100               10  FILLER               PIC X(01) VALUE SPACE.
060200               10  FILLER               PIC X(20)
060300                   VALUE "EVENTS GELESEN     :".
060400               10  D-TOT-EVENTS         PIC ZZZZZZ9.
060500               10  FILLER               PIC X(104) VALUE SPACES.
060600           05      D-TOTALS-2.
060700               10  FILLER               PIC X(01) VALUE SPACE.
060800               10  FILLER               PIC X(20)
060900                   VALUE "SAETZE AUSGEWERTET :".
061000               10  D-TOT-SETS           PIC ZZZZZZ9.
061100               10  FILLER               PIC X(104) VALUE SPACES.
061200           05      D-TOTALS-3.
061300               10  FILLER               PIC X(01) VALUE SPACE.
061400               10  FILLER               PIC X(20)
061500                   VALUE "ZELLEN GELESEN     :".
061600               10  D-TOT-CELLS          PIC ZZZZZZZZ9.
061700               10  FILLER               PIC X(103) VALUE SPACES.
061800           05      D-TOTALS-4.
061900               10  FILLER               PIC X(01) VALUE SPACE.
062000               10  FILLER               PIC X(20)
062100                   VALUE "SAETZE ZURUECKGEW. :".
062200               10  D-TOT-REJ            PIC ZZZZZZ9.
062300               10  FILLER               PIC X(104) VALUE SPACES.
062400           05      D-TOTALS-5.
062500               10  FILLER               PIC X(01) VALUE SPACE.
062600               10  FILLER               PIC X(20)
062700                   VALUE "ANTWORTEN GESCHR.  :".
062800               10  D-TOT-RESP           PIC ZZZZZZ9.
062900               10  FILLER               PIC X(104) VALUE SPACES.
063000           05      D-TOTALS-6.
063100               10  FILLER               PIC X(01) VALUE SPACE.
063200               10  FILLER               PIC X(20)
063300                   VALUE "ANTW. UEBERSCHR.   :".
063400               10  D-TOT-RESP-EX        PIC ZZZZZZ9.
063500               10  FILLER               PIC X(104) VALUE SPACES.
063600
063700       LINKAGE SECTION.
063800
063900       PROCEDURE DIVISION.
064000
064100      ************************************************************
064200      * Steuerungs-Section
064300      * edv 2024-11-08 RQ-24187: Ablaufsteuerung auf Bereichs-
064400      * PERFORM (THRU) umgestellt; Abbruchpruefung springt per
064500      * GO TO ueber die Verarbeitung hinweg zum Programmende.
064600      ************************************************************
064700       A100-STEUERUNG SECTION.
064800       A100-00.
064900           PERFORM B000-00 THRU B000-99
065000           IF PRG-ABBRUCH
065100               GO TO A100-90
065200           END-IF
065300           PERFORM B100-00 THRU B100-99
065350           .
065400       A100-90.
065500           PERFORM B090-00 THRU B090-99
065600           STOP RUN
065700           .
065800       A100-99.
065900           EXIT.
066000
066100      ************************************************************
066200      * Vorlauf: Dateien oeffnen, Zaehler nullen, Heading drucken,
066300      * erste Saetze aller Eingabedateien lesen
066400      ************************************************************
066500       B000-VORLAUF SECTION.
066600       B000-00.
066700           SET  PRG-OK TO TRUE
066800           MOVE ZERO TO WXCTL0-TOTALS
066900           MOVE ZERO TO WXCTL0-EVENT-SUBTOT
067000
067100           OPEN INPUT  EVENTS-FILE VALIDTIMES-FILE THRESHSETS-FILE
067200                       THRESHOLDS-FILE GRIDCELLS-FILE
067300           OPEN OUTPUT GEOSUMS-FILE RESPONSES-FILE THREATPDS-FILE
067400                       RUNREPORT-FILE
067500
067600           IF WK-EVENTS-STATUS NOT = "00"
067700               SET PRG-ABBRUCH TO TRUE
067800               GO TO B000-99
067900           END-IF
068000
068100           PERFORM D100-PRINT-HEADING
068200
068300           SET EVENTS-NOT-EOF TO TRUE
068400           SET VALIDT-NOT-EOF TO TRUE
068500           SET THSETS-NOT-EOF TO TRUE
068600           SET THRESH-NOT-EOF TO TRUE
068700           SET GRIDC-NOT-EOF  TO TRUE
068800
068900           PERFORM C110-00 THRU C150-99
069000           .
069100       B000-99.
069200           EXIT.
069300
069400      ************************************************************
069500      * Ende: Totalzeile drucken, Dateien schliessen
069600      ************************************************************
069700       B090-ENDE SECTION.
069800       B090-00.
069900           IF NOT PRG-ABBRUCH
070000               PERFORM D900-PRINT-TOTALS
070100           END-IF
070200
070300           CLOSE EVENTS-FILE VALIDTIMES-FILE THRESHSETS-FILE
070400                 THRESHOLDS-FILE GRIDCELLS-FILE
070500                 GEOSUMS-FILE RESPONSES-FILE THREATPDS-FILE
070600                 RUNREPORT-FILE
070700           .
070800       B090-99.
070900           EXIT.
071000
071100      ************************************************************
071200      * Hauptschleife: ein Durchlauf je Event
071300      ************************************************************
071400       B100-VERARBEITUNG SECTION.
071500       B100-00.
071600           PERFORM C200-PROCESS-EVENT UNTIL EVENTS-EOF
071700           .
071800       B100-99.
071900           EXIT.
072000
072100      ************************************************************
072200      * Lese-Sections (eine Datei je Section, Statuspruefung je
072300      * Aufruf)
072400      ************************************************************
072500       C110-READ-EVENT SECTION.
072600       C110-00.
072700           READ EVENTS-FILE INTO EVENT-RECORD
072800               AT END
072900                   SET EVENTS-EOF TO TRUE
073000               NOT AT END
073100                   ADD 1 TO WXCTL0-EVENTS-READ
073200           END-READ
073300           .
073400       C110-99.
073500           EXIT.
073600
073700       C120-READ-VALIDTIME SECTION.
073800       C120-00.
073900           IF VALIDT-EOF
074000               GO TO C120-99
074100           END-IF
074200           READ VALIDTIMES-FILE INTO VALID-TIME-RECORD
074300               AT END
074400                   SET VALIDT-EOF TO TRUE
074500           END-READ
074600           .
074700       C120-99.
074800           EXIT.
074900
075000       C130-READ-THRESHSET SECTION.
075100       C130-00.
075200           IF THSETS-EOF
075300               GO TO C130-99
075400           END-IF
075500           READ THRESHSETS-FILE INTO THRESHOLD-SET-RECORD
075600               AT END
075700                   SET THSETS-EOF TO TRUE
075800           END-READ
075900           .
076000       C130-99.
076100           EXIT.
076200
076300       C140-READ-THRESHOLD SECTION.
076400       C140-00.
076500           IF THRESH-EOF
076600               GO TO C140-99
076700           END-IF
076800           READ THRESHOLDS-FILE INTO THRESHOLD-RECORD
076900               AT END
077000                   SET THRESH-EOF TO TRUE
077100           END-READ
077200           .
077300       C140-99.
077400           EXIT.
077500
077600       C150-READ-GRIDCELL SECTION.
077700       C150-00.
077800           IF GRIDC-EOF
077900               GO TO C150-99
078000           END-IF
078100           READ GRIDCELLS-FILE INTO GRID-CELL-RECORD
078200               AT END
078300                   SET GRIDC-EOF TO TRUE
078400               NOT AT END
078500                   ADD 1 TO WXCTL0-CELLS-READ
078600           END-READ
078700           .
078800       C150-99.
078900           EXIT.
079000
079100      ************************************************************
079200      * Ein Event vollstaendig verarbeiten: Familientabellen
079300      * laden,
079400      * jeden Schwellenwertsatz auswerten, Kontrollwechsel drucken
079500      ************************************************************
079600       C200-PROCESS-EVENT SECTION.
079700       C200-00.
079800           MOVE ZERO TO WXCTL0-EVENT-SUBTOT
079900
080000           PERFORM C210-LOAD-VALIDTIMES THRU C240-99
080100
080200           SET C4-TSX TO 1
080300           PERFORM C300-PROCESS-THRESHOLD-SET
080400               UNTIL C4-TSX > WK-TS-CNT
080500
080600           PERFORM D300-EVENT-BREAK
080700
080800           PERFORM C110-READ-EVENT
080900           .
081000       C200-99.
081100           EXIT.
081200
081300      * Alle Gueltigkeitszeitpunkte des laufenden Events puffern
081400       C210-LOAD-VALIDTIMES.
081500           MOVE ZERO TO WK-VT-CNT
081600           PERFORM C210-10
081700               UNTIL VALIDT-EOF
081800                  OR VT-EVENT-ID NOT = EV-ID
081900           .
082000       C210-10.
082100           ADD 1 TO WK-VT-CNT
082200           MOVE VT-SEQ TO WK-VT-SEQ(WK-VT-CNT)
082300           MOVE VT-EPOCH-SECONDS TO WK-VT-EPOCH(WK-VT-CNT)
082400           PERFORM C120-READ-VALIDTIME
082500           .
082600
082700      * Alle Schwellenwertsaetze des laufenden Events puffern
082800       C220-LOAD-THRESHSETS.
082900           MOVE ZERO TO WK-TS-CNT
083000           PERFORM C220-10
083100               UNTIL THSETS-EOF
083200                  OR TS-EVENT-ID NOT = EV-ID
083300           .
083400       C220-10.
083500           ADD 1 TO WK-TS-CNT
083600           MOVE TS-SEQ TO WK-TS-SEQ(WK-TS-CNT)
083700           MOVE TS-NAME TO WK-TS-NAME(WK-TS-CNT)
083800           MOVE TS-USE-FCST TO WK-TS-USE-FCST(WK-TS-CNT)
083900           MOVE TS-USE-OBS TO WK-TS-USE-OBS(WK-TS-CNT)
084000           MOVE TS-MODEL-SPEC TO WK-TS-MODEL-SPEC(WK-TS-CNT)
084100           MOVE TS-NUM-THRESHOLDS TO WK-TS-NUM-TH(WK-TS-CNT)
084200           PERFORM C130-READ-THRESHSET
084300           .
084400
084500      * Alle Schwellenwerte des laufenden Events puffern
084600       C230-LOAD-THRESHOLDS.
084700           MOVE ZERO TO WK-TH-CNT
084800           PERFORM C230-10
084900               UNTIL THRESH-EOF
085000                  OR TH-EVENT-ID NOT = EV-ID
085100           .
085200       C230-10.
085300           ADD 1 TO WK-TH-CNT
085400           MOVE TH-SET-SEQ TO WK-TH-SET-SEQ(WK-TH-CNT)
085500           MOVE TH-SEQ TO WK-TH-SEQ(WK-TH-CNT)
085600           MOVE TH-ELEMENT-DESC TO WK-TH-ELEMENT-DESC(WK-TH-CNT)
085700           MOVE TH-UNITS-DESC TO WK-TH-UNITS-DESC(WK-TH-CNT)
085800           MOVE TH-CONDITION-DESC TO
085900               WK-TH-CONDITION-DESC(WK-TH-CNT)
086000           MOVE TH-VALUE TO WK-TH-VALUE(WK-TH-CNT)
086100           MOVE TH-SEC-VALUE TO WK-TH-SEC-VALUE(WK-TH-CNT)
086200           MOVE TH-SEC-VALUE-FLAG TO WK-TH-SEC-FLAG(WK-TH-CNT)
086300           PERFORM C140-READ-THRESHOLD
086400           .
086500
086600      * Alle Gitterzellen des laufenden Events puffern, dabei die
086700      * Liste der vorkommenden Member (WK-MBR-ROW) aufbauen
086800       C240-LOAD-GRIDCELLS.
086900           MOVE ZERO TO WK-CELL-CNT
087000           MOVE ZERO TO WK-MBR-CNT
087100           PERFORM C240-10
087200               UNTIL GRIDC-EOF
087300                  OR GC-EVENT-ID NOT = EV-ID
087400           .
087500       C240-10.
087600           IF WK-CELL-CNT < K-MAXCELLS
087700               ADD 1 TO WK-CELL-CNT
087800               MOVE GC-VALID-SEQ TO WK-CELL-VSEQ(WK-CELL-CNT)
087900               MOVE GC-X TO WK-CELL-X(WK-CELL-CNT)
088000               MOVE GC-Y TO WK-CELL-Y(WK-CELL-CNT)
088100               MOVE GC-MEMBER-KEY TO WK-CELL-MEMBER(WK-CELL-CNT)
088200               MOVE GC-ELEMENT TO WK-CELL-ELEMENT(WK-CELL-CNT)
088300               MOVE GC-VALUE TO WK-CELL-VALUE(WK-CELL-CNT)
088400               MOVE GC-UNITS-DESC TO WK-CELL-UNITS(WK-CELL-CNT)
088500               PERFORM C241-REMEMBER-MEMBER
088600           END-IF
088700           PERFORM C150-READ-GRIDCELL
088800           .
088900       C240-99.
089000           EXIT.
089100
089200      * Member-Kennung in WK-MBR-ROW aufnehmen, falls noch nicht
089300      * vorhanden (lineare Pruefung - Membermenge ist klein)
089400       C241-REMEMBER-MEMBER.
089500           SET C4-MBX TO 1
089600           SET C4-I1 TO 0
089700           PERFORM C241-10
089800               UNTIL C4-MBX > WK-MBR-CNT
089900                  OR C4-I1 = 1
090000           IF C4-I1 = 0 AND WK-MBR-CNT < K-MAXMEMBER
090100               ADD 1 TO WK-MBR-CNT
090200               MOVE GC-MEMBER-KEY TO WK-MBR-ROW(WK-MBR-CNT)
090300           END-IF
090400           .
090500       C241-10.
090600           IF WK-MBR-ROW(C4-MBX) = GC-MEMBER-KEY
090700               MOVE 1 TO C4-I1
090800           ELSE
090900               ADD 1 TO C4-MBX
091000           END-IF
091100           .
091200
091300      ************************************************************
091400      * Einen Schwellenwertsatz auswerten: je Zeitpunkt x Member
091500      * die
091600      * Kriterien abbilden/verknuepfen, zusammenfassen, danach die
091700      * Zeitreihe zu Gefahrenzeitraeumen reduzieren
091800      ************************************************************
091900       C300-PROCESS-THRESHOLD-SET SECTION.
092000       C300-00.
092100           MOVE ZERO TO WK-VTMBR-STATS
092200
092300           MOVE 1 TO LK-KEY-FN
092400           MOVE WK-TS-MODEL-SPEC(C4-TSX) TO LK-KEY-MODEL-SPEC
092500           CALL "WXKEY0M" USING LK-KEY-REC
092600
092700           MOVE 2 TO LK-KEY-FN
092800           MOVE WK-VT-EPOCH(1) TO LK-KEY-FIRST-EPOCH
092900           MOVE WK-VT-EPOCH(WK-VT-CNT) TO LK-KEY-LAST-EPOCH
093000           MOVE EV-BUFFER TO LK-KEY-PRE-HR
093100           MOVE EV-BUFFER TO LK-KEY-POST-HR
093200           CALL "WXKEY0M" USING LK-KEY-REC
093300
093400           SET C4-VTX TO 1
093500           PERFORM C310-PROCESS-VALID-TIME
093600               UNTIL C4-VTX > WK-VT-CNT
093700
093800           ADD 1 TO WXCTL0-SETS-EVALUATED
093900           ADD 1 TO WXCTL0-EV-SETS-EVAL
094000
094100           PERFORM C500-BUILD-RESPONSE
094200
094300           ADD 1 TO C4-TSX
094400           .
094500       C300-99.
094600           EXIT.
094700
094800      * Alle Member eines Gueltigkeitszeitpunkts auswerten, sofern
094900      * der Zeitpunkt innerhalb des ueber WXKEY0 (U10) ermittelten
095000      * Auswertungsfensters liegt
095100       C310-PROCESS-VALID-TIME.
095200           IF WK-VT-EPOCH(C4-VTX) >= LK-KEY-WIN-START
095300              AND WK-VT-EPOCH(C4-VTX) <= LK-KEY-WIN-END
095400               SET C4-MBX TO 1
095500               PERFORM C320-PROCESS-MEMBER
095600                   UNTIL C4-MBX > WK-MBR-CNT
095700           ELSE
095800               SET C4-MBX TO 1
095900               PERFORM C310-10
096000                   UNTIL C4-MBX > WK-MBR-CNT
096100           END-IF
096200           ADD 1 TO C4-VTX
096300           .
096400       C310-10.
096500           MOVE 'N' TO WK-VM-VALID(C4-VTX, C4-MBX)
096600           ADD 1 TO C4-MBX
096700           .
096800
096900      * Ein (Zeitpunkt, Member) auswerten: jeden Schwellenwert des
097000      * laufenden Satzes abbilden und per UND verknuepfen, dann
097100      * flaechenzusammenfassen und die Zwischenwerte ablegen
097200       C320-PROCESS-MEMBER SECTION.
097300       C320-00.
097400           PERFORM C321-CHECK-MODEL-SELECTED
097500           IF C4-I1 = 1
097600               MOVE ZERO TO WK-GB-CNT
097700               SET C4-THX TO 1
097800               PERFORM C330-APPLY-THRESHOLD
097900                   VARYING C4-I2 FROM 1 BY 1
098000                   UNTIL C4-I2 > WK-TS-NUM-TH(C4-TSX)
098100
098200               IF WK-GB-CNT > ZERO
098300                   PERFORM C400-CALL-GEO-SUMMARY
098400               ELSE
098500                   MOVE 'N' TO WK-VM-VALID(C4-VTX, C4-MBX)
098600               END-IF
098700           ELSE
098800               MOVE 'N' TO WK-VM-VALID(C4-VTX, C4-MBX)
098900           END-IF
099000
099100           ADD 1 TO C4-MBX
099200           .
099300       C320-99.
099400           EXIT.
099500
099600      * Pruefen, ob der laufende Member zur ueber WXKEY0 (U9)
099700      * erweiterten Modellmenge des Schwellenwertsatzes gehoert;
099800      * eine leere Modellmenge (LK-KEY-MODEL-COUNT=0) bedeutet
099900      * keine
100000      * Einschraenkung - dann ist jeder Member ausgewaehlt
100100       C321-CHECK-MODEL-SELECTED.
100200           MOVE ZERO TO C4-I1
100300           IF LK-KEY-MODEL-COUNT = ZERO
100400               MOVE 1 TO C4-I1
100500           ELSE
100600               SET C4-I2 TO 1
100700               PERFORM C321-10
100800                   UNTIL C4-I2 > LK-KEY-MODEL-COUNT
100900                      OR C4-I1 = 1
101000           END-IF
101100           .
101200       C321-10.
101300           IF WK-MBR-ROW(C4-MBX)(1:8) = LK-KEY-MODEL-LIST(C4-I2)
101400               MOVE 1 TO C4-I1
101500           ELSE
101600               ADD 1 TO C4-I2
101700           END-IF
101800           .
101900
102000      * Einen Schwellenwert des laufenden Satzes auf die passenden
102100      * Gitterzellen anwenden und mit dem bisherigen Gitter (falls
102200      * vorhanden) per WXCRIT0 UND verknuepfen
102300       C330-APPLY-THRESHOLD.
102400           PERFORM C331-FIND-THRESHOLD-ROW THRU C334-99
102500           SET C4-CELLCNT TO 1
102600           PERFORM C335-MAP-ONE-CELL
102700               UNTIL C4-CELLCNT > WK-GB-CNT
102800           .
102900
103000      * die Tabellenzeile des C4-I2-ten Schwellenwerts des
103100      * laufenden
103200      * Satzes in C4-THX auffinden
103300       C331-FIND-THRESHOLD-ROW.
103400           SET C4-THX TO 1
103500           PERFORM C331-10
103600               UNTIL C4-THX > WK-TH-CNT
103700               OR ( WK-TH-SET-SEQ(C4-THX) = WK-TS-SEQ(C4-TSX)
103800                    AND WK-TH-SEQ(C4-THX) = C4-I2 )
103900           .
104000       C331-10.
104100           ADD 1 TO C4-THX
104200           .
104300
104400      * Element/Einheit/Relation ueber WXLKUP0 umsetzen
104500       C332-CALL-LOOKUPS.
104600           MOVE 1 TO LK-LOOKUP-KIND
104700           MOVE WK-TH-ELEMENT-DESC(C4-THX) TO LK-LOOKUP-INPUT
104800           CALL "WXLKUP0M" USING LK-LOOKUP-REC
104900           MOVE LK-LOOKUP-OUTCODE TO W-ELEM-CODE
105000
105100           MOVE 2 TO LK-LOOKUP-KIND
105200           MOVE WK-TH-UNITS-DESC(C4-THX) TO LK-LOOKUP-INPUT
105300           CALL "WXLKUP0M" USING LK-LOOKUP-REC
105400           MOVE LK-LOOKUP-OUTCODE TO W-SRC-UNIT
105500
105600           MOVE 6 TO LK-LOOKUP-KIND
105700           MOVE W-ELEM-CODE TO LK-LOOKUP-INPUT
105800           CALL "WXLKUP0M" USING LK-LOOKUP-REC
105900           MOVE LK-LOOKUP-OUTCODE TO W-DST-UNIT
106000
106100           MOVE 3 TO LK-LOOKUP-KIND
106200           MOVE WK-TH-CONDITION-DESC(C4-THX) TO LK-LOOKUP-INPUT
106300           CALL "WXLKUP0M" USING LK-LOOKUP-REC
106400           MOVE LK-LOOKUP-OUTCODE(1:4) TO W-REL-CODE(1:4)
106500           .
106600
106700      * Schwellenwerte des laufenden Kriteriums in die Zieleinheit
106800      * umrechnen und den Abbilder (Mapper) in WXCRIT0 aufbauen
106900       C333-CALL-BUILD-MAPPER.
107000           MOVE W-SRC-UNIT TO LK-CONV-SRC
107100           MOVE W-DST-UNIT TO LK-CONV-DST
107200           MOVE WK-TH-VALUE(C4-THX) TO LK-CONV-VAL-IN
107300           CALL "WXCONV0M" USING LK-CONV-REC
107400           MOVE LK-CONV-VAL-OUT TO W-TH1-CONV
107500
107600           MOVE WK-TH-SEC-VALUE(C4-THX) TO LK-CONV-VAL-IN
107700           CALL "WXCONV0M" USING LK-CONV-REC
107800           MOVE LK-CONV-VAL-OUT TO W-TH2-CONV
107900
108000           MOVE 1 TO LK-CRIT-FN
108100           MOVE W-REL-CODE(1:4) TO LK-CRIT-REL
108200           MOVE K-DOMAIN-MIN TO LK-CRIT-DOM-MIN
108300           MOVE K-DOMAIN-MAX TO LK-CRIT-DOM-MAX
108400           MOVE W-TH1-CONV TO LK-CRIT-TH1
108500           MOVE W-TH2-CONV TO LK-CRIT-TH2
108600           CALL "WXCRIT0M" USING LK-CRIT-REC
108700           .
108800
108900      * Zellen des laufenden Zeitpunkts/Members mit dem passenden
109000      * Element in den Gitterpuffer WK-GB-VAL/WK-GB-VALID
109100      * uebernehmen
109200      * (bereits vorhandener Gitterinhalt bleibt zum
109300      * UND-Verknuepfen
109400      * unter WK-GB-VAL(n) stehen)
109500       C334-FILTER-ELEMENT-CELLS.
109600           MOVE ZERO TO C4-CELLCNT
109700           SET C4-I1 TO 1
109800           PERFORM C334-10
109900               UNTIL C4-I1 > WK-CELL-CNT
110000           .
110100       C334-10.
110200           IF WK-CELL-VSEQ(C4-I1) = WK-VT-SEQ(C4-VTX)
110300              AND WK-CELL-MEMBER(C4-I1) = WK-MBR-ROW(C4-MBX)
110400              AND WK-CELL-ELEMENT(C4-I1) = W-ELEM-CODE(1:12)
110500               ADD 1 TO C4-CELLCNT
110600               IF C4-CELLCNT > WK-GB-CNT
110700                   MOVE WK-CELL-VALUE(C4-I1) TO W-CONV-VALUE
110800                   MOVE WK-CELL-UNITS(C4-I1) TO LK-LOOKUP-INPUT
110900                   MOVE 2 TO LK-LOOKUP-KIND
111000                   CALL "WXLKUP0M" USING LK-LOOKUP-REC
111100                   MOVE LK-LOOKUP-OUTCODE TO LK-CONV-SRC
111200                   MOVE W-DST-UNIT TO LK-CONV-DST
111300                   MOVE W-CONV-VALUE TO LK-CONV-VAL-IN
111400                   CALL "WXCONV0M" USING LK-CONV-REC
111500                   MOVE 'J' TO WK-GB-VALID(C4-CELLCNT)
111600                   MOVE LK-CONV-VAL-OUT TO WK-GB-VAL(C4-CELLCNT)
111700                   MOVE WK-CELL-X(C4-I1) TO W-DERIVED-X
111800                   MOVE WK-CELL-Y(C4-I1) TO W-DERIVED-Y
111900                   PERFORM C336-APPLY-DERIVED-ELEMENT
112000                   ADD 1 TO WK-GB-CNT
112100               END-IF
112200           END-IF
112300           ADD 1 TO C4-I1
112400           .
112500       C334-99.
112600           EXIT.
112700
112800      * abgeleitete Elemente (U3/U4), fuer die dieser Lauf einen
112900      * Roh-
113000      * wert-Begleitwert am selben Gitterpunkt heranzieht:
113100      * Hitzeindex
113200      * (RH+Temperatur) und Windchill (Windgeschw.+Temperatur)
113300      * werden
113400      * hier ueber WXGRID0 nachberechnet; WBGT wird ueber WXWBGT0
113500      * nachberechnet (C337), sofern das laufende Kriterium eines
113600      * dieser Elemente anfordert.
113700       C336-APPLY-DERIVED-ELEMENT.
113800           IF W-ELEM-CODE(1:9) = "HEATINDEX"
113900               MOVE "RH          " TO W-COMPANION-ELEM
114000               PERFORM C336-10-COMPANION-LOOKUP
114100               IF C4-I2 = 1
114200                   MOVE 4 TO LK-GRID-FN
114300                   MOVE W-COMPANION-VAL TO LK-GRID-ARG-1
114400                   MOVE WK-GB-VAL(C4-CELLCNT) TO LK-GRID-ARG-2
114500                   CALL "WXGRID0M" USING LK-GRID-REC
114600                   MOVE LK-GRID-RESULT TO WK-GB-VAL(C4-CELLCNT)
114700               END-IF
114800           END-IF
114900           IF W-ELEM-CODE(1:9) = "WINDCHILL"
115000               MOVE "WINDSPEED   " TO W-COMPANION-ELEM
115100               PERFORM C336-10-COMPANION-LOOKUP
115200               IF C4-I2 = 1
115300                   MOVE 5 TO LK-GRID-FN
115400                   MOVE W-COMPANION-VAL TO LK-GRID-ARG-1
115500                   MOVE WK-GB-VAL(C4-CELLCNT) TO LK-GRID-ARG-2
115600                   CALL "WXGRID0M" USING LK-GRID-REC
115700                   MOVE LK-GRID-RESULT TO WK-GB-VAL(C4-CELLCNT)
115800               END-IF
115900           END-IF
116000           IF W-ELEM-CODE(1:4) = "WBGT"
116100               PERFORM C337-APPLY-WBGT-ELEMENT
116200           END-IF
116300           .
116400
116500      * Begleitwert (W-COMPANION-ELEM bereits vom Aufrufer
116600      * gesetzt)
116700      * am selben Gitterpunkt/Zeitpunkt/Member suchen
116800       C336-10-COMPANION-LOOKUP.
116900           MOVE ZERO TO C4-I2
117000           SET C4-MBRCNT TO 1
117100           PERFORM C336-20
117200               UNTIL C4-MBRCNT > WK-CELL-CNT
117300                  OR C4-I2 = 1
117400           .
117500       C336-20.
117600           IF WK-CELL-VSEQ(C4-MBRCNT) = WK-VT-SEQ(C4-VTX)
117700              AND WK-CELL-MEMBER(C4-MBRCNT) = WK-MBR-ROW(C4-MBX)
117800              AND WK-CELL-ELEMENT(C4-MBRCNT) = W-COMPANION-ELEM
117900              AND WK-CELL-X(C4-MBRCNT) = W-DERIVED-X
118000              AND WK-CELL-Y(C4-MBRCNT) = W-DERIVED-Y
118100               MOVE WK-CELL-VALUE(C4-MBRCNT) TO W-COMPANION-VAL
118200               MOVE 1 TO C4-I2
118300           END-IF
118400           ADD 1 TO C4-MBRCNT
118500           .
118600
118700      * WBGT (U4): Sonnenstand auf den Referenzstandort des
118800      * Gebietes
118900      * bezogen (K-WBGT-REF-LAT-RAD/-LON-DEG, siehe Programmkopf,
119000      * da
119100      * EVENT-RECORD keinen Gitterpunkt-Breiten-/Laengengrad
119200      * fuehrt);
119300      * Belastungsgroessen (Temperatur, rel. Feuchte, Taupunkt,
119400      * Wind,
119500      * Luftdruck) werden als Begleitwerte am selben Gitterpunkt
119600      * geholt, Strahlungswerte liegen hier nicht vor und werden
119700      * mit
119800      * ZERO angeliefert (WXWBGT0 normiert Direkt-/Diffusstrahlung
119900      * selbst auf die Summe, ZERO/ZERO ergibt dabei ZERO/ZERO)
120000       C337-APPLY-WBGT-ELEMENT.
120100           PERFORM C337-10-EPOCH-TO-JULIAN
120200
120300           MOVE 1 TO LK-WBGT-FN
120400           MOVE W-WBGT-HOUR-FRAC TO LK-WBGT-HOUR-FRAC
120500           MOVE W-WBGT-JULIAN-DAY TO LK-WBGT-JULIAN-DAY
120600           CALL "WXWBGT0M" USING LK-WBGT-REC
120700           MOVE LK-WBGT-RESULT TO LK-WBGT-EQTIME
120800
120900           MOVE 2 TO LK-WBGT-FN
121000           MOVE K-WBGT-REF-LAT-RAD TO LK-WBGT-LAT-RAD
121100           MOVE K-WBGT-REF-LON-DEG TO LK-WBGT-LON-DEG
121200           CALL "WXWBGT0M" USING LK-WBGT-REC
121300
121400           MOVE "TEMP        " TO W-COMPANION-ELEM
121500           PERFORM C336-10-COMPANION-LOOKUP
121600           MOVE W-COMPANION-VAL TO LK-WBGT-AMBIENT-T
121700
121800           MOVE "RH          " TO W-COMPANION-ELEM
121900           PERFORM C336-10-COMPANION-LOOKUP
122000           MOVE W-COMPANION-VAL TO LK-WBGT-RH-PCT
122100
122200           MOVE "DEWPOINT    " TO W-COMPANION-ELEM
122300           PERFORM C336-10-COMPANION-LOOKUP
122400           MOVE W-COMPANION-VAL TO LK-WBGT-DEWPOINT
122500
122600           MOVE "WINDSPEED   " TO W-COMPANION-ELEM
122700           PERFORM C336-10-COMPANION-LOOKUP
122800           MOVE W-COMPANION-VAL TO LK-WBGT-WINDSPD-MH
122900
123000           MOVE "PRESSURE    " TO W-COMPANION-ELEM
123100           PERFORM C336-10-COMPANION-LOOKUP
123200           MOVE W-COMPANION-VAL TO LK-WBGT-PRESSURE
123300
123400           MOVE ZERO TO LK-WBGT-SOLAR-IRR
123500           MOVE ZERO TO LK-WBGT-DIRECT-BEAM
123600           MOVE ZERO TO LK-WBGT-DIFFUSE-RAD
123700
123800           MOVE 3 TO LK-WBGT-FN
123900           CALL "WXWBGT0M" USING LK-WBGT-REC
124000           MOVE LK-WBGT-RESULT TO WK-GB-VAL(C4-CELLCNT)
124100           .
124200
124300      * Gueltigzeitpunkt (Unix-Sekunden) in Julianischen Tag +
124400      * Tagesbruchteil umrechnen (Basis 2440588 = 1.1.1970)
124500       C337-10-EPOCH-TO-JULIAN.
124600           DIVIDE WK-VT-EPOCH(C4-VTX) BY 86400
124700               GIVING W-EPOCH-DAYS
124800               REMAINDER W-EPOCH-SECS-OF-DAY
124900           IF W-EPOCH-SECS-OF-DAY < ZERO
125000               ADD 86400 TO W-EPOCH-SECS-OF-DAY
125100               SUBTRACT 1 FROM W-EPOCH-DAYS
125200           END-IF
125300           COMPUTE W-WBGT-JULIAN-DAY =
125400               K-EPOCH-JULIAN-BASE + W-EPOCH-DAYS
125500           COMPUTE W-WBGT-HOUR-FRAC ROUNDED =
125600               W-EPOCH-SECS-OF-DAY / 86400
125700           .
125800
125900      * ein Zellenwert des Gitterpuffers abbilden (MAP) und -
126000      * falls
126100      * bereits ein Vorgaengerwert vorliegt - per UND verknuepfen
126200       C335-MAP-ONE-CELL.
126300           MOVE 2 TO LK-CRIT-FN
126400           MOVE WK-GB-VAL(C4-CELLCNT) TO LK-CRIT-VALUE-IN
126500           CALL "WXCRIT0M" USING LK-CRIT-REC
126600
126700           IF C4-I2 = 1
126800               MOVE LK-CRIT-INTENSITY TO WK-GB-VAL(C4-CELLCNT)
126900           ELSE
127000               MOVE WK-GB-VAL(C4-CELLCNT) TO LK-CRIT-JOIN-V1
127100               MOVE LK-CRIT-INTENSITY TO LK-CRIT-JOIN-V2
127200               MOVE 4 TO LK-CRIT-FN
127300               CALL "WXCRIT0M" USING LK-CRIT-REC
127400               MOVE LK-CRIT-JOIN-OUT TO WK-GB-VAL(C4-CELLCNT)
127500           END-IF
127600           ADD 1 TO C4-CELLCNT
127700           .
127800
127900      ************************************************************
128000      * Flaechenzusammenfassung des kombinierten Gitters ueber
128100      * WXGEO0,
128200      * GEOSUM-Satz schreiben, Zwischenwerte fuer WXTHRT0 ablegen
128300      ************************************************************
128400       C400-CALL-GEO-SUMMARY SECTION.
128500       C400-00.
128600           MOVE 1 TO LK-GEO-FN
128700           MOVE WK-GB-CNT TO LK-GEO-CELL-CNT
128800           SET C4-I1 TO 1
128900           PERFORM C400-10 UNTIL C4-I1 > WK-GB-CNT
129000           CALL "WXGEO0M" USING LK-GEO-REC
129100
129200           MOVE 2 TO LK-GEO-FN
129300           CALL "WXGEO0M" USING LK-GEO-REC
129400
129500           MOVE EV-ID TO GS-EVENT-ID
129600           MOVE WK-VT-SEQ(C4-VTX) TO GS-VALID-SEQ
129700           MOVE WK-MBR-ROW(C4-MBX) TO GS-MEMBER-KEY
129800           MOVE LK-GEO-COUNT TO GS-COUNT
129900           MOVE LK-GEO-MIN TO GS-MIN
130000           MOVE LK-GEO-MAX TO GS-MAX
130100           MOVE LK-GEO-ABOVE TO GS-ABOVE
130200           MOVE LK-GEO-BELOW TO GS-BELOW
130300           MOVE LK-GEO-PCT TO GS-PCT-COVERAGE
130400           WRITE GEOSUM-FD-REC FROM GEOSUM-RECORD
130500
130600           MOVE LK-GEO-MAX TO WK-VM-MAX(C4-VTX, C4-MBX)
130700           MOVE LK-GEO-PCT TO WK-VM-PCT(C4-VTX, C4-MBX)
130800           MOVE 'J' TO WK-VM-VALID(C4-VTX, C4-MBX)
130900           .
131000       C400-99.
131100           EXIT.
131200
131300       C400-10.
131400           MOVE WK-GB-VAL(C4-I1) TO LK-GEO-VAL(C4-I1)
131500           MOVE WK-GB-VALID(C4-I1) TO LK-GEO-FINITE(C4-I1)
131600           ADD 1 TO C4-I1
131700           .
131800
131900      ************************************************************
132000      * Zeitreihen-Reduktion (WXTHRT0) je Member, danach Ensemble-
132100      * Median bilden, Gefahrenzeitraeume ermitteln, RESPONSE- und
132200      * THREAT-PERIOD-Saetze schreiben
132300      ************************************************************
132400       C500-BUILD-RESPONSE SECTION.
132500       C500-00.
132600           MOVE WK-TS-CNT TO WK-TS-CNT
132700           MOVE LK-KEY-MODEL-SPEC TO LK-KEY-MODEL-SPEC
132800
132900           MOVE LK-THRT-N TO LK-THRT-N
133000           MOVE WK-VT-CNT TO LK-THRT-N
133100           SET C4-VTX TO 1
133200           PERFORM C510-BUILD-MEDIAN-POINT
133300               UNTIL C4-VTX > WK-VT-CNT
133400
133500           MOVE 2 TO LK-THRT-FN
133600           CALL "WXTHRT0M" USING LK-THRT-REC
133700
133800           MOVE EV-ID TO RS-ID
133900           MOVE WK-TS-NAME(C4-TSX) TO RS-DESCRIPTION
134000           MOVE WK-TS-USE-FCST(C4-TSX) TO RS-IS-FCST
134100           MOVE WK-TS-USE-OBS(C4-TSX) TO RS-IS-OBS
134200           MOVE "ENSEMBLE-MEDIAN     " TO RS-PRODUCT
134300           MOVE EV-LOC-NAME TO RS-LOCATION
134400           MOVE WK-VT-EPOCH(WK-VT-CNT) TO RS-EVALUATED-AT
134500           IF LK-THRT-EXCEEDED = 'J'
134600               SET RS-THRESHOLD-MET TO TRUE
134700           ELSE
134800               SET RS-THRESHOLD-NOT-MET TO TRUE
134900           END-IF
135000           MOVE LK-THRT-NUM-PERIODS TO RS-NUM-PERIODS
135100           WRITE RESP-FD-REC FROM RESPONSE-RECORD
135200
135300           IF LK-THRT-EXCEEDED = 'J'
135400               ADD 1 TO WXCTL0-RESP-EXCEEDED
135500               ADD 1 TO WXCTL0-EV-SETS-EXCD
135600           END-IF
135700           ADD 1 TO WXCTL0-RESP-WRITTEN
135800
135900           SET C4-PERX TO 1
136000           PERFORM C520-WRITE-PERIOD
136100               UNTIL C4-PERX > LK-THRT-NUM-PERIODS
136200
136300           PERFORM D200-PRINT-DETAIL
136400           .
136500       C500-99.
136600           EXIT.
136700
136800      * je Gueltigkeitszeitpunkt den Ensemble-Median der Member-
136900      * Maxima bilden (WXTHRT0 Funktion 1) und in die Zeitreihe
137000      * legen
137100       C510-BUILD-MEDIAN-POINT.
137200           MOVE ZERO TO LK-THRT-MBR-CNT
137300           SET C4-MBX TO 1
137400           PERFORM C511-COLLECT-MEMBER
137500               UNTIL C4-MBX > WK-MBR-CNT
137600
137700           MOVE 1 TO LK-THRT-FN
137800           CALL "WXTHRT0M" USING LK-THRT-REC
137900
138000           MOVE LK-THRT-STAT-OUT TO LK-THRT-SERIES(C4-VTX)
138100           IF LK-THRT-RC = ZERO
138200               MOVE 'J' TO LK-THRT-SER-VALID(C4-VTX)
138300           ELSE
138400               MOVE 'N' TO LK-THRT-SER-VALID(C4-VTX)
138500           END-IF
138600           MOVE WK-VT-EPOCH(C4-VTX) TO LK-THRT-EPOCH(C4-VTX)
138700           ADD 1 TO C4-VTX
138800           .
138900
139000       C511-COLLECT-MEMBER.
139100           IF WK-VM-VALID(C4-VTX, C4-MBX) = 'J'
139200               ADD 1 TO LK-THRT-MBR-CNT
139300               MOVE WK-VM-MAX(C4-VTX, C4-MBX)
139400                    TO LK-THRT-MBR-VAL(LK-THRT-MBR-CNT)
139500               MOVE 'J' TO LK-THRT-MBR-VALID(LK-THRT-MBR-CNT)
139600           END-IF
139700           ADD 1 TO C4-MBX
139800           .
139900
140000      * einen ermittelten Gefahrenzeitraum als THREAT-PERIOD-Satz
140100      * schreiben
140200       C520-WRITE-PERIOD.
140300           MOVE EV-ID TO TP-EVENT-ID
140400           MOVE WK-TS-SEQ(C4-TSX) TO TP-SET-SEQ
140500           MOVE C4-PERX TO TP-SEQ
140600           MOVE LK-THRT-BEGIN(C4-PERX) TO TP-BEGIN-EPOCH
140700           MOVE LK-THRT-END(C4-PERX) TO TP-END-EPOCH
140800           MOVE LK-THRT-PEAK-EPOCH(C4-PERX) TO TP-MAX-AT-EPOCH
140900           MOVE LK-THRT-PEAK-VALUE(C4-PERX) TO TP-MAX-VALUE
141000           WRITE THRTP-FD-REC FROM THREAT-PERIOD-RECORD
141100           ADD 1 TO C4-PERX
141200           .
141300
141400      ************************************************************
141500      * Laufbericht RUNREPORT
141600      ************************************************************
141700       D100-PRINT-HEADING SECTION.
141800       D100-00.
141900           MOVE SPACES TO D-HD-DATE
142000           WRITE RPT-FD-REC FROM D-HEADING-1
142100               AFTER ADVANCING PAGE
142200           .
142300       D100-99.
142400           EXIT.
142500
142600       D200-PRINT-DETAIL SECTION.
142700       D200-00.
142800           MOVE EV-NAME TO D-DT-EVENT
142900           MOVE WK-TS-NAME(C4-TSX) TO D-DT-SET
143000           MOVE EV-LOC-NAME TO D-DT-LOC
143100           MOVE LK-THRT-EXCEEDED TO D-DT-EXCD
143200           MOVE LK-THRT-NUM-PERIODS TO D-DT-NUMPD
143300           PERFORM D200-10-MAX-INTENSITY
143400           PERFORM D200-20-MAX-PERCENT
143500           MOVE W-RPT-MAXINT TO D-DT-MAXINT
143600           MOVE W-RPT-MAXPCT TO D-DT-MAXPCT
143700           WRITE RPT-FD-REC FROM D-DETAIL-1
143800               AFTER ADVANCING 1 LINE
143900           .
144000       D200-99.
144100           EXIT.
144200
144300      * hoechste Gefahrenzeitraum-Spitzenintensitaet
144400      * (TP-MAX-VALUE) des laufenden Satzes; kein erkannter
144500      * Gefahrenzeitraum laesst den Wert auf ZERO (RQ-247)
144600       D200-10-MAX-INTENSITY.
144700           MOVE ZERO TO W-RPT-MAXINT
144800           IF LK-THRT-NUM-PERIODS > ZERO
144900               SET C4-PERX TO 1
145000               PERFORM D200-11
145100                   UNTIL C4-PERX > LK-THRT-NUM-PERIODS
145200           END-IF
145300           .
145400       D200-11.
145500           IF LK-THRT-PEAK-VALUE(C4-PERX) > W-RPT-MAXINT
145600               MOVE LK-THRT-PEAK-VALUE(C4-PERX) TO W-RPT-MAXINT
145700           END-IF
145800           ADD 1 TO C4-PERX
145900           .
146000
146100      * hoechste flaechenhafte Ueberschreitung (WK-VM-PCT) ueber
146200      * alle Gueltigkeitszeitpunkte/Member des laufenden Satzes
146300      * (RQ-247)
146400       D200-20-MAX-PERCENT.
146500           MOVE ZERO TO W-RPT-MAXPCT
146600           SET C4-VTX TO 1
146700           PERFORM D200-21
146800               UNTIL C4-VTX > WK-VT-CNT
146900           .
147000       D200-21.
147100           SET C4-MBX TO 1
147200           PERFORM D200-22
147300               UNTIL C4-MBX > WK-MBR-CNT
147400           ADD 1 TO C4-VTX
147500           .
147600       D200-22.
147700           IF WK-VM-VALID(C4-VTX, C4-MBX) = 'J'
147800              AND WK-VM-PCT(C4-VTX, C4-MBX) > W-RPT-MAXPCT
147900               MOVE WK-VM-PCT(C4-VTX, C4-MBX) TO W-RPT-MAXPCT
148000           END-IF
148100           ADD 1 TO C4-MBX
148200           .
148300
148400       D300-EVENT-BREAK SECTION.
148500       D300-00.
148600           MOVE WXCTL0-EV-SETS-EVAL TO D-BK-SETS
148700           MOVE WXCTL0-EV-SETS-EXCD TO D-BK-EXCD
148800           WRITE RPT-FD-REC FROM D-BREAK-1
148900               AFTER ADVANCING 1 LINE
149000           .
149100       D300-99.
149200           EXIT.
149300
149400       D900-PRINT-TOTALS SECTION.
149500       D900-00.
149600           MOVE WXCTL0-EVENTS-READ TO D-TOT-EVENTS
149700           WRITE RPT-FD-REC FROM D-TOTALS-1
149800               AFTER ADVANCING 2 LINES
149900
150000           MOVE WXCTL0-SETS-EVALUATED TO D-TOT-SETS
150100           WRITE RPT-FD-REC FROM D-TOTALS-2
150200               AFTER ADVANCING 1 LINE
150300
150400           MOVE WXCTL0-CELLS-READ TO D-TOT-CELLS
150500           WRITE RPT-FD-REC FROM D-TOTALS-3
150600               AFTER ADVANCING 1 LINE
150700
150800           MOVE WXCTL0-RECS-REJECTED TO D-TOT-REJ
150900           WRITE RPT-FD-REC FROM D-TOTALS-4
151000               AFTER ADVANCING 1 LINE
151100
151200           MOVE WXCTL0-RESP-WRITTEN TO D-TOT-RESP
151300           WRITE RPT-FD-REC FROM D-TOTALS-5
151400               AFTER ADVANCING 1 LINE
151500
151600           MOVE WXCTL0-RESP-EXCEEDED TO D-TOT-RESP-EX
151700           WRITE RPT-FD-REC FROM D-TOTALS-6
151800               AFTER ADVANCING 1 LINE
151900           .
152000       D900-99.
152100           EXIT.
152200
152300
