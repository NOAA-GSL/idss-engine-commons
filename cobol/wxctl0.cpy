000100      *-----------------------------------------------------------
000200      *    WXCTL0 -- LAUFZAEHLER FUER RUNREPORT (GESAMT- UND *    
000300      *    EVENT-ZWISCHENSUMMEN) *                                
000400      *-----------------------------------------------------------
000500      *A.00.00|2019-02-11| kl  | Neuerstellung fuer IDSS-Projekt  A0000   
000600      *A.00.01|2019-08-19| lor | WXCTL0-CELLS-READ ergaenzt       A0001   
000700      *       |2019-08-19| lor | (RQ-130)                         A0001   
000800      *A.00.02|2020-06-30| kl  | Y2K-Pruefung: keine Datumsfelder A0002   
000900      *       |2020-06-30| kl  | betroffen                        A0002   
001000      *-----------------------------------------------------------
001100      *                                                           
001200      *-----------------------------------------------------------
001300      *    WXCTL0-TOTALS -- Gesamtzaehler ueber den ganzen Lauf, *
001400      *    ausgegeben in D900-PRINT-TOTALS *                      
001500      *-----------------------------------------------------------
001600       01  WXCTL0-TOTALS.                                         
001700           05  WXCTL0-EVENTS-READ       PIC S9(7) COMP.           
001800           05  WXCTL0-SETS-EVALUATED    PIC S9(7) COMP.           
001900           05  WXCTL0-CELLS-READ        PIC S9(9) COMP.           
002000           05  WXCTL0-RECS-REJECTED     PIC S9(7) COMP.           
002100           05  WXCTL0-RESP-WRITTEN      PIC S9(7) COMP.           
002200           05  WXCTL0-RESP-EXCEEDED     PIC S9(7) COMP.           
002300           05  FILLER                   PIC X(06).                
002400      *                                                           
002500      *-----------------------------------------------------------
002600      *    WXCTL0-EVENT-SUBTOT -- Zwischensumme je Event,         
002700      * geloescht bei *                                           
002800      *    jedem Kontrollwechsel D300-EVENT-BREAK *               
002900      *-----------------------------------------------------------
003000       01  WXCTL0-EVENT-SUBTOT.                                   
003100           05  WXCTL0-EV-SETS-EVAL      PIC S9(5) COMP.           
003200           05  WXCTL0-EV-SETS-EXCD      PIC S9(5) COMP.           
003300           05  FILLER                   PIC X(06).                
003400                                                                  
