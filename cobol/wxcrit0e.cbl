000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXCRIT0M.                                   
000400       AUTHOR.        K. LORENZEN.                                
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1991-03-08.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2022-12-19                            
001300      * Letzte Version   :: A.02.04                               
001400      * Kurzbeschreibung :: Kriterien-Abbildung (Intensitaet) und 
001500      *                     Kriterien-Verknuepfung (UND/ODER)     
001600      * Auftrag          :: IDSS-KRIT-01                          
001700      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800      *-----------------------------------------------------------
001900      * Vers. | Datum | von | Kommentar *                         
002000      *                                                           
002100      * ------|------------|-----|--------------------*           
002200      *A.00.00|1991-03-08| kl  | Neuerstellung, GTE/LTE-Abbildung A0000   
002300      *A.00.01|1991-05-14| kl  | GT/LT ergaenzt (Gleichheitsfall) A0001   
002400      *A.00.02|1991-11-02| hg  | BETWEEN ergaenzt                 A0002   
002500      *A.01.00|1998-09-21| kl  | Y2K-Pruefung durchgefuehrt, keineA0100   
002600      *       |            |     | Datumsfelder in diesem Modul   A0100   
002700      *       |            |     | betroffen                      A0100   
002800      *A.01.01|1999-01-06| kl  | Jahrtausendwechsel-Test bestandenA0101   
002900      *A.02.00|2009-07-30| lor | Verknuepfung ODER/UND ergaenzt   A0200   
003000      *       |2009-07-30| lor | (RQ-052)                         A0200   
003100      *A.02.01|2009-08-04| lor | Begrenzung auf [-1,+1] nach      A0201   
003200      *       |2009-08-04| lor | UND/ODER                         A0201   
003300      *A.02.02|2016-02-17| edv | EQUAL wird als nicht             A0202   
003400      *       |2016-02-17| edv | unterstuetzte                    A0202   
003500      *       |            |     | Relation abgelehnt (RQ-095)    A0202   
003600      *A.02.03|2020-10-12| edv | Arbeitswarteschlange fuer        A0203   
003700      *       |2020-10-12| edv | Verknuepfungs-                   A0203   
003800      *       |            |     | liste ergaenzt (RQ-152)        A0203   
003900      *A.02.04|2022-12-19| edv | UND nutzt jetzt WXMATH0 fuer die A0204   
004000      *       |2022-12-19| edv | Wurzel                           A0204   
004100      *-----------------------------------------------------------
004200      *                                                           
004300      * Programmbeschreibung                                      
004400      * --------------------                                      
004500      * LINK-FN-KIND 1 (C400-BUILD-MAPPER) legt fuer einen        
004600      * Schwellenwert                                             
004700      * die Abbildungsparameter (Relation, Wertebereich,          
004800      * Schwelle[n]) in                                           
004900      * den modul-eigenen Arbeitsfeldern ab; diese bleiben bis zum
005000      * naechsten BUILD-Aufruf gueltig. LINK-FN-KIND 2            
005100      * (C410-MAP-VALUE)                                          
005200      * bildet je Zellwert die vorzeichenbehaftete Intensitaet    
005300      * (BUSINESS RULES U5) auf Basis der zuletzt gebauten        
005400      * Abbildung ab.                                             
005500      * LINK-FN-KIND 3/4 (C500/C510) verknuepfen zwei             
005600      * Intensitaetswerte                                         
005700      * ODER/UND (BUSINESS RULES U6); diese beiden Aufrufe sind   
005800      * von der                                                   
005900      * gebauten Abbildung unabhaengig und koennen jederzeit      
006000      * gerufen                                                   
006100      * werden. WXENGN0 haelt die Abarbeitung der                 
006200      * Verknuepfungsliste                                        
006300      * selbst als Arbeitswarteschlange (Kopf abarbeiten, bei     
006400      * fehlender                                                 
006500      * Eingabe ans Ende zurueckstellen) - dieses Modul liefert   
006600      * nur die                                                   
006700      * Einzelverknuepfung je Aufruf.                             
006800      *                                                           
006900      ************************************************************
007000                                                                  
007100       ENVIRONMENT DIVISION.                                      
007200       CONFIGURATION SECTION.                                     
007300       SPECIAL-NAMES.                                             
007400           UPSI-0 IS WXCRIT0-TRACE-SW                             
007500               ON STATUS IS WXCRIT0-TRACE-ON.                     
007600                                                                  
007700       INPUT-OUTPUT SECTION.                                      
007800       FILE-CONTROL.                                              
007900                                                                  
008000       DATA DIVISION.                                             
008100       FILE SECTION.                                              
008200                                                                  
008300       WORKING-STORAGE SECTION.                                   
008400      *-----------------------------------------------------------
008500      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
008600      *-----------------------------------------------------------
008700       01          COMP-FELDER.                                   
008800           05      C4-DUMMY             PIC S9(04) COMP.          
008900           05      FILLER               PIC X(01).                
009000      *                                                           
009100      *-----------------------------------------------------------
009200      * Felder mit konstantem Inhalt: Praefix K                   
009300      *-----------------------------------------------------------
009400       01          KONSTANTE-FELDER.                              
009500           05      K-MODUL             PIC X(08) VALUE "WXCRIT0M".
009600           05      K-EPSILON            PIC S9(1)V9(6) COMP       
009700                                                   VALUE 0.000001.
009800           05      K-SQRT2              PIC S9(1)V9(9) COMP       
009900                                                   VALUE          
010000                                                      1.414213562.
010100           05      K-REL-GTE            PIC X(04) VALUE "GTE ".   
010200           05      K-REL-GT             PIC X(04) VALUE "GT  ".   
010300           05      K-REL-LTE            PIC X(04) VALUE "LTE ".   
010400           05      K-REL-LT             PIC X(04) VALUE "LT  ".   
010500           05      K-REL-BTWN           PIC X(04) VALUE "BTWN".   
010600           05      K-REL-EQ             PIC X(04) VALUE "EQ  ".   
010700           05      FILLER               PIC X(01).                
010800      *                                                           
010900      *-----------------------------------------------------------
011000      * Conditional-Felder                                        
011100      *-----------------------------------------------------------
011200       01          SCHALTER.                                      
011300           05      PRG-STATUS           PIC 9.                    
011400               88 PRG-OK                          VALUE ZERO.     
011500               88 PRG-NOK                         VALUE 1 THRU 9. 
011600               88 PRG-ABBRUCH                     VALUE 2.        
011700           05      FILLER                PIC X(01).               
011800      *                                                           
011900      *-----------------------------------------------------------
012000      * gebaute Abbildung, bleibt bis zum naechsten BUILD-Aufruf  
012100      * gueltig                                                   
012200      *-----------------------------------------------------------
012300       01          W-MAPPER-SAVE.                                 
012400           05      W-SAVED-REL          PIC X(04).                
012500           05      W-SAVED-MIN          PIC S9(7)V9(4) COMP.      
012600           05      W-SAVED-MAX          PIC S9(7)V9(4) COMP.      
012700           05      W-SAVED-TH1          PIC S9(7)V9(4) COMP.      
012800           05      W-SAVED-TH2          PIC S9(7)V9(4) COMP.      
012900           05      W-SAVED-PIVOT        PIC S9(7)V9(4) COMP.      
013000           05      FILLER               PIC X(01).                
013100      *                                                           
013200      *-----------------------------------------------------------
013300      * weitere Arbeitsfelder: Praefix W                          
013400      *-----------------------------------------------------------
013500       01          WORK-FELDER.                                   
013600           05      W-USE-TH             PIC S9(7)V9(4) COMP.      
013700           05      W-USE-TH-X REDEFINES                           
013800                    W-USE-TH            PIC X(08).                
013900           05      W-EQUAL-CASE         PIC S9(1) COMP.           
014000      *              0 = exakt (Ergebnis 0), 1 = wie unterhalb    
014100      * (-EPS),                                                   
014200      *              2 = wie oberhalb (+EPS)                      
014300           05      W-NEGATE             PIC 9(1) COMP.            
014400           05      W-TOTAL              PIC S9(7)V9(4) COMP.      
014500           05      W-SUMBELOW           PIC S9(7)V9(4) COMP.      
014600           05      W-SUMABOVE           PIC S9(7)V9(4) COMP.      
014700           05      W-CUM-V              PIC S9(7)V9(4) COMP.      
014800           05      W-CUM-V-X REDEFINES                            
014900                    W-CUM-V             PIC X(08).                
015000           05      W-RAW                PIC S9(3)V9(6) COMP.      
015100           05      W-SUMSQ              PIC S9(7)V9(6) COMP.      
015200           05      W-MATH-REC.                                    
015300               10  W-MATH-HDR.                                    
015400                   15 W-MATH-FN         PIC 9(01).                
015500                   15 W-MATH-RC         PIC S9(04) COMP.          
015600                   15 FILLER            PIC X(01).                
015700               10  W-MATH-DATA.                                   
015800                   15 W-MATH-ARG1       PIC S9(4)V9(10) COMP.     
015900                   15 W-MATH-ARG2       PIC S9(4)V9(10) COMP.     
016000                   15 W-MATH-RESULT     PIC S9(4)V9(10) COMP.     
016100                   15 FILLER            PIC X(01).                
016200           05      W-MATH-REC-X REDEFINES                         
016300                    W-MATH-REC          PIC X(29).                
016400           05      FILLER               PIC X(01).                
016500      *                                                           
016600       LINKAGE SECTION.                                           
016700       01     LINK-REC.                                           
016800           05  LINK-HDR.                                          
016900               10 LINK-FN-KIND      PIC S9(02) COMP.              
017000      *              1 = Abbildung bauen (BUILD)                  
017100      *              2 = Zellwert abbilden (MAP)                  
017200      *              3 = ODER-Verknuepfung                        
017300      *              4 = UND-Verknuepfung                         
017400               10 LINK-RC           PIC S9(04) COMP.              
017500      *              0=OK, 100=Wert ausserhalb -> Fehlwert,       
017600      * 9999=Abbruch                                              
017700               10 FILLER            PIC X(01).                    
017800           05  LINK-BUILD.                                        
017900               10 LINK-REL-CODE     PIC X(04).                    
018000               10 LINK-DOM-MIN      PIC S9(7)V9(4).               
018100               10 LINK-DOM-MAX      PIC S9(7)V9(4).               
018200               10 LINK-THRESH-1     PIC S9(7)V9(4).               
018300               10 LINK-THRESH-2     PIC S9(7)V9(4).               
018400               10 FILLER            PIC X(01).                    
018500           05  LINK-MAP.                                          
018600               10 LINK-VALUE-IN     PIC S9(7)V9(4).               
018700               10 LINK-INTENSITY    PIC S9(3)V9(6).               
018800               10 FILLER            PIC X(01).                    
018900           05  LINK-JOIN.                                         
019000               10 LINK-JOIN-V1      PIC S9(3)V9(6).               
019100               10 LINK-JOIN-V2      PIC S9(3)V9(6).               
019200               10 LINK-JOIN-OUT     PIC S9(3)V9(6).               
019300               10 FILLER            PIC X(01).                    
019400                                                                  
019500       PROCEDURE DIVISION USING LINK-REC.                         
019600                                                                  
019700      ************************************************************
019800      * Steuerungs-Section                                        
019900      ************************************************************
020000       A100-STEUERUNG SECTION.                                    
020100       A100-00.                                                   
020200           PERFORM B000-VORLAUF                                   
020300           PERFORM B100-VERARBEITUNG                              
020400           PERFORM B090-ENDE                                      
020500           GOBACK                                                 
020600           .                                                      
020700       A100-99.                                                   
020800           EXIT.                                                  
020900                                                                  
021000       B000-VORLAUF SECTION.                                      
021100       B000-00.                                                   
021200           MOVE ZERO TO LINK-RC                                   
021300           SET  PRG-OK TO TRUE                                    
021400           .                                                      
021500       B000-99.                                                   
021600           EXIT.                                                  
021700                                                                  
021800       B090-ENDE SECTION.                                         
021900       B090-00.                                                   
022000           CONTINUE                                               
022100           .                                                      
022200       B090-99.                                                   
022300           EXIT.                                                  
022400                                                                  
022500      ************************************************************
022600      * Verteiler                                                 
022700      ************************************************************
022800       B100-VERARBEITUNG SECTION.                                 
022900       B100-00.                                                   
023000           EVALUATE LINK-FN-KIND                                  
023100               WHEN 1  PERFORM C400-BUILD-MAPPER                  
023200               WHEN 2  PERFORM C410-MAP-VALUE                     
023300               WHEN 3  PERFORM C500-JOIN-OR                       
023400               WHEN 4  PERFORM C510-JOIN-AND                      
023500               WHEN OTHER                                         
023600                   MOVE 9999 TO LINK-RC                           
023700                   SET  PRG-ABBRUCH TO TRUE                       
023800           END-EVALUATE                                           
023900           .                                                      
024000       B100-99.                                                   
024100           EXIT.                                                  
024200                                                                  
024300      ************************************************************
024400      * Abbildung bauen: Relation validieren, Parameter merken    
024500      ************************************************************
024600       C400-BUILD-MAPPER SECTION.                                 
024700       C400-00.                                                   
024800           IF LINK-REL-CODE = K-REL-EQ                            
024900               MOVE 9999 TO LINK-RC                               
025000               SET  PRG-ABBRUCH TO TRUE                           
025100               GO TO C400-99                                      
025200           END-IF                                                 
025300                                                                  
025400           MOVE LINK-REL-CODE  TO W-SAVED-REL                     
025500           MOVE LINK-DOM-MIN   TO W-SAVED-MIN                     
025600           MOVE LINK-DOM-MAX   TO W-SAVED-MAX                     
025700           MOVE LINK-THRESH-1  TO W-SAVED-TH1                     
025800           MOVE LINK-THRESH-2  TO W-SAVED-TH2                     
025900           COMPUTE W-SAVED-PIVOT =                                
026000               ( W-SAVED-TH1 + W-SAVED-TH2 ) / 2                  
026100           MOVE ZERO TO LINK-RC                                   
026200           .                                                      
026300       C400-99.                                                   
026400           EXIT.                                                  
026500                                                                  
026600      ************************************************************
026700      * cum(v) fuer die Default-Abbildung {-inf,min,max,+inf},    
026800      * Gewichte                                                  
026900      * 0,1,0: v<=min -> 0; min<v<=max -> v-min; v>max -> max-min 
027000      ************************************************************
027100       C430-CUM SECTION.                                          
027200       C430-00.                                                   
027300      *              W-CUM-V wird aus dem Eingabewert in          
027400      * W-USE-TH-X                                                
027500      *              zwischengelagerten Wert (hier: aufrufende    
027600      * Section                                                   
027700      *              hat den zu bewertenden Wert vorab nach       
027800      * W-CUM-V                                                   
027900      *              kopiert) gegen MIN/MAX geklammert            
028000           IF W-CUM-V <= W-SAVED-MIN                              
028100               MOVE ZERO TO W-CUM-V                               
028200           ELSE                                                   
028300               IF W-CUM-V > W-SAVED-MAX                           
028400                   COMPUTE W-CUM-V = W-SAVED-MAX - W-SAVED-MIN    
028500               ELSE                                               
028600                   COMPUTE W-CUM-V = W-CUM-V - W-SAVED-MIN        
028700               END-IF                                             
028800           END-IF                                                 
028900           .                                                      
029000       C430-99.                                                   
029100           EXIT.                                                  
029200                                                                  
029300      ************************************************************
029400      * Kernabbildung: GTE-artige Intensitaet fuer Schwelle       
029500      * W-USE-TH,                                                 
029600      * Gleichheitsfall gemaess W-EQUAL-CASE, danach ggf. negiert 
029700      ************************************************************
029800       C420-MAP-CORE SECTION.                                     
029900       C420-00.                                                   
030000           MOVE W-SAVED-MAX TO W-CUM-V                            
030100           SUBTRACT W-SAVED-MIN FROM W-CUM-V                      
030200           MOVE W-CUM-V TO W-TOTAL                                
030300                                                                  
030400           MOVE W-USE-TH TO W-CUM-V                               
030500           PERFORM C430-CUM                                       
030600           MOVE W-CUM-V TO W-SUMBELOW                             
030700           COMPUTE W-SUMABOVE = W-TOTAL - W-SUMBELOW              
030800                                                                  
030900           IF LINK-VALUE-IN = W-USE-TH                            
031000               EVALUATE W-EQUAL-CASE                              
031100                   WHEN 1  COMPUTE W-RAW = ZERO - K-EPSILON       
031200                   WHEN 2  COMPUTE W-RAW = K-EPSILON              
031300                   WHEN OTHER                                     
031400                           MOVE ZERO TO W-RAW                     
031500               END-EVALUATE                                       
031600           ELSE                                                   
031700               MOVE LINK-VALUE-IN TO W-CUM-V                      
031800               PERFORM C430-CUM                                   
031900               IF LINK-VALUE-IN < W-USE-TH                        
032000                   IF W-SUMBELOW = ZERO                           
032100                       MOVE ZERO TO W-RAW                         
032200                   ELSE                                           
032300                       COMPUTE W-RAW ROUNDED =                    
032400                           ( W-CUM-V / W-SUMBELOW ) - 1           
032500                   END-IF                                         
032600               ELSE                                               
032700                   IF W-SUMABOVE = ZERO                           
032800                       MOVE ZERO TO W-RAW                         
032900                   ELSE                                           
033000                       COMPUTE W-RAW ROUNDED =                    
033100                           ( W-CUM-V - W-SUMBELOW ) / W-SUMABOVE  
033200                   END-IF                                         
033300               END-IF                                             
033400           END-IF                                                 
033500                                                                  
033600           IF W-NEGATE = 1                                        
033700               COMPUTE W-RAW = ZERO - W-RAW                       
033800           END-IF                                                 
033900           .                                                      
034000       C420-99.                                                   
034100           EXIT.                                                  
034200                                                                  
034300      ************************************************************
034400      * Zellwert abbilden - Relationsverteiler                    
034500      ************************************************************
034600       C410-MAP-VALUE SECTION.                                    
034700       C410-00.                                                   
034800           IF LINK-VALUE-IN < W-SAVED-MIN OR                      
034900              LINK-VALUE-IN > W-SAVED-MAX                         
035000      *              ausserhalb des Wertebereichs -> Fehlwert     
035100               MOVE ZERO TO LINK-INTENSITY                        
035200               MOVE 100  TO LINK-RC                               
035300               GO TO C410-99                                      
035400           END-IF                                                 
035500                                                                  
035600           EVALUATE W-SAVED-REL                                   
035700               WHEN K-REL-GTE                                     
035800                   MOVE W-SAVED-TH1 TO W-USE-TH                   
035900                   MOVE ZERO        TO W-EQUAL-CASE               
036000                   MOVE ZERO        TO W-NEGATE                   
036100                   PERFORM C420-MAP-CORE                          
036200               WHEN K-REL-GT                                      
036300                   MOVE W-SAVED-TH1 TO W-USE-TH                   
036400                   MOVE 1           TO W-EQUAL-CASE               
036500                   MOVE ZERO        TO W-NEGATE                   
036600                   PERFORM C420-MAP-CORE                          
036700               WHEN K-REL-LTE                                     
036800                   MOVE W-SAVED-TH1 TO W-USE-TH                   
036900                   MOVE ZERO        TO W-EQUAL-CASE               
037000                   MOVE 1           TO W-NEGATE                   
037100                   PERFORM C420-MAP-CORE                          
037200               WHEN K-REL-LT                                      
037300                   MOVE W-SAVED-TH1 TO W-USE-TH                   
037400                   MOVE 2           TO W-EQUAL-CASE               
037500                   MOVE 1           TO W-NEGATE                   
037600                   PERFORM C420-MAP-CORE                          
037700               WHEN K-REL-BTWN                                    
037800                   IF LINK-VALUE-IN > W-SAVED-PIVOT               
037900                       MOVE W-SAVED-TH2 TO W-USE-TH               
038000                       MOVE ZERO        TO W-EQUAL-CASE           
038100                       MOVE 1           TO W-NEGATE               
038200                   ELSE                                           
038300                       MOVE W-SAVED-TH1 TO W-USE-TH               
038400                       MOVE ZERO        TO W-EQUAL-CASE           
038500                       MOVE ZERO        TO W-NEGATE               
038600                   END-IF                                         
038700                   PERFORM C420-MAP-CORE                          
038800               WHEN OTHER                                         
038900                   MOVE 9999 TO LINK-RC                           
039000                   SET  PRG-ABBRUCH TO TRUE                       
039100                   GO TO C410-99                                  
039200           END-EVALUATE                                           
039300                                                                  
039400           MOVE W-RAW TO LINK-INTENSITY                           
039500           MOVE ZERO  TO LINK-RC                                  
039600           .                                                      
039700       C410-99.                                                   
039800           EXIT.                                                  
039900                                                                  
040000      ************************************************************
040100      * ODER-Verknuepfung: Maximum                                
040200      ************************************************************
040300       C500-JOIN-OR SECTION.                                      
040400       C500-00.                                                   
040500           IF LINK-JOIN-V1 >= LINK-JOIN-V2                        
040600               MOVE LINK-JOIN-V1 TO LINK-JOIN-OUT                 
040700           ELSE                                                   
040800               MOVE LINK-JOIN-V2 TO LINK-JOIN-OUT                 
040900           END-IF                                                 
041000           PERFORM C520-CLAMP-JOIN                                
041100           MOVE ZERO TO LINK-RC                                   
041200           .                                                      
041300       C500-99.                                                   
041400           EXIT.                                                  
041500                                                                  
041600      ************************************************************
041700      * UND-Verknuepfung gemaess Vorzeichenfaellen der beiden     
041800      * Werte                                                     
041900      ************************************************************
042000       C510-JOIN-AND SECTION.                                     
042100       C510-00.                                                   
042200           COMPUTE W-SUMSQ =                                      
042300               ( LINK-JOIN-V1 * LINK-JOIN-V1 )                    
042400                   + ( LINK-JOIN-V2 * LINK-JOIN-V2 )              
042500                                                                  
042600           EVALUATE TRUE                                          
042700               WHEN LINK-JOIN-V1 >= ZERO AND LINK-JOIN-V2 >= ZERO 
042800                   MOVE 1 TO W-MATH-FN                            
042900                   MOVE W-SUMSQ TO W-MATH-ARG1                    
043000                   CALL "WXMATH0" USING W-MATH-REC                
043100                   COMPUTE LINK-JOIN-OUT ROUNDED =                
043200                       W-MATH-RESULT / K-SQRT2                    
043300               WHEN LINK-JOIN-V1 >= ZERO                          
043400                   MOVE LINK-JOIN-V2 TO LINK-JOIN-OUT             
043500               WHEN LINK-JOIN-V2 >= ZERO                          
043600                   MOVE LINK-JOIN-V1 TO LINK-JOIN-OUT             
043700               WHEN OTHER                                         
043800                   MOVE 1 TO W-MATH-FN                            
043900                   MOVE W-SUMSQ TO W-MATH-ARG1                    
044000                   CALL "WXMATH0" USING W-MATH-REC                
044100                   COMPUTE LINK-JOIN-OUT ROUNDED = ZERO -         
044200                       W-MATH-RESULT                              
044300           END-EVALUATE                                           
044400                                                                  
044500           PERFORM C520-CLAMP-JOIN                                
044600           MOVE ZERO TO LINK-RC                                   
044700           .                                                      
044800       C510-99.                                                   
044900           EXIT.                                                  
045000                                                                  
045100      ************************************************************
045200      * Ergebnis auf [-1,+1] begrenzen                            
045300      ************************************************************
045400       C520-CLAMP-JOIN SECTION.                                   
045500       C520-00.                                                   
045600           IF LINK-JOIN-OUT > 1                                   
045700               MOVE 1 TO LINK-JOIN-OUT                            
045800           END-IF                                                 
045900           IF LINK-JOIN-OUT < -1                                  
046000               MOVE -1 TO LINK-JOIN-OUT                           
046100           END-IF                                                 
046200           .                                                      
046300       C520-99.                                                   
046400           EXIT.                                                  
046500                                                                  
