000100      *-----------------------------------------------------------
000200      *    WXRSP0 -- ANTWORT- UND GEFAHRENZEITRAUM-SAETZE *       
000300      *    Enthaelt: RESPONSE-RECORD, THREAT-PERIOD-RECORD *      
000400      *-----------------------------------------------------------
000500      *A.00.00|2019-02-06| kl  | Neuerstellung fuer IDSS-Projekt  A0000   
000600      *A.00.01|2019-07-30| lor | TP-END-EPOCH = -1 Sonderfall     A0001   
000700      *       |2019-07-30| lor | dokumentiert                     A0001   
000800      *A.00.02|2022-11-02| edv | RS-EVALUATED-AT Kommentar        A0002   
000900      *       |2022-11-02| edv | korrigiert                       A0002   
001000      *-----------------------------------------------------------
001100      *                                                           
001200      *-----------------------------------------------------------
001300      *    01 RESPONSE-RECORD -- ein Satz je Event x              
001400      * Schwellenwertsatz *                                       
001500      *    Ausgabesatz, Ziel RESPONSES *                          
001600      *-----------------------------------------------------------
001700       01  RESPONSE-RECORD.                                       
001800           05  RS-ID                    PIC X(36).                
001900           05  RS-DESCRIPTION           PIC X(40).                
002000           05  RS-IS-FCST               PIC X.                    
002100           05  RS-IS-OBS                PIC X.                    
002200           05  RS-PRODUCT               PIC X(20).                
002300           05  RS-LOCATION              PIC X(40).                
002400           05  RS-EVALUATED-AT          PIC S9(12).               
002500           05  RS-EVALUATED-AT-X REDEFINES                        
002600               RS-EVALUATED-AT          PIC X(12).                
002700           05  RS-EXCEEDED              PIC X.                    
002800               88  RS-THRESHOLD-MET               VALUE 'Y'.      
002900               88  RS-THRESHOLD-NOT-MET           VALUE 'N'.      
003000           05  RS-NUM-PERIODS           PIC 9(2).                 
003100           05  FILLER                   PIC X(47).                
003200      *                                                           
003300      *-----------------------------------------------------------
003400      *    01 THREAT-PERIOD-RECORD -- Kindsatz zu RESPONSE-RECORD,
003500      * *                                                         
003600      *    Ausgabesatz, Ziel THREATPDS *                          
003700      *-----------------------------------------------------------
003800       01  THREAT-PERIOD-RECORD.                                  
003900           05  TP-EVENT-ID              PIC X(36).                
004000           05  TP-SET-SEQ               PIC 9(2).                 
004100           05  TP-SEQ                   PIC 9(2).                 
004200           05  TP-BEGIN-EPOCH           PIC S9(12).               
004300           05  TP-END-EPOCH             PIC S9(12).               
004400      *        TP-END-EPOCH = -1 bedeutet: Ereignis war zum       
004500      * letzten                                                   
004600      *        Gueltigkeitszeitpunkt noch aktiv (kein Ende        
004700      * gefunden)                                                 
004800           05  TP-MAX-AT-EPOCH          PIC S9(12).               
004900           05  TP-MAX-VALUE             PIC S9(3)V9(6).           
005000           05  TP-MAX-VALUE-X REDEFINES                           
005100               TP-MAX-VALUE             PIC X(9).                 
005200           05  FILLER                   PIC X(35).                
005300                                                                  
