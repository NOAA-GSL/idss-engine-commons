000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXGRID0M.                                   
000400       AUTHOR.        H. GRUENWALD.                               
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1989-02-14.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2024-11-08                            
001300      * Letzte Version   :: A.02.03                               
001400      * Kurzbeschreibung :: Abgeleitete Elemente und              
001500      * Gitteroperationen                                         
001600      * Auftrag          :: IDSS-KRIT-01                          
001700      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800      *-----------------------------------------------------------
001900      * Vers. | Datum | von | Kommentar *                         
002000      *                                                           
002100      * ------|------------|-----|--------------------*           
002200      *A.00.00|1989-02-14| hg  | Neuerstellung, RH und            A0000   
002300      *       |1989-02-14| hg  | Windgeschwindigkeit              A0000   
002400      *A.00.01|1989-06-30| hg  | Windrichtung ergaenzt            A0001   
002500      *A.00.02|1990-01-09| kl  | Heat-Index ergaenzt (einfache    A0002   
002600      *       |1990-01-09| kl  | Formel)                          A0002   
002700      *A.00.03|1991-08-22| hg  | Heat-Index Regressionsformel     A0003   
002800      *       |1991-08-22| hg  | ergaenzt                         A0003   
002900      *A.00.04|1992-04-17| kl  | Wind-Chill ergaenzt              A0004   
003000      *A.01.00|1998-10-05| hg  | Y2K-Pruefung durchgefuehrt, keineA0100   
003100      *       |            |     | Datumsfelder in diesem Modul   A0100   
003200      *       |            |     | betroffen                      A0100   
003300      *A.01.01|1999-01-06| hg  | Jahrtausendwechsel-Test bestandenA0101   
003400      *A.01.02|2005-03-18| lor | Summe/Differenz mit Begrenzung   A0102   
003500      *       |2005-03-18| lor | ergaenzt                         A0102   
003600      *A.01.03|2005-03-19| lor | Wertebereichs-Pruefung (Bounds)  A0103   
003700      *       |2005-03-19| lor | ergaenzt                         A0103   
003800      *A.02.00|2012-11-02| lor | Nachbarschafts-WahrscheinlichkeitA0200   
003900      *       |2012-11-02| lor | u.                               A0200   
004000      *       |            |     | Nachbarschafts-Maximum ergaenztA0200   
004100      *       |            |     | (RQ-071)                       A0200   
004200      *A.02.01|2019-09-25| edv | Teilgitter-Kopie u. explizites   A0201   
004300      *       |2019-09-25| edv | Maximum                          A0201   
004400      *       |            |     | ergaenzt (RQ-138)              A0201   
004500      *A.02.02|2023-04-11| edv | Heat-Index nutzt WXMATH0 fuer dieA0202   
004600      *       |            |     | Wurzel im Korrekturterm        A0202   
004700      *       |            |     | (RQ-201)                       A0202   
004800      *A.02.03|2024-11-08| edv | Wind-Chill: ws^0.16 lief         A0203   
004900      *       |2024-11-08| edv | tatsaechlich als ws^0.125        A0203   
005000      *       |            |     | (dreifache Wurzel);            A0203   
005100      *       |            |     | korrigiert ueber neues         A0203   
005200      *       |            |     | WXMATH0 LN (fn=7) (RQ-252)     A0203   
005300      *-----------------------------------------------------------
005400      *                                                           
005500      * Programmbeschreibung                                      
005600      * --------------------                                      
005700      * Berechnet die von WXENGN0 pro Gueltigkeitszeitpunkt       
005800      * benoetigten                                               
005900      * abgeleiteten Elemente (RH, Windgeschwindigkeit/-richtung, 
006000      * Heat-Index, Wind-Chill, LINK-FN-KIND 1-5, ein Aufruf je   
006100      * Zelle)                                                    
006200      * sowie die gitterweiten Operationen Summe/Differenz mit    
006300      * Begrenzung, Wertebereichs-Pruefung,                       
006400      * Nachbarschafts-Wahrschein-                                
006500      * lichkeit, Nachbarschafts-Maximum, Teilgitter-Kopie und    
006600      * explizites Maximum (LINK-FN-KIND 6-11, ein Aufruf je      
006700      * Gitter).                                                  
006800      * Formeln unveraendert aus der Fachvorlage uebernommen, auch
006900      * wo                                                        
007000      * die Einheiten dort ungewoehnlich gemischt sind (siehe RH, 
007100      * Kommentar bei C100).                                      
007200      *                                                           
007300      ************************************************************
007400                                                                  
007500       ENVIRONMENT DIVISION.                                      
007600       CONFIGURATION SECTION.                                     
007700       SPECIAL-NAMES.                                             
007800           UPSI-0 IS WXGRID0-TRACE-SW                             
007900               ON STATUS IS WXGRID0-TRACE-ON.                     
008000                                                                  
008100       INPUT-OUTPUT SECTION.                                      
008200       FILE-CONTROL.                                              
008300                                                                  
008400       DATA DIVISION.                                             
008500       FILE SECTION.                                              
008600                                                                  
008700       WORKING-STORAGE SECTION.                                   
008800      *-----------------------------------------------------------
008900      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
009000      *-----------------------------------------------------------
009100       01          COMP-FELDER.                                   
009200           05      C4-I1                PIC S9(04) COMP.          
009300           05      C4-I2                PIC S9(04) COMP.          
009400           05      C4-DX                PIC S9(04) COMP.          
009500           05      C4-DY                PIC S9(04) COMP.          
009600           05      C4-NX                PIC S9(04) COMP.          
009700           05      C4-NY                PIC S9(04) COMP.          
009800           05      C4-CNT               PIC S9(04) COMP.          
009900           05      C4-HIT               PIC S9(04) COMP.          
010000           05      C9-DIST2             PIC S9(09) COMP.          
010100           05      C9-RAD2              PIC S9(09) COMP.          
010200           05      FILLER               PIC X(01).                
010300      *                                                           
010400      *-----------------------------------------------------------
010500      * Felder mit konstantem Inhalt: Praefix K                   
010600      *-----------------------------------------------------------
010700       01          KONSTANTE-FELDER.                              
010800           05      K-MODUL             PIC X(08) VALUE "WXGRID0M".
010900           05      K-MAXCELLS          PIC S9(04) COMP VALUE 4000.
011000           05      FILLER               PIC X(01).                
011100      *                                                           
011200      *-----------------------------------------------------------
011300      * Conditional-Felder                                        
011400      *-----------------------------------------------------------
011500       01          SCHALTER.                                      
011600           05      PRG-STATUS           PIC 9.                    
011700               88 PRG-OK                          VALUE ZERO.     
011800               88 PRG-NOK                         VALUE 1 THRU 9. 
011900               88 PRG-ABBRUCH                     VALUE 2.        
012000           05      FILLER                PIC X(01).               
012100      *                                                           
012200      *-----------------------------------------------------------
012300      * weitere Arbeitsfelder: Praefix W                          
012400      *-----------------------------------------------------------
012500       01          WORK-FELDER.                                   
012600           05      W-MATH-REC.                                    
012700               10  W-MATH-HDR.                                    
012800                   15 W-MATH-FN         PIC 9(01).                
012900                   15 W-MATH-RC         PIC S9(04) COMP.          
013000                   15 FILLER            PIC X(01).                
013100               10  W-MATH-DATA.                                   
013200                   15 W-MATH-ARG1       PIC S9(4)V9(10) COMP.     
013300                   15 W-MATH-ARG2       PIC S9(4)V9(10) COMP.     
013400                   15 W-MATH-RESULT     PIC S9(4)V9(10) COMP.     
013500                   15 FILLER            PIC X(01).                
013600           05      W-MATH-REC-X REDEFINES                         
013700                    W-MATH-REC          PIC X(29).                
013800           05      W-T                  PIC S9(4)V9(6) COMP.      
013900           05      W-RH                 PIC S9(4)V9(6) COMP.      
014000           05      W-HI-SIMPLE          PIC S9(4)V9(6) COMP.      
014100           05      W-HI-FULL            PIC S9(4)V9(6) COMP.      
014200           05      W-HI-FULL-X REDEFINES                          
014300                    W-HI-FULL           PIC X(10).                
014400           05      W-ABS-DIFF           PIC S9(4)V9(6) COMP.      
014500           05      W-CORR               PIC S9(4)V9(6) COMP.      
014600           05      W-VAL                PIC S9(7)V9(4) COMP.      
014700           05      W-VAL-X REDEFINES                              
014800                    W-VAL               PIC X(08).                
014900           05      W-CLAMPED            PIC S9(7)V9(4) COMP.      
015000           05      FILLER               PIC X(01).                
015100      *                                                           
015200       LINKAGE SECTION.                                           
015300       01     LINK-REC.                                           
015400           05  LINK-HDR.                                          
015500               10 LINK-FN-KIND      PIC S9(02) COMP.              
015600      *              1 = RH aus Temperatur/Taupunkt (Kelvin)      
015700      *              2 = Windgeschwindigkeit aus U/V              
015800      *              3 = Windrichtung aus U/V                     
015900      *              4 = Heat-Index aus RH(%)/Temperatur(F)       
016000      *              5 = Wind-Chill aus                           
016100      * Windgeschw.(mph)/Temperatur(F)                            
016200      *              6 = Summe/Differenz zweier Gitter, mit       
016300      * Begrenzung                                                
016400      *              7 = Wertebereichs-Pruefung (Bounds)          
016500      *              8 = Nachbarschafts-Wahrscheinlichkeit        
016600      *              9 = Nachbarschafts-Maximum                   
016700      *             10 = Teilgitter-Kopie                         
016800      *             11 = explizites Maximum ueber Zellenliste     
016900               10 LINK-RC           PIC S9(04) COMP.              
017000      *              0 = OK, 100 = keine gueltige Zelle/leere     
017100      * Menge,                                                    
017200      *              9999 = Programmabbruch                       
017300               10 FILLER            PIC X(01).                    
017400           05  LINK-SCALAR.                                       
017500      *              fuer LINK-FN-KIND 1-5: ein Zellwert je Aufruf
017600               10 LINK-ARG-1        PIC S9(7)V9(4).               
017700               10 LINK-ARG-2        PIC S9(7)V9(4).               
017800               10 LINK-RESULT       PIC S9(7)V9(4).               
017900               10 FILLER            PIC X(01).                    
018000           05  LINK-GRID-CTL.                                     
018100      *              fuer LINK-FN-KIND 6-11: gitterweite          
018200      * Operationen                                               
018300               10 LINK-NX           PIC S9(04) COMP.              
018400               10 LINK-NY           PIC S9(04) COMP.              
018500               10 LINK-CX           PIC S9(04) COMP.              
018600               10 LINK-CY           PIC S9(04) COMP.              
018700               10 LINK-RADIUS       PIC S9(04) COMP.              
018800               10 LINK-THRESH       PIC S9(7)V9(4).               
018900               10 LINK-CLAMP-MIN    PIC S9(7)V9(4).               
019000               10 LINK-CLAMP-MAX    PIC S9(7)V9(4).               
019100               10 LINK-SIGN         PIC S9(01) COMP.              
019200      *              +1 = Summe, -1 = Differenz                   
019300               10 LINK-COPY-X0      PIC S9(04) COMP.              
019400               10 LINK-COPY-Y0      PIC S9(04) COMP.              
019500               10 LINK-COPY-NX      PIC S9(04) COMP.              
019600               10 LINK-COPY-NY      PIC S9(04) COMP.              
019700               10 LINK-CELL-COUNT   PIC S9(04) COMP.              
019800               10 FILLER            PIC X(01).                    
019900           05  LINK-GRID-A OCCURS 4000 TIMES                      
020000                                     PIC S9(7)V9(4).              
020100           05  LINK-GRID-B OCCURS 4000 TIMES                      
020200                                     PIC S9(7)V9(4).              
020300           05  LINK-GRID-OUT OCCURS 4000 TIMES                    
020400                                     PIC S9(7)V9(4).              
020500           05  LINK-CELL-LIST-X OCCURS 4000 TIMES                 
020600                                     PIC S9(04) COMP.             
020700           05  LINK-CELL-LIST-Y OCCURS 4000 TIMES                 
020800                                     PIC S9(04) COMP.             
020900                                                                  
021000       PROCEDURE DIVISION USING LINK-REC.                         
021100                                                                  
021200      ************************************************************
021300      * Steuerungs-Section                                        
021400      ************************************************************
021500       A100-STEUERUNG SECTION.                                    
021600       A100-00.                                                   
021700           PERFORM B000-VORLAUF                                   
021800           PERFORM B100-VERARBEITUNG                              
021900           PERFORM B090-ENDE                                      
022000           GOBACK                                                 
022100           .                                                      
022200       A100-99.                                                   
022300           EXIT.                                                  
022400                                                                  
022500       B000-VORLAUF SECTION.                                      
022600       B000-00.                                                   
022700           MOVE ZERO TO LINK-RC                                   
022800           SET  PRG-OK TO TRUE                                    
022900           .                                                      
023000       B000-99.                                                   
023100           EXIT.                                                  
023200                                                                  
023300       B090-ENDE SECTION.                                         
023400       B090-00.                                                   
023500           CONTINUE                                               
023600           .                                                      
023700       B090-99.                                                   
023800           EXIT.                                                  
023900                                                                  
024000      ************************************************************
024100      * Verteiler                                                 
024200      ************************************************************
024300       B100-VERARBEITUNG SECTION.                                 
024400       B100-00.                                                   
024500           EVALUATE LINK-FN-KIND                                  
024600               WHEN 1  PERFORM C100-CALC-RH                       
024700               WHEN 2  PERFORM C110-CALC-WINDSPD                  
024800               WHEN 3  PERFORM C120-CALC-WINDDIR                  
024900               WHEN 4  PERFORM C130-CALC-HEATINDEX                
025000               WHEN 5  PERFORM C140-CALC-WINDCHILL                
025100               WHEN 6  PERFORM C200-GRID-SUMDIFF                  
025200               WHEN 7  PERFORM C210-GRID-BOUNDS                   
025300               WHEN 8  PERFORM C300-NBHD-PROB                     
025400               WHEN 9  PERFORM C310-NBHD-MAX                      
025500               WHEN 10 PERFORM C320-SUBGRID-COPY                  
025600               WHEN 11 PERFORM C330-GRID-MAX                      
025700               WHEN OTHER                                         
025800                   MOVE 9999 TO LINK-RC                           
025900                   SET  PRG-ABBRUCH TO TRUE                       
026000           END-EVALUATE                                           
026100           .                                                      
026200       B100-99.                                                   
026300           EXIT.                                                  
026400                                                                  
026500      ************************************************************
026600      * relative Feuchte aus Temperatur und Taupunkt.             
026700      * Anmerkung Fachabteilung: die Konstanten 17.625/243.04     
026800      * stammen aus                                               
026900      * der Celsius-Form der Magnus-Formel, LINK-ARG-1/-2 werden  
027000      * hier                                                      
027100      * unveraendert in Kelvin uebergeben (so von der             
027200      * Fachabteilung                                             
027300      * geliefert - nicht "korrigieren", siehe RQ-Notiz zu diesem 
027400      * Modul)                                                    
027500      ************************************************************
027600       C100-CALC-RH SECTION.                                      
027700       C100-00.                                                   
027800           MOVE LINK-ARG-1 TO W-T                                 
027900           MOVE LINK-ARG-2 TO W-RH                                
028000                                                                  
028100           MOVE 2 TO W-MATH-FN                                    
028200           COMPUTE W-MATH-ARG1 =                                  
028300               17.625 * W-RH / ( 243.04 + W-RH )                  
028400           PERFORM Z100-CALL-MATH                                 
028500           MOVE W-MATH-RESULT TO W-CORR                           
028600                                                                  
028700           MOVE 2 TO W-MATH-FN                                    
028800           COMPUTE W-MATH-ARG1 =                                  
028900               17.625 * W-T / ( 243.04 + W-T )                    
029000           PERFORM Z100-CALL-MATH                                 
029100                                                                  
029200           IF W-MATH-RESULT NOT = ZERO                            
029300               COMPUTE LINK-RESULT ROUNDED =                      
029400                   100 * ( W-CORR / W-MATH-RESULT )               
029500               MOVE ZERO TO LINK-RC                               
029600           ELSE                                                   
029700               MOVE ZERO TO LINK-RESULT                           
029800               MOVE 100  TO LINK-RC                               
029900           END-IF                                                 
030000           .                                                      
030100       C100-99.                                                   
030200           EXIT.                                                  
030300                                                                  
030400      ************************************************************
030500      * Windgeschwindigkeit aus U-/V-Komponente                   
030600      ************************************************************
030700       C110-CALC-WINDSPD SECTION.                                 
030800       C110-00.                                                   
030900           MOVE 1 TO W-MATH-FN                                    
031000           COMPUTE W-MATH-ARG1 =                                  
031100               ( LINK-ARG-1 * LINK-ARG-1 ) + ( LINK-ARG-2 *       
031200                   LINK-ARG-2 )                                   
031300           PERFORM Z100-CALL-MATH                                 
031400           COMPUTE LINK-RESULT ROUNDED = W-MATH-RESULT            
031500           MOVE ZERO TO LINK-RC                                   
031600           .                                                      
031700       C110-99.                                                   
031800           EXIT.                                                  
031900                                                                  
032000      ************************************************************
032100      * Windrichtung aus U-/V-Komponente (unveraendert wie        
032200      * geliefert:                                                
032300      * ATAN2-Ergebnis in Radiant wird mit PI/180 statt 180/PI    
032400      * multipliziert - so im Quellsystem, nicht korrigieren)     
032500      ************************************************************
032600       C120-CALC-WINDDIR SECTION.                                 
032700       C120-00.                                                   
032800           MOVE 5 TO W-MATH-FN                                    
032900           MOVE LINK-ARG-1 TO W-MATH-ARG1                         
033000           MOVE LINK-ARG-2 TO W-MATH-ARG2                         
033100           PERFORM Z100-CALL-MATH                                 
033200                                                                  
033300           COMPUTE LINK-RESULT ROUNDED =                          
033400               W-MATH-RESULT * ( 3.1415926536 / 180 )             
033500                                                                  
033600           IF LINK-RESULT < ZERO                                  
033700               ADD 360 TO LINK-RESULT                             
033800           END-IF                                                 
033900           MOVE ZERO TO LINK-RC                                   
034000           .                                                      
034100       C120-99.                                                   
034200           EXIT.                                                  
034300                                                                  
034400      ************************************************************
034500      * Heat-Index: einfache Formel gemittelt mit T, ab 80 Grad F 
034600      * die                                                       
034700      * volle Regressionsformel mit den beiden Korrekturzweigen   
034800      ************************************************************
034900       C130-CALC-HEATINDEX SECTION.                               
035000       C130-00.                                                   
035100           MOVE LINK-ARG-1 TO W-T                                 
035200           MOVE LINK-ARG-2 TO W-RH                                
035300                                                                  
035400           COMPUTE W-HI-SIMPLE ROUNDED =                          
035500               0.5 * ( W-T + ( 0.5 * ( W-T + 61.0                 
035600                     + ( W-T - 68.0 ) * 1.2 + W-RH * 0.094 ) ) )  
035700                                                                  
035800           IF W-HI-SIMPLE < 80                                    
035900               MOVE W-HI-SIMPLE TO LINK-RESULT                    
036000               MOVE ZERO TO LINK-RC                               
036100           ELSE                                                   
036200               COMPUTE W-HI-FULL ROUNDED =                        
036300                   -42.379 + ( 2.04901523    * W-T )              
036400                           + ( 10.14333127   * W-RH )             
036500                           - ( 0.22475541    * W-T * W-RH )       
036600                           - ( 0.00683783    * W-T * W-T )        
036700                           - ( 0.05481717    * W-RH * W-RH )      
036800                           + ( 0.00122874    * W-T * W-T * W-RH ) 
036900                           + ( 0.00085282    * W-T * W-RH * W-RH )
037000                           - ( 0.00000199 * W-T * W-T * W-RH *    
037100                               W-RH )                             
037200                                                                  
037300               IF W-RH < 13 AND W-T > 80 AND W-T <= 112           
037400                   COMPUTE W-ABS-DIFF = W-T - 95                  
037500                   IF W-ABS-DIFF < ZERO                           
037600                       MULTIPLY -1 BY W-ABS-DIFF                  
037700                   END-IF                                         
037800                   MOVE 1 TO W-MATH-FN                            
037900                   COMPUTE W-MATH-ARG1 = ( 17 - W-ABS-DIFF ) / 17 
038000                   PERFORM Z100-CALL-MATH                         
038100                   COMPUTE W-HI-FULL ROUNDED = W-HI-FULL -        
038200                       ( ( ( 13 - W-RH ) / 4 ) * W-MATH-RESULT )  
038300               END-IF                                             
038400                                                                  
038500               IF W-RH > 85 AND W-T > 80 AND W-T <= 87            
038600                   COMPUTE W-HI-FULL ROUNDED = W-HI-FULL +        
038700                       ( ( ( W-RH - 85 ) / 10 ) * ( ( 87 - W-T ) /
038800                           5 ) )                                  
038900               END-IF                                             
039000                                                                  
039100               MOVE W-HI-FULL TO LINK-RESULT                      
039200               MOVE ZERO TO LINK-RC                               
039300           END-IF                                                 
039400           .                                                      
039500       C130-99.                                                   
039600           EXIT.                                                  
039700                                                                  
039800      ************************************************************
039900      * Wind-Chill aus Windgeschwindigkeit (mph) und Temperatur   
040000      * (F)                                                       
040100      ************************************************************
040200       C140-CALC-WINDCHILL SECTION.                               
040300       C140-00.                                                   
040400           MOVE LINK-ARG-1 TO W-T                                 
040500           MOVE LINK-ARG-2 TO W-RH                                
040600      *              W-RH wird hier als Windgeschwindigkeit (mph) 
040700      *              zwischengelagert, um kein weiteres Feld      
040800      * anzulegen                                                 
040900                                                                  
041000           PERFORM C141-WS-POW-016                                
041100                                                                  
041200           COMPUTE LINK-RESULT ROUNDED =                          
041300               35.74 + ( 0.6215 * W-T )                           
041400                     - ( 35.75  * W-MATH-RESULT )                 
041500                     + ( 0.4275 * W-T * W-MATH-RESULT )           
041600           MOVE ZERO TO LINK-RC                                   
041700           .                                                      
041800       C140-99.                                                   
041900           EXIT.                                                  
042000                                                                  
042100       C141-WS-POW-016 SECTION.                                   
042200       C141-00.                                                   
042300      *              ws^0.16 = EXP(0.16 * LN(ws)) ueber           
042400      *              WXMATH0 fn=7/fn=2 (RQ-252; das fruehere      
042500      *              dreifache Wurzelziehen lieferte nur          
042600      *              ws^0.125, nicht ws^0.16)                     
042700           IF W-RH <= ZERO                                        
042800               MOVE ZERO TO W-MATH-RESULT                         
042900               GO TO C141-99                                      
043000           END-IF                                                 
043100                                                                  
043200           MOVE 7 TO W-MATH-FN                                    
043300           MOVE W-RH TO W-MATH-ARG1                               
043400           PERFORM Z100-CALL-MATH                                 
043500           COMPUTE W-MATH-ARG1 = 0.16 * W-MATH-RESULT             
043600           MOVE 2 TO W-MATH-FN                                    
043700           PERFORM Z100-CALL-MATH                                 
043800           .                                                      
043900       C141-99.                                                   
044000           EXIT.                                                  
044100                                                                  
044200      ************************************************************
044300      * Summe/Differenz zweier Gitter, wahlweise auf [MIN,MAX]    
044400      * begrenzt                                                  
044500      ************************************************************
044600       C200-GRID-SUMDIFF SECTION.                                 
044700       C200-00.                                                   
044800           MOVE ZERO TO LINK-RC                                   
044900           MOVE 1    TO C4-CNT                                    
045000           SET  C4-I1 TO 1                                        
045100           PERFORM C200-10 UNTIL C4-I1 > LINK-CELL-COUNT          
045200           .                                                      
045300       C200-99.                                                   
045400           EXIT.                                                  
045500                                                                  
045600       C200-10.                                                   
045700           IF LINK-SIGN = -1                                      
045800               COMPUTE W-VAL =                                    
045900                   LINK-GRID-A(C4-I1) - LINK-GRID-B(C4-I1)        
046000           ELSE                                                   
046100               COMPUTE W-VAL =                                    
046200                   LINK-GRID-A(C4-I1) + LINK-GRID-B(C4-I1)        
046300           END-IF                                                 
046400           MOVE W-VAL TO LINK-GRID-OUT(C4-I1)                     
046500           SET C4-I1 UP BY 1                                      
046600           .                                                      
046700                                                                  
046800      ************************************************************
046900      * Wertebereichspruefung: Zellwert auf [LINK-CLAMP-MIN,-MAX] 
047000      * kappen                                                    
047100      ************************************************************
047200       C210-GRID-BOUNDS SECTION.                                  
047300       C210-00.                                                   
047400           MOVE ZERO TO LINK-RC                                   
047500           SET C4-I1 TO 1                                         
047600           PERFORM C210-10 UNTIL C4-I1 > LINK-CELL-COUNT          
047700           .                                                      
047800       C210-99.                                                   
047900           EXIT.                                                  
048000                                                                  
048100       C210-10.                                                   
048200           MOVE LINK-GRID-A(C4-I1) TO W-CLAMPED                   
048300           IF W-CLAMPED < LINK-CLAMP-MIN                          
048400               MOVE LINK-CLAMP-MIN TO W-CLAMPED                   
048500           END-IF                                                 
048600           IF W-CLAMPED > LINK-CLAMP-MAX                          
048700               MOVE LINK-CLAMP-MAX TO W-CLAMPED                   
048800           END-IF                                                 
048900           MOVE W-CLAMPED TO LINK-GRID-OUT(C4-I1)                 
049000           SET C4-I1 UP BY 1                                      
049100           .                                                      
049200                                                                  
049300      ************************************************************
049400      * Nachbarschafts-Wahrscheinlichkeit: Anteil der Zellen im   
049500      * Radius R                                                  
049600      * um (LINK-CX,LINK-CY) mit Wert >= LINK-THRESH, Rand        
049700      * abgeschnitten                                             
049800      ************************************************************
049900       C300-NBHD-PROB SECTION.                                    
050000       C300-00.                                                   
050100           MOVE ZERO TO C4-CNT                                    
050200           MOVE ZERO TO C4-HIT                                    
050300           COMPUTE C9-RAD2 = LINK-RADIUS * LINK-RADIUS            
050400           COMPUTE C4-DX = 0 - LINK-RADIUS                        
050500           PERFORM C300-10 UNTIL C4-DX > LINK-RADIUS              
050600                                                                  
050700           IF C4-CNT = ZERO                                       
050800               MOVE ZERO TO LINK-RESULT                           
050900               MOVE 100  TO LINK-RC                               
051000           ELSE                                                   
051100               COMPUTE LINK-RESULT ROUNDED = C4-HIT / C4-CNT      
051200               MOVE ZERO TO LINK-RC                               
051300           END-IF                                                 
051400           .                                                      
051500       C300-99.                                                   
051600           EXIT.                                                  
051700                                                                  
051800       C300-10.                                                   
051900           COMPUTE C4-DY = 0 - LINK-RADIUS                        
052000           PERFORM C300-20 UNTIL C4-DY > LINK-RADIUS              
052100           ADD 1 TO C4-DX                                         
052200           .                                                      
052300                                                                  
052400       C300-20.                                                   
052500           COMPUTE C9-DIST2 = ( C4-DX * C4-DX ) + ( C4-DY * C4-DY 
052600               )                                                  
052700           IF C9-DIST2 <= C9-RAD2                                 
052800               COMPUTE C4-NX = LINK-CX + C4-DX                    
052900               COMPUTE C4-NY = LINK-CY + C4-DY                    
053000               IF C4-NX >= 1 AND C4-NX <= LINK-NX                 
053100                  AND C4-NY >= 1 AND C4-NY <= LINK-NY             
053200                   COMPUTE C4-I1 = ( ( C4-NY - 1 ) * LINK-NX ) +  
053300                       C4-NX                                      
053400                   ADD 1 TO C4-CNT                                
053500                   IF LINK-GRID-A(C4-I1) >= LINK-THRESH           
053600                       ADD 1 TO C4-HIT                            
053700                   END-IF                                         
053800               END-IF                                             
053900           END-IF                                                 
054000           ADD 1 TO C4-DY                                         
054100           .                                                      
054200                                                                  
054300      ************************************************************
054400      * Nachbarschafts-Maximum ueber eine Liste von               
054500      * (dx,dy)-Versaetzen,                                       
054600      * ausserhalb des Gitters liegende Versaetze werden ignoriert
054700      ************************************************************
054800       C310-NBHD-MAX SECTION.                                     
054900       C310-00.                                                   
055000           MOVE ZERO TO C4-CNT                                    
055100           MOVE LOW-VALUE TO W-VAL                                
055200           MOVE -9999999.9999 TO W-VAL                            
055300           SET C4-I1 TO 1                                         
055400           PERFORM C310-10 UNTIL C4-I1 > LINK-CELL-COUNT          
055500                                                                  
055600           IF C4-CNT = ZERO                                       
055700               MOVE ZERO TO LINK-RESULT                           
055800               MOVE 100  TO LINK-RC                               
055900           ELSE                                                   
056000               MOVE W-VAL TO LINK-RESULT                          
056100               MOVE ZERO TO LINK-RC                               
056200           END-IF                                                 
056300           .                                                      
056400       C310-99.                                                   
056500           EXIT.                                                  
056600                                                                  
056700       C310-10.                                                   
056800           COMPUTE C4-NX = LINK-CX + LINK-CELL-LIST-X(C4-I1)      
056900           COMPUTE C4-NY = LINK-CY + LINK-CELL-LIST-Y(C4-I1)      
057000           IF C4-NX >= 1 AND C4-NX <= LINK-NX                     
057100              AND C4-NY >= 1 AND C4-NY <= LINK-NY                 
057200               COMPUTE C4-I2 = ( ( C4-NY - 1 ) * LINK-NX ) + C4-NX
057300               ADD 1 TO C4-CNT                                    
057400               IF LINK-GRID-A(C4-I2) > W-VAL                      
057500                   MOVE LINK-GRID-A(C4-I2) TO W-VAL               
057600               END-IF                                             
057700           END-IF                                                 
057800           SET C4-I1 UP BY 1                                      
057900           .                                                      
058000                                                                  
058100      ************************************************************
058200      * Teilgitter-Kopie: Ausschnitt (LINK-COPY-X0,-Y0) der       
058300      * Groesse                                                   
058400      * (LINK-COPY-NX,-NY) aus dem Gitter LINK-GRID-A kopieren    
058500      ************************************************************
058600       C320-SUBGRID-COPY SECTION.                                 
058700       C320-00.                                                   
058800           MOVE ZERO TO LINK-RC                                   
058900           MOVE ZERO TO C4-CNT                                    
059000           SET C4-DY TO 1                                         
059100           PERFORM C320-10 UNTIL C4-DY > LINK-COPY-NY             
059200           MOVE C4-CNT TO LINK-CELL-COUNT                         
059300           .                                                      
059400       C320-99.                                                   
059500           EXIT.                                                  
059600                                                                  
059700       C320-10.                                                   
059800           SET C4-DX TO 1                                         
059900           PERFORM C320-20 UNTIL C4-DX > LINK-COPY-NX             
060000           SET C4-DY UP BY 1                                      
060100           .                                                      
060200                                                                  
060300       C320-20.                                                   
060400           COMPUTE C4-NX = LINK-COPY-X0 + C4-DX - 1               
060500           COMPUTE C4-NY = LINK-COPY-Y0 + C4-DY - 1               
060600           ADD 1 TO C4-CNT                                        
060700           IF C4-NX >= 1 AND C4-NX <= LINK-NX                     
060800              AND C4-NY >= 1 AND C4-NY <= LINK-NY                 
060900               COMPUTE C4-I1 = ( ( C4-NY - 1 ) * LINK-NX ) + C4-NX
061000               MOVE LINK-GRID-A(C4-I1) TO LINK-GRID-OUT(C4-CNT)   
061100           ELSE                                                   
061200               MOVE ZERO TO LINK-GRID-OUT(C4-CNT)                 
061300           END-IF                                                 
061400           SET C4-DX UP BY 1                                      
061500           .                                                      
061600                                                                  
061700      ************************************************************
061800      * Maximum ueber eine explizite Zellenliste, leere Liste =   
061900      * kein Wert                                                 
062000      ************************************************************
062100       C330-GRID-MAX SECTION.                                     
062200       C330-00.                                                   
062300           IF LINK-CELL-COUNT = ZERO                              
062400               MOVE ZERO TO LINK-RESULT                           
062500               MOVE 100  TO LINK-RC                               
062600           ELSE                                                   
062700               MOVE LINK-GRID-A(1) TO W-VAL                       
062800               SET C4-I1 TO 2                                     
062900               PERFORM C330-10 UNTIL C4-I1 > LINK-CELL-COUNT      
063000               MOVE W-VAL TO LINK-RESULT                          
063100               MOVE ZERO TO LINK-RC                               
063200           END-IF                                                 
063300           .                                                      
063400       C330-99.                                                   
063500           EXIT.                                                  
063600                                                                  
063700       C330-10.                                                   
063800           IF LINK-GRID-A(C4-I1) > W-VAL                          
063900               MOVE LINK-GRID-A(C4-I1) TO W-VAL                   
064000           END-IF                                                 
064100           SET C4-I1 UP BY 1                                      
064200           .                                                      
064300                                                                  
064400      ************************************************************
064500      * gemeinsamer Aufruf des Mathematik-Moduls WXMATH0          
064600      ************************************************************
064700       Z100-CALL-MATH SECTION.                                    
064800       Z100-00.                                                   
064900           CALL "WXMATH0" USING W-MATH-REC                        
065000           IF W-MATH-RC NOT = ZERO                                
065100               MOVE 9999 TO LINK-RC                               
065200               SET PRG-ABBRUCH TO TRUE                            
065300           END-IF                                                 
065400           .                                                      
065500       Z100-99.                                                   
065600           EXIT.                                                  
065700                                                                  
