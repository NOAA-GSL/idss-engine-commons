000100       IDENTIFICATION DIVISION.
000200
000300       PROGRAM-ID.    WXWBGT0M.
000400       AUTHOR.        L. ORTMANN.
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.
000600       DATE-WRITTEN.  1990-06-04.
000700       DATE-COMPILED.
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES
000900                      WETTERDIENSTES. KEINE WEITERGABE.
001000
001100      ************************************************************
001200      * Letzte Aenderung :: 2024-11-08
001300      * Letzte Version   :: A.01.05
001400      * Kurzbeschreibung :: WBGT-Berechnung (Sonnenstand +
001500      * Belastungsindex)
001600      * Auftrag          :: IDSS-KRIT-01
001700      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800      *-----------------------------------------------------------
001900      * Vers. | Datum | von | Kommentar *
002000      *
002100      * ------|------------|-----|--------------------*
002200      *A.00.00|1990-06-04| lor | Neuerstellung, Sonnenstand je    A0000   
002300      *       |1990-06-04| lor | Zeitpunkt                        A0000   
002400      *A.00.01|1990-09-19| lor | Zenitwinkel je Gitterpunkt       A0001   
002500      *       |1990-09-19| lor | ergaenzt                         A0001   
002600      *A.00.02|1991-02-11| hg  | WBGT-Formel je Gitterpunkt       A0002   
002700      *       |1991-02-11| hg  | ergaenzt                         A0002   
002800      *A.01.00|1998-11-30| lor | Y2K-Pruefung durchgefuehrt, keineA0100   
002900      *       |            |     | Datumsfelder in diesem Modul   A0100   
003000      *       |            |     | betroffen                      A0100   
003100      *A.01.01|1999-01-06| lor | Jahrtausendwechsel-Test bestandenA0101   
003200      *A.01.02|2015-05-14| edv | Normierung                       A0102   
003300      *       |2015-05-14| edv | Direkt-/Diffusstrahlung          A0102   
003400      *       |            |     | ergaenzt vor B-Berechnung      A0102   
003500      *       |            |     | (RQ-088)                       A0102   
003600      *A.01.03|2021-01-08| edv | ASIN fuer Deklination nutzt jetztA0103   
003700      *       |            |     | WXMATH0 (RQ-165)               A0103   
003800      *A.01.04|2024-02-03| kl  | Zeitgleichung wird jetzt ueber   A0104   
003900      *       |            |     | LINK-RESULT an LINK-FN-KIND 1  A0104   
004000      *       |            |     | zurueckgegeben (Aufrufer       A0104   
004100      *       |            |     | uebernimmt                     A0104   
004200      *       |            |     | sie fuer LINK-FN-KIND 2),      A0104   
004300      *       |            |     | Melder                         A0104   
004400      *       |            |     | WXENGN0-Anbindung (RQ-241)     A0104   
004500      *A.01.05|2024-11-08| edv | Windwiderstandsbeiwert C lief    A0105   
004600      *       |2024-11-08| edv | nur mit ws^0.25 statt ws^0.58    A0105   
004700      *       |            |     | und teilte durch K-SIGMA       A0105   
004800      *       |            |     | statt eigenem Nenner K-CDIV;   A0105   
004900      *       |            |     | Tw-Feuchtkugelformel rief      A0105   
005000      *       |            |     | ATAN2(x,0) statt ATAN2(x,1)    A0105   
005100      *       |            |     | fuer atan(x) auf und lief      A0105   
005200      *       |            |     | konstant auf +-90 Grad;        A0105   
005300      *       |            |     | beides korrigiert (RQ-253)     A0105   
005400      *-----------------------------------------------------------
005500      *
005600      * Programmbeschreibung
005700      * --------------------
005800      * S100-S120 uebernehmen die alte Cursor-Schleifenform des
005900      * Fehlerdefinitions-Testtreibers, hier umgebaut auf den
006000      * Umlauf
006100      * ueber die Gitterpunkte eines Zeitpunktes. C100-SOLAR-SETUP
006200      * wird
006300      * einmal je Gueltigkeitszeitpunkt gerufen (LINK-FN-KIND 1),
006400      * C200-ZENITH und C300-WBGT-CALC einmal je Gitterpunkt
006500      * (LINK-FN-KIND 2 bzw. 3). Alle trigonometrischen Werte
006600      * werden im
006700      * Bogenmass gefuehrt; Grad-Werte werden vor dem Aufruf von
006800      * WXMATH0
006900      * ueber C900-TORAD umgerechnet.
007000      *
007100      ************************************************************
007200
007300       ENVIRONMENT DIVISION.
007400       CONFIGURATION SECTION.
007500       SPECIAL-NAMES.
007600           UPSI-0 IS WXWBGT0-TRACE-SW
007700               ON STATUS IS WXWBGT0-TRACE-ON.
007800
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100
008200       DATA DIVISION.
008300       FILE SECTION.
008400
008500       WORKING-STORAGE SECTION.
008600      *-----------------------------------------------------------
008700      * Comp-Felder: Praefix Cn mit n = Anzahl Digits
008800      *-----------------------------------------------------------
008900       01          COMP-FELDER.
009000           05      C4-ANZ               PIC S9(04) COMP.
009100           05      FILLER               PIC X(01).
009200      *
009300      *-----------------------------------------------------------
009400      * Felder mit konstantem Inhalt: Praefix K
009500      *-----------------------------------------------------------
009600       01          KONSTANTE-FELDER.
009700           05      K-MODUL             PIC X(08) VALUE "WXWBGT0M".
009800           05      K-PI                 PIC S9(1)V9(10) COMP
009900                                                   VALUE
010000                                                     3.1415926536.
010100           05      K-DEGRAD             PIC S9(1)V9(10) COMP
010200                                                   VALUE
010300                                                     0.0174532925.
010400      *                                          PI / 180
010500           05      K-RADDEG             PIC S9(3)V9(6) COMP
010600                                                   VALUE
010700                                                       57.295780.
010800      *                                          180 / PI
010900           05      K-SIGMA              PIC S9(1)V9(10) COMP
011000                                                   VALUE
011100                                                     0.0000000567.
011200      *                                          Nenner des
011300      *                                          Windwiderstands-
011400      *                                          beiwerts C; NICHT
011500      *                                          identisch mit
011600      *                                          K-SIGMA (RQ-253)
011700           05      K-CDIV               PIC S9(1)V9(12) COMP
011800                                                   VALUE
011900                                                 0.000000053865.
012000           05      FILLER               PIC X(01).
012100      *
012200      *-----------------------------------------------------------
012300      * Conditional-Felder
012400      *-----------------------------------------------------------
012500       01          SCHALTER.
012600           05      PRG-STATUS           PIC 9.
012700               88 PRG-OK                          VALUE ZERO.
012800               88 PRG-NOK                         VALUE 1 THRU 9.
012900               88 PRG-ABBRUCH                     VALUE 2.
013000           05      FILLER                PIC X(01).
013100      *
013200      *-----------------------------------------------------------
013300      * weitere Arbeitsfelder: Praefix W
013400      *-----------------------------------------------------------
013500       01          WORK-FELDER.
013600           05      W-MATH-REC.
013700               10  W-MATH-HDR.
013800                   15 W-MATH-FN         PIC 9(01).
013900                   15 W-MATH-RC         PIC S9(04) COMP.
014000                   15 FILLER            PIC X(01).
014100               10  W-MATH-DATA.
014200                   15 W-MATH-ARG1       PIC S9(4)V9(10) COMP.
014300                   15 W-MATH-ARG2       PIC S9(4)V9(10) COMP.
014400                   15 W-MATH-RESULT     PIC S9(4)V9(10) COMP.
014500                   15 FILLER            PIC X(01).
014600           05      W-MATH-REC-X REDEFINES
014700                    W-MATH-REC          PIC X(29).
014800      *
014900      *          Sonnenstand-Zwischenwerte, einmal je Zeitpunkt
015000      * gueltig
015100           05      W-T-JC               PIC S9(4)V9(10) COMP.
015200           05      W-GEOM-L             PIC S9(4)V9(10) COMP.
015300           05      W-GEOM-M             PIC S9(4)V9(10) COMP.
015400           05      W-ECCENT             PIC S9(4)V9(10) COMP.
015500           05      W-OBLIQ-M            PIC S9(4)V9(10) COMP.
015600           05      W-OBLIQ-C            PIC S9(4)V9(10) COMP.
015700           05      W-YVAR               PIC S9(4)V9(10) COMP.
015800           05      W-EQTIME             PIC S9(4)V9(10) COMP.
015900           05      W-SUN-CTR            PIC S9(4)V9(10) COMP.
016000           05      W-SUN-TRUE           PIC S9(4)V9(10) COMP.
016100           05      W-SUN-APP            PIC S9(4)V9(10) COMP.
016200           05      W-DECL               PIC S9(4)V9(10) COMP.
016300           05      W-DECL-X REDEFINES
016400                    W-DECL              PIC X(08).
016500      *
016600      *          Zenit-Zwischenwerte, je Gitterpunkt
016700           05      W-TST                PIC S9(4)V9(10) COMP.
016800           05      W-HR-ANGLE           PIC S9(4)V9(10) COMP.
016900           05      W-ZENITH             PIC S9(4)V9(10) COMP.
017000           05      W-A1                 PIC S9(4)V9(10) COMP.
017100           05      W-A2                 PIC S9(4)V9(10) COMP.
017200           05      W-A3                 PIC S9(4)V9(10) COMP.
017300           05      W-A3-X REDEFINES
017400                    W-A3                PIC X(08).
017500      *
017600      *          WBGT-Zwischenwerte, je Gitterpunkt
017700           05      W-AVP                PIC S9(4)V9(6) COMP.
017800           05      W-EMISS              PIC S9(4)V9(6) COMP.
017900           05      W-CCOEF              PIC S9(4)V9(6) COMP.
018000           05      W-DBRN               PIC S9(4)V9(6) COMP.
018100           05      W-DRN                PIC S9(4)V9(6) COMP.
018200           05      W-BVAL               PIC S9(4)V9(6) COMP.
018300           05      W-TW                 PIC S9(4)V9(6) COMP.
018400           05      W-TG                 PIC S9(4)V9(6) COMP.
018500           05      W-P1                 PIC S9(4)V9(6) COMP.
018600           05      W-P2                 PIC S9(4)V9(6) COMP.
018700           05      W-P3                 PIC S9(4)V9(6) COMP.
018800           05      FILLER                PIC X(01).
018900      *
019000       LINKAGE SECTION.
019100       01     LINK-REC.
019200           05  LINK-HDR.
019300               10 LINK-FN-KIND      PIC S9(02) COMP.
019400      *              1 = Sonnenstand-Vorlauf (einmal je Zeitpunkt)
019500      *              2 = Zenitwinkel (einmal je Gitterpunkt)
019600      *              3 = WBGT-Berechnung (einmal je Gitterpunkt)
019700               10 LINK-RC           PIC S9(04) COMP.
019800               10 FILLER            PIC X(01).
019900           05  LINK-TIME-IN.
020000      *              fuer LINK-FN-KIND 1
020100               10 LINK-HOUR-FRAC    PIC S9(1)V9(8).
020200               10 LINK-JULIAN-DAY   PIC S9(7)V9(4).
020300               10 FILLER            PIC X(01).
020400           05  LINK-POINT-IN.
020500      *              fuer LINK-FN-KIND 2: Breite/Laenge im
020600      * Bogenmass,
020700      *              Zeitgleichung aus LINK-FN-KIND 1
020800               10 LINK-LAT-RAD      PIC S9(1)V9(8).
020900               10 LINK-LON-DEG      PIC S9(3)V9(4).
021000               10 LINK-EQTIME       PIC S9(4)V9(10).
021100               10 FILLER            PIC X(01).
021200           05  LINK-WBGT-IN.
021300      *              fuer LINK-FN-KIND 3
021400               10 LINK-AMBIENT-T    PIC S9(3)V9(4).
021500               10 LINK-RH-PCT       PIC S9(3)V9(4).
021600               10 LINK-DEWPOINT     PIC S9(3)V9(4).
021700               10 LINK-WINDSPD-MH   PIC S9(5)V9(2).
021800               10 LINK-PRESSURE     PIC S9(5)V9(2).
021900               10 LINK-SOLAR-IRR    PIC S9(4)V9(2).
022000               10 LINK-DIRECT-BEAM  PIC S9(4)V9(2).
022100               10 LINK-DIFFUSE-RAD  PIC S9(4)V9(2).
022200               10 LINK-ZENITH-RAD   PIC S9(1)V9(8).
022300               10 FILLER            PIC X(01).
022400           05  LINK-RESULT-OUT.
022500               10 LINK-RESULT       PIC S9(4)V9(6).
022600               10 FILLER            PIC X(01).
022700
022800       PROCEDURE DIVISION USING LINK-REC.
022900
023000      ************************************************************
023100      * Steuerungs-Section
023200      ************************************************************
023300       A100-STEUERUNG SECTION.
023400       A100-00.
023500           PERFORM B000-VORLAUF
023600           PERFORM B100-VERARBEITUNG
023700           PERFORM B090-ENDE
023800           GOBACK
023900           .
024000       A100-99.
024100           EXIT.
024200
024300       B000-VORLAUF SECTION.
024400       B000-00.
024500           MOVE ZERO TO LINK-RC
024600           SET  PRG-OK TO TRUE
024700           .
024800       B000-99.
024900           EXIT.
025000
025100       B090-ENDE SECTION.
025200       B090-00.
025300           CONTINUE
025400           .
025500       B090-99.
025600           EXIT.
025700
025800      ************************************************************
025900      * Verteiler
026000      ************************************************************
026100       B100-VERARBEITUNG SECTION.
026200       B100-00.
026300           EVALUATE LINK-FN-KIND
026400               WHEN 1  PERFORM C100-SOLAR-SETUP
026500               WHEN 2  PERFORM C200-ZENITH
026600               WHEN 3  PERFORM C300-WBGT-CALC
026700               WHEN OTHER
026800                   MOVE 9999 TO LINK-RC
026900                   SET  PRG-ABBRUCH TO TRUE
027000           END-EVALUATE
027100           .
027200       B100-99.
027300           EXIT.
027400
027500      ************************************************************
027600      * Sonnenstand-Vorlauf: Zeitgleichung und Deklination fuer
027700      * den
027800      * angelieferten Julianischen Tag (die "cursor"-artige Fetch-
027900      * Schleife dieses Moduls ist S100-S120 unten, hier noch
028000      * nicht
028100      * benoetigt - ein Aufruf gilt fuer genau einen Zeitpunkt)
028200      ************************************************************
028300       C100-SOLAR-SETUP SECTION.
028400       C100-00.
028500           COMPUTE W-T-JC ROUNDED =
028600               ( LINK-JULIAN-DAY - 2451545 ) / 36525
028700
028800      *              L = mittlere geom. Sonnenlaenge (Grad), auf
028900      * [0,360)
029000           COMPUTE W-GEOM-L ROUNDED =
029100               280.46646 + ( W-T-JC *
029200                   ( 36000.76983 + ( 0.0003032 * W-T-JC ) ) )
029300           PERFORM C105-MOD360
029400
029500      *              M = mittlere Anomalie der Sonne (Grad)
029600           COMPUTE W-GEOM-M ROUNDED =
029700               357.52911 + ( W-T-JC *
029800                   ( 35999.05029 - ( 0.0001537 * W-T-JC ) ) )
029900
030000      *              e = Exzentrizitaet der Erdbahn
030100           COMPUTE W-ECCENT ROUNDED =
030200               0.016708634 - ( W-T-JC *
030300                   ( 0.000042037 + ( 0.0000001267 * W-T-JC ) ) )
030400
030500      *              mittlere Schiefe der Ekliptik (Grad)
030600           COMPUTE W-OBLIQ-M ROUNDED =
030700               23 + ( 26 + ( 21.448 - ( W-T-JC *
030800                   ( 46.815 + ( W-T-JC *
030900                       ( 0.00059 - ( 0.001813 * W-T-JC ) ) ) ) ) )
031000                   / 60 ) / 60
031100
031200      *              korrigierte Schiefe (Bogenmass)
031300           MOVE 4 TO W-MATH-FN
031400           COMPUTE W-MATH-ARG1 =
031500               ( 125.04 - ( 1934.136 * W-T-JC ) ) * K-DEGRAD
031600           MOVE ZERO TO W-MATH-ARG2
031700           PERFORM Z100-CALL-MATH
031800           COMPUTE W-OBLIQ-C =
031900               ( W-OBLIQ-M + ( 0.00256 * W-MATH-RESULT ) ) *
032000                   K-DEGRAD
032100
032200      *              y = tan**2(obliqCorr/2) ueber
032300      * SIN/COS-Quotient
032400           MOVE 3 TO W-MATH-FN
032500           COMPUTE W-MATH-ARG1 = W-OBLIQ-C / 2
032600           MOVE ZERO TO W-MATH-ARG2
032700           PERFORM Z100-CALL-MATH
032800           MOVE W-MATH-RESULT TO W-A1
032900
033000           MOVE 4 TO W-MATH-FN
033100           COMPUTE W-MATH-ARG1 = W-OBLIQ-C / 2
033200           MOVE ZERO TO W-MATH-ARG2
033300           PERFORM Z100-CALL-MATH
033400
033500           IF W-MATH-RESULT = ZERO
033600               MOVE ZERO TO W-YVAR
033700           ELSE
033800               COMPUTE W-YVAR = ( W-A1 / W-MATH-RESULT )
033900                              * ( W-A1 / W-MATH-RESULT )
034000           END-IF
034100
034200           PERFORM C110-EQOFTIME
034300           PERFORM C120-DECLINATION
034400
034500      *              Zeitgleichung (Minuten) an den Aufrufer
034600      * zurueck-
034700      *              geben; er liefert sie bei LINK-FN-KIND 2
034800      * ueber
034900      *              LINK-EQTIME wieder an, W-DECL bleibt intern
035000      * und
035100      *              bedient C200-ZENITH ueber die statische
035200      * Working-
035300      *              Storage dieses Laufs
035400           MOVE W-EQTIME TO LINK-RESULT
035500           MOVE ZERO     TO LINK-RC
035600           .
035700       C100-99.
035800           EXIT.
035900
036000      ************************************************************
036100      * Ersatz fuer die (verbotene) intrinsische MOD-Funktion:
036200      * Grad-Wert
036300      * auf [0,360) reduzieren durch wiederholte
036400      * Subtraktion/Addition
036500      ************************************************************
036600       C105-MOD360 SECTION.
036700       C105-00.
036800           PERFORM C105-10 UNTIL W-GEOM-L < 360
036900           PERFORM C105-20 UNTIL W-GEOM-L >= ZERO
037000           .
037100       C105-99.
037200           EXIT.
037300
037400       C105-10.
037500           SUBTRACT 360 FROM W-GEOM-L
037600           .
037700
037800       C105-20.
037900           ADD 360 TO W-GEOM-L
038000           .
038100
038200      ************************************************************
038300      * Zeitgleichung (Minuten)
038400      ************************************************************
038500       C110-EQOFTIME SECTION.
038600       C110-00.
038700           MOVE 3 TO W-MATH-FN
038800           COMPUTE W-MATH-ARG1 = 2 * W-GEOM-L * K-DEGRAD
038900           MOVE ZERO TO W-MATH-ARG2
039000           PERFORM Z100-CALL-MATH
039100           COMPUTE W-P1 = W-YVAR * W-MATH-RESULT
039200
039300           MOVE 3 TO W-MATH-FN
039400           COMPUTE W-MATH-ARG1 = W-GEOM-M * K-DEGRAD
039500           MOVE ZERO TO W-MATH-ARG2
039600           PERFORM Z100-CALL-MATH
039700           COMPUTE W-P2 = 2 * W-ECCENT * W-MATH-RESULT
039800           MOVE W-MATH-RESULT TO W-A1
039900
040000           MOVE 3 TO W-MATH-FN
040100           COMPUTE W-MATH-ARG1 = 2 * W-GEOM-L * K-DEGRAD
040200           MOVE ZERO TO W-MATH-ARG2
040300           PERFORM Z100-CALL-MATH
040400           COMPUTE W-P3 =
040500               4 * W-ECCENT * W-YVAR * W-A1 * W-MATH-RESULT
040600
040700           MOVE 3 TO W-MATH-FN
040800           COMPUTE W-MATH-ARG1 = 4 * W-GEOM-L * K-DEGRAD
040900           MOVE ZERO TO W-MATH-ARG2
041000           PERFORM Z100-CALL-MATH
041100           COMPUTE W-EQTIME =
041200               W-P1 - W-P2 + W-P3
041300                   - ( 0.5 * W-YVAR * W-YVAR * W-MATH-RESULT )
041400
041500           MOVE 3 TO W-MATH-FN
041600           COMPUTE W-MATH-ARG1 = 2 * W-GEOM-M * K-DEGRAD
041700           MOVE ZERO TO W-MATH-ARG2
041800           PERFORM Z100-CALL-MATH
041900           COMPUTE W-EQTIME =
042000               W-EQTIME - ( 1.25 * W-ECCENT * W-ECCENT *
042100                   W-MATH-RESULT )
042200
042300           COMPUTE W-EQTIME ROUNDED = 4 * W-EQTIME * K-RADDEG
042400           .
042500       C110-99.
042600           EXIT.
042700
042800      ************************************************************
042900      * Deklination der Sonne (Bogenmass)
043000      ************************************************************
043100       C120-DECLINATION SECTION.
043200       C120-00.
043300           MOVE 3 TO W-MATH-FN
043400           COMPUTE W-MATH-ARG1 = W-GEOM-M * K-DEGRAD
043500           MOVE ZERO TO W-MATH-ARG2
043600           PERFORM Z100-CALL-MATH
043700           COMPUTE W-P1 =
043800               W-MATH-RESULT *
043900                   ( 1.914602 - ( W-T-JC *
044000                       ( 0.004817 + ( 0.000014 * W-T-JC ) ) ) )
044100
044200           MOVE 3 TO W-MATH-FN
044300           COMPUTE W-MATH-ARG1 = 2 * W-GEOM-M * K-DEGRAD
044400           MOVE ZERO TO W-MATH-ARG2
044500           PERFORM Z100-CALL-MATH
044600           COMPUTE W-P1 = W-P1 +
044700               ( W-MATH-RESULT * ( 0.019993 - ( 0.000101 * W-T-JC
044800                   ) ) )
044900
045000           MOVE 3 TO W-MATH-FN
045100           COMPUTE W-MATH-ARG1 = 3 * W-GEOM-M * K-DEGRAD
045200           MOVE ZERO TO W-MATH-ARG2
045300           PERFORM Z100-CALL-MATH
045400           COMPUTE W-SUN-CTR = W-P1 + ( W-MATH-RESULT * 0.000289 )
045500
045600           COMPUTE W-SUN-TRUE = W-GEOM-L + W-SUN-CTR
045700
045800           MOVE 3 TO W-MATH-FN
045900           COMPUTE W-MATH-ARG1 =
046000               ( 125.04 - ( 1934.136 * W-T-JC ) ) * K-DEGRAD
046100           MOVE ZERO TO W-MATH-ARG2
046200           PERFORM Z100-CALL-MATH
046300           COMPUTE W-SUN-APP =
046400               W-SUN-TRUE - 0.00569 - ( 0.00478 * W-MATH-RESULT )
046500
046600           MOVE 3 TO W-MATH-FN
046700           MOVE W-OBLIQ-C TO W-MATH-ARG1
046800           MOVE ZERO TO W-MATH-ARG2
046900           PERFORM Z100-CALL-MATH
047000           MOVE W-MATH-RESULT TO W-A1
047100
047200           MOVE 3 TO W-MATH-FN
047300           COMPUTE W-MATH-ARG1 = W-SUN-APP * K-DEGRAD
047400           MOVE ZERO TO W-MATH-ARG2
047500           PERFORM Z100-CALL-MATH
047600           COMPUTE W-A2 = W-A1 * W-MATH-RESULT
047700
047800           MOVE 6 TO W-MATH-FN
047900           MOVE W-A2 TO W-MATH-ARG1
048000           MOVE ZERO TO W-MATH-ARG2
048100           PERFORM Z100-CALL-MATH
048200           MOVE W-MATH-RESULT TO W-DECL
048300           .
048400       C120-99.
048500           EXIT.
048600
048700      ************************************************************
048800      * Zenitwinkel je Gitterpunkt
048900      ************************************************************
049000       C200-ZENITH SECTION.
049100       C200-00.
049200           COMPUTE W-TST =
049300               LINK-HOUR-FRAC * 1440 + LINK-EQTIME
049400                   + ( 4 * LINK-LON-DEG )
049500
049600           PERFORM C210-TST-MOD1440
049700
049800           IF ( W-TST / 4 ) < ZERO
049900               COMPUTE W-HR-ANGLE = ( ( W-TST / 4 ) + 180 ) *
050000                   K-DEGRAD
050100           ELSE
050200               COMPUTE W-HR-ANGLE = ( ( W-TST / 4 ) - 180 ) *
050300                   K-DEGRAD
050400           END-IF
050500
050600      *              zenith = acos( sin(lat)sin(decl)
050700      *                        + cos(lat)cos(decl)cos(hourAngle) )
050800      *              acos(x) = pi/2 - asin(x), ASIN kommt aus
050900      * WXMATH0
051000           MOVE 3 TO W-MATH-FN
051100           MOVE LINK-LAT-RAD TO W-MATH-ARG1
051200           MOVE ZERO         TO W-MATH-ARG2
051300           PERFORM Z100-CALL-MATH
051400           MOVE W-MATH-RESULT TO W-A1
051500
051600           MOVE 4 TO W-MATH-FN
051700           MOVE LINK-LAT-RAD TO W-MATH-ARG1
051800           MOVE ZERO         TO W-MATH-ARG2
051900           PERFORM Z100-CALL-MATH
052000           MOVE W-MATH-RESULT TO W-A2
052100
052200           MOVE 4 TO W-MATH-FN
052300           MOVE W-DECL TO W-MATH-ARG1
052400           MOVE ZERO   TO W-MATH-ARG2
052500           PERFORM Z100-CALL-MATH
052600           COMPUTE W-A2 = W-A2 * W-MATH-RESULT
052700
052800           MOVE 3 TO W-MATH-FN
052900           MOVE W-DECL TO W-MATH-ARG1
053000           MOVE ZERO   TO W-MATH-ARG2
053100           PERFORM Z100-CALL-MATH
053200           MULTIPLY W-MATH-RESULT BY W-A1
053300
053400           MOVE 3 TO W-MATH-FN
053500           MOVE W-HR-ANGLE TO W-MATH-ARG1
053600           MOVE ZERO       TO W-MATH-ARG2
053700           PERFORM Z100-CALL-MATH
053800      *              cos(hourAngle) = sin(pi/2 - hourAngle) ueber
053900      * SIN
054000           COMPUTE W-A3 = W-A1 + ( W-A2 * W-MATH-RESULT )
054100
054200           MOVE 6 TO W-MATH-FN
054300           MOVE W-A3 TO W-MATH-ARG1
054400           MOVE ZERO TO W-MATH-ARG2
054500           PERFORM Z100-CALL-MATH
054600           COMPUTE W-ZENITH = K-PI / 2 - W-MATH-RESULT
054700
054800           MOVE W-ZENITH TO LINK-ZENITH-RAD
054900           MOVE ZERO     TO LINK-RC
055000           .
055100       C200-99.
055200           EXIT.
055300
055400       C210-TST-MOD1440 SECTION.
055500       C210-00.
055600           PERFORM C210-10 UNTIL W-TST < 1440
055700           PERFORM C210-20 UNTIL W-TST >= ZERO
055800           .
055900       C210-99.
056000           EXIT.
056100
056200       C210-10.
056300           SUBTRACT 1440 FROM W-TST
056400           .
056500
056600       C210-20.
056700           ADD 1440 TO W-TST
056800           .
056900
057000      ************************************************************
057100      * WBGT je Gitterpunkt (t,rh,dp,ws,p,si,dbr,dr,z sind
057200      * LINK-WBGT-IN)
057300      ************************************************************
057400       C300-WBGT-CALC SECTION.
057500       C300-00.
057600      *              Direkt-/Diffusstrahlung normieren (Summe = 1)
057700           COMPUTE W-P1 = LINK-DIRECT-BEAM + LINK-DIFFUSE-RAD
057800           IF W-P1 = ZERO
057900               MOVE ZERO TO W-DBRN
058000               MOVE ZERO TO W-DRN
058100           ELSE
058200               COMPUTE W-DBRN = LINK-DIRECT-BEAM / W-P1
058300               COMPUTE W-DRN  = LINK-DIFFUSE-RAD / W-P1
058400           END-IF
058500
058600      *              Wasserdampfdruck avp
058700           MOVE 2 TO W-MATH-FN
058800           COMPUTE W-MATH-ARG1 =
058900               17.67 * ( LINK-DEWPOINT - LINK-AMBIENT-T )
059000                     / ( LINK-DEWPOINT + 243.5 )
059100           PERFORM Z100-CALL-MATH
059200           MOVE W-MATH-RESULT TO W-P1
059300
059400           MOVE 2 TO W-MATH-FN
059500           COMPUTE W-MATH-ARG1 =
059600               17.502 * LINK-AMBIENT-T / ( 240.97 + LINK-AMBIENT-T
059700                   )
059800           PERFORM Z100-CALL-MATH
059900
060000           COMPUTE W-AVP ROUNDED =
060100               W-P1 * ( 1.0007 + ( 0.00000346 * LINK-PRESSURE ) )
060200                    * 6.112 * W-MATH-RESULT
060300
060400      *              Emissivitaet: avp^(1/7) angenaehert ueber
060500      * EXP/LN-
060600      *              Ersatz (siebenmalige Quadratwurzel liegt nahe
060700      * 1/128,
060800      *              hier stattdessen zweistufige Wurzel-Naeherung
060900      * wie
061000      *              in WXGRID0 fuer WS^0.16, ausreichend fuer die
061100      *              Groessenordnung dieses Belastungsindex)
061200           MOVE 1 TO W-MATH-FN
061300           MOVE W-AVP TO W-MATH-ARG1
061400           PERFORM Z100-CALL-MATH
061500           MOVE 1 TO W-MATH-FN
061600           MOVE W-MATH-RESULT TO W-MATH-ARG1
061700           PERFORM Z100-CALL-MATH
061800           MOVE 1 TO W-MATH-FN
061900           MOVE W-MATH-RESULT TO W-MATH-ARG1
062000           PERFORM Z100-CALL-MATH
062100           COMPUTE W-EMISS ROUNDED = 0.575 * W-MATH-RESULT
062200
062300      *              Windwiderstandsbeiwert C: 0.315*ws^0.58/K-CDI
062400      *              (ws^0.58 ueber WXMATH0 LN/EXP; die fruehere
062500      *              zweifache Wurzel lieferte nur ws^0.25, und
062600      *              der Nenner war faelschlich K-SIGMA (RQ-253))
062700           MOVE 7 TO W-MATH-FN
062800           MOVE LINK-WINDSPD-MH TO W-MATH-ARG1
062900           PERFORM Z100-CALL-MATH
063000           COMPUTE W-MATH-ARG1 = 0.58 * W-MATH-RESULT
063100           MOVE 2 TO W-MATH-FN
063200           PERFORM Z100-CALL-MATH
063300           COMPUTE W-CCOEF ROUNDED =
063400               0.315 * W-MATH-RESULT / K-CDIV
063500
063600      *              B = si*(dbr/(4*sigma*cos z) + 1.2*dr/sigma)
063700      *                  + emissivity*t^4
063800           MOVE 4 TO W-MATH-FN
063900           MOVE LINK-ZENITH-RAD TO W-MATH-ARG1
064000           MOVE ZERO            TO W-MATH-ARG2
064100           PERFORM Z100-CALL-MATH
064200
064300           COMPUTE W-BVAL ROUNDED =
064400               LINK-SOLAR-IRR *
064500                   ( ( W-DBRN / ( 4 * K-SIGMA * W-MATH-RESULT ) )
064600                   + ( 1.2 * W-DRN / K-SIGMA ) )
064700               + ( W-EMISS * LINK-AMBIENT-T * LINK-AMBIENT-T
064800                           * LINK-AMBIENT-T * LINK-AMBIENT-T )
064900
065000      *              natuerliche Feuchtkugeltemperatur Tw
065100           MOVE 5 TO W-MATH-FN
065200           COMPUTE W-MATH-ARG1 = LINK-RH-PCT + 8.313659
065300           MOVE 1 TO W-MATH-FN
065400           PERFORM Z100-CALL-MATH
065500           COMPUTE W-MATH-ARG1 = 0.151977 * W-MATH-RESULT
065600           MOVE 5 TO W-MATH-FN
065700           MOVE 1 TO W-MATH-ARG2
065800           PERFORM Z100-CALL-MATH
065900           COMPUTE W-P1 = LINK-AMBIENT-T * W-MATH-RESULT
066000
066100           MOVE 5 TO W-MATH-FN
066200           COMPUTE W-MATH-ARG1 = LINK-AMBIENT-T + LINK-RH-PCT
066300           MOVE 1 TO W-MATH-ARG2
066400           PERFORM Z100-CALL-MATH
066500           ADD W-MATH-RESULT TO W-P1
066600
066700           MOVE 5 TO W-MATH-FN
066800           COMPUTE W-MATH-ARG1 = LINK-RH-PCT - 1.676331
066900           MOVE 1 TO W-MATH-ARG2
067000           PERFORM Z100-CALL-MATH
067100           SUBTRACT W-MATH-RESULT FROM W-P1
067200
067300           MOVE 1 TO W-MATH-FN
067400           MOVE LINK-RH-PCT TO W-MATH-ARG1
067500           PERFORM Z100-CALL-MATH
067600           COMPUTE W-P2 = W-MATH-RESULT * LINK-RH-PCT
067700      *              rh^1.5 = rh * sqrt(rh)
067800
067900           MOVE 5 TO W-MATH-FN
068000           COMPUTE W-MATH-ARG1 = 0.023101 * LINK-RH-PCT
068100           MOVE 1 TO W-MATH-ARG2
068200           PERFORM Z100-CALL-MATH
068300           COMPUTE W-TW ROUNDED =
068400               W-P1 + ( 0.00391838 * W-P2 * W-MATH-RESULT ) -
068500                   4.686035
068600
068700      *              Tg = (B + C*t + 7680000)/(C + 256000)
068800           COMPUTE W-TG ROUNDED =
068900               ( W-BVAL + ( W-CCOEF * LINK-AMBIENT-T ) + 7680000 )
069000                   / ( W-CCOEF + 256000 )
069100
069200      *              WBGT = 0.7Tw + 0.2Tg + 0.1t
069300           COMPUTE LINK-RESULT ROUNDED =
069400               ( 0.7 * W-TW ) + ( 0.2 * W-TG ) + ( 0.1 *
069500                   LINK-AMBIENT-T )
069600           MOVE ZERO TO LINK-RC
069700           .
069800       C300-99.
069900           EXIT.
070000
070100      ************************************************************
070200      * gemeinsamer Aufruf des Mathematik-Moduls WXMATH0
070300      ************************************************************
070400       Z100-CALL-MATH SECTION.
070500       Z100-00.
070600           CALL "WXMATH0" USING W-MATH-REC
070700           IF W-MATH-RC NOT = ZERO
070800               MOVE 9999 TO LINK-RC
070900               SET PRG-ABBRUCH TO TRUE
071000           END-IF
071100           .
071200       Z100-99.
071300           EXIT.
071400
