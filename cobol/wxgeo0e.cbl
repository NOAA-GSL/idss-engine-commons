000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXGEO0M.                                    
000400       AUTHOR.        H. GRUENWALD.                               
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1992-10-01.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2020-04-06                            
001300      * Letzte Version   :: A.01.03                               
001400      * Kurzbeschreibung :: Flaechenzusammenfassung ueber         
001500      * Event-Geometrie                                           
001600      * Auftrag          :: IDSS-KRIT-01                          
001700      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800      *-----------------------------------------------------------
001900      * Vers. | Datum | von | Kommentar *                         
002000      *                                                           
002100      * ------|------------|-----|--------------------*           
002200      *A.00.00|1992-10-01| hg  | Neuerstellung,                   A0000   
002300      *       |1992-10-01| hg  | Anzahl/Min/Max/oberhalb/         A0000   
002400      *       |            |     | unterhalb                      A0000   
002500      *A.00.01|1993-01-19| hg  | Prozentuale Abdeckung ergaenzt   A0001   
002600      *A.01.00|1998-10-27| lor | Y2K-Pruefung durchgefuehrt, keineA0100   
002700      *       |            |     | Datumsfelder in diesem Modul   A0100   
002800      *       |            |     | betroffen                      A0100   
002900      *A.01.01|1999-01-06| lor | Jahrtausendwechsel-Test bestandenA0101   
003000      *A.01.02|2013-06-11| edv | Verteilung ueber 101 Klassen     A0102   
003100      *       |2013-06-11| edv | ergaenzt                         A0102   
003200      *       |            |     | (RQ-076)                       A0102   
003300      *A.01.03|2020-04-06| edv | Entartungsfall MIN=MAX bei       A0103   
003400      *       |2020-04-06| edv | Verteilung                       A0103   
003500      *       |            |     | dokumentiert und korrigiert    A0103   
003600      *-----------------------------------------------------------
003700      *                                                           
003800      * Programmbeschreibung                                      
003900      * --------------------                                      
004000      * LINK-FN-KIND 1 (C100-SCAN-CELLS) laeuft einmal ueber alle 
004100      * uebergebenen Zellwerte eines Zeitpunkts/Members innerhalb 
004200      * der                                                       
004300      * Event-Geometrie und liefert Anzahl, Minimum, Maximum,     
004400      * Anzahl                                                    
004500      * unterhalb 0 und oberhalb 0 zurueck                        
004600      * (nicht-endliche/fehlende                                  
004700      * Zellen werden uebersprungen - LINK-FINITE-FLAG(i) = 'N'). 
004800      * LINK-FN-KIND 2 (C110-PCT-COVERAGE) liefert den            
004900      * Abdeckungsanteil                                          
005000      * aus einem zuvor gelieferten C100-Ergebnis. LINK-FN-KIND 3 
005100      * (C200-DISTRIBUTION) baut die                              
005200      * 101-Klassen-Haeufigkeitsverteilung.                       
005300      *                                                           
005400      ************************************************************
005500                                                                  
005600       ENVIRONMENT DIVISION.                                      
005700       CONFIGURATION SECTION.                                     
005800       SPECIAL-NAMES.                                             
005900           UPSI-0 IS WXGEO0-TRACE-SW                              
006000               ON STATUS IS WXGEO0-TRACE-ON.                      
006100                                                                  
006200       INPUT-OUTPUT SECTION.                                      
006300       FILE-CONTROL.                                              
006400                                                                  
006500       DATA DIVISION.                                             
006600       FILE SECTION.                                              
006700                                                                  
006800       WORKING-STORAGE SECTION.                                   
006900      *-----------------------------------------------------------
007000      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
007100      *-----------------------------------------------------------
007200       01          COMP-FELDER.                                   
007300           05      C4-I1                PIC S9(04) COMP.          
007400           05      C4-BIN               PIC S9(04) COMP.          
007500           05      FILLER               PIC X(01).                
007600      *                                                           
007700      *-----------------------------------------------------------
007800      * Felder mit konstantem Inhalt: Praefix K                   
007900      *-----------------------------------------------------------
008000       01          KONSTANTE-FELDER.                              
008100           05      K-MODUL             PIC X(08) VALUE "WXGEO0M ".
008200           05      K-MAXCELLS          PIC S9(04) COMP VALUE 4000.
008300           05      K-MAXBIN             PIC S9(04) COMP VALUE 100.
008400           05      FILLER               PIC X(01).                
008500      *                                                           
008600      *-----------------------------------------------------------
008700      * Conditional-Felder                                        
008800      *-----------------------------------------------------------
008900       01          SCHALTER.                                      
009000           05      PRG-STATUS           PIC 9.                    
009100               88 PRG-OK                          VALUE ZERO.     
009200               88 PRG-NOK                         VALUE 1 THRU 9. 
009300               88 PRG-ABBRUCH                     VALUE 2.        
009400           05      FILLER                PIC X(01).               
009500      *                                                           
009600      *-----------------------------------------------------------
009700      * weitere Arbeitsfelder: Praefix W                          
009800      *-----------------------------------------------------------
009900       01          WORK-FELDER.                                   
010000           05      W-VAL                PIC S9(3)V9(6) COMP.      
010100           05      W-VAL-X REDEFINES                              
010200                    W-VAL               PIC X(08).                
010300           05      W-MIN                PIC S9(3)V9(6) COMP.      
010400           05      W-MAX                PIC S9(3)V9(6) COMP.      
010500           05      W-MAX-X REDEFINES                              
010600                    W-MAX               PIC X(08).                
010700           05      W-COUNT              PIC S9(07) COMP.          
010800           05      W-BELOW              PIC S9(07) COMP.          
010900           05      W-ABOVE              PIC S9(07) COMP.          
011000           05      W-RANGE              PIC S9(3)V9(6) COMP.      
011100           05      W-RANGE-X REDEFINES                            
011200                    W-RANGE             PIC X(08).                
011300           05      FILLER                PIC X(01).               
011400      *                                                           
011500       LINKAGE SECTION.                                           
011600       01     LINK-REC.                                           
011700           05  LINK-HDR.                                          
011800               10 LINK-FN-KIND      PIC S9(02) COMP.              
011900      *              1 = Zellen abtasten (SCAN)                   
012000      *              2 = prozentuale Abdeckung                    
012100      *              3 = Verteilung ueber 101 Klassen             
012200               10 LINK-RC           PIC S9(04) COMP.              
012300      *              0=OK, 100=keine gueltige Zelle, 9999=Abbruch 
012400               10 FILLER            PIC X(01).                    
012500           05  LINK-CELL-CTL.                                     
012600               10 LINK-CELL-COUNT   PIC S9(04) COMP.              
012700               10 FILLER            PIC X(01).                    
012800           05  LINK-SUMMARY-OUT.                                  
012900               10 LINK-COUNT        PIC 9(07).                    
013000               10 LINK-MIN          PIC S9(3)V9(6).               
013100               10 LINK-MAX          PIC S9(3)V9(6).               
013200               10 LINK-ABOVE        PIC 9(07).                    
013300               10 LINK-BELOW        PIC 9(07).                    
013400               10 LINK-PCT-COVER    PIC S9(3)V9(6).               
013500               10 FILLER            PIC X(01).                    
013600           05  LINK-CELL-VALUES OCCURS 4000 TIMES                 
013700                                     PIC S9(3)V9(6).              
013800           05  LINK-CELL-FINITE OCCURS 4000 TIMES                 
013900                                     PIC X.                       
014000               88 LINK-IS-FINITE               VALUE 'J'.         
014100               88 LINK-NOT-FINITE              VALUE 'N'.         
014200           05  LINK-DISTRIBUTION OCCURS 101 TIMES                 
014300                                     PIC S9(1)V9(6).              
014400                                                                  
014500       PROCEDURE DIVISION USING LINK-REC.                         
014600                                                                  
014700      ************************************************************
014800      * Steuerungs-Section                                        
014900      ************************************************************
015000       A100-STEUERUNG SECTION.                                    
015100       A100-00.                                                   
015200           PERFORM B000-VORLAUF                                   
015300           PERFORM B100-VERARBEITUNG                              
015400           PERFORM B090-ENDE                                      
015500           GOBACK                                                 
015600           .                                                      
015700       A100-99.                                                   
015800           EXIT.                                                  
015900                                                                  
016000       B000-VORLAUF SECTION.                                      
016100       B000-00.                                                   
016200           MOVE ZERO TO LINK-RC                                   
016300           SET  PRG-OK TO TRUE                                    
016400           .                                                      
016500       B000-99.                                                   
016600           EXIT.                                                  
016700                                                                  
016800       B090-ENDE SECTION.                                         
016900       B090-00.                                                   
017000           CONTINUE                                               
017100           .                                                      
017200       B090-99.                                                   
017300           EXIT.                                                  
017400                                                                  
017500      ************************************************************
017600      * Verteiler                                                 
017700      ************************************************************
017800       B100-VERARBEITUNG SECTION.                                 
017900       B100-00.                                                   
018000           EVALUATE LINK-FN-KIND                                  
018100               WHEN 1  PERFORM C100-SCAN-CELLS                    
018200               WHEN 2  PERFORM C110-PCT-COVERAGE                  
018300               WHEN 3  PERFORM C200-DISTRIBUTION                  
018400               WHEN OTHER                                         
018500                   MOVE 9999 TO LINK-RC                           
018600                   SET  PRG-ABBRUCH TO TRUE                       
018700           END-EVALUATE                                           
018800           .                                                      
018900       B100-99.                                                   
019000           EXIT.                                                  
019100                                                                  
019200      ************************************************************
019300      * Zellen abtasten: Anzahl/Min/Max/oberhalb/unterhalb ueber  
019400      * die                                                       
019500      * endlichen Zellen der Event-Geometrie                      
019600      ************************************************************
019700       C100-SCAN-CELLS SECTION.                                   
019800       C100-00.                                                   
019900           MOVE ZERO TO W-COUNT                                   
020000           MOVE ZERO TO W-BELOW                                   
020100           MOVE ZERO TO W-ABOVE                                   
020200           MOVE 9999999.999999 TO W-MAX                           
020300           COMPUTE W-MIN = ZERO - W-MAX                           
020400                                                                  
020500           SET C4-I1 TO 1                                         
020600           PERFORM C100-10 UNTIL C4-I1 > LINK-CELL-COUNT          
020700                                                                  
020800           IF W-COUNT = ZERO                                      
020900               MOVE ZERO TO LINK-COUNT                            
021000               MOVE ZERO TO LINK-MIN                              
021100               MOVE ZERO TO LINK-MAX                              
021200               MOVE ZERO TO LINK-ABOVE                            
021300               MOVE ZERO TO LINK-BELOW                            
021400               MOVE 100  TO LINK-RC                               
021500           ELSE                                                   
021600               MOVE W-COUNT TO LINK-COUNT                         
021700               MOVE W-MIN   TO LINK-MIN                           
021800               MOVE W-MAX   TO LINK-MAX                           
021900               MOVE W-ABOVE TO LINK-ABOVE                         
022000               MOVE W-BELOW TO LINK-BELOW                         
022100               MOVE ZERO    TO LINK-RC                            
022200           END-IF                                                 
022300           .                                                      
022400       C100-99.                                                   
022500           EXIT.                                                  
022600                                                                  
022700       C100-10.                                                   
022800           IF LINK-NOT-FINITE(C4-I1)                              
022900               CONTINUE                                           
023000           ELSE                                                   
023100               MOVE LINK-CELL-VALUES(C4-I1) TO W-VAL              
023200               ADD 1 TO W-COUNT                                   
023300               IF C4-I1 = 1                                       
023400                   MOVE W-VAL TO W-MIN                            
023500                   MOVE W-VAL TO W-MAX                            
023600               ELSE                                               
023700                   IF W-VAL < W-MIN                               
023800                       MOVE W-VAL TO W-MIN                        
023900                   END-IF                                         
024000                   IF W-VAL > W-MAX                               
024100                       MOVE W-VAL TO W-MAX                        
024200                   END-IF                                         
024300               END-IF                                             
024400               IF W-VAL < ZERO                                    
024500                   ADD 1 TO W-BELOW                               
024600               END-IF                                             
024700               IF W-VAL > ZERO                                    
024800                   ADD 1 TO W-ABOVE                               
024900               END-IF                                             
025000           END-IF                                                 
025100           ADD 1 TO C4-I1                                         
025200           .                                                      
025300                                                                  
025400      ************************************************************
025500      * prozentuale Abdeckung = (Anzahl - unterhalb) / Anzahl     
025600      ************************************************************
025700       C110-PCT-COVERAGE SECTION.                                 
025800       C110-00.                                                   
025900           IF LINK-COUNT = ZERO                                   
026000               MOVE ZERO TO LINK-PCT-COVER                        
026100               MOVE 100  TO LINK-RC                               
026200           ELSE                                                   
026300               COMPUTE LINK-PCT-COVER ROUNDED =                   
026400                   ( LINK-COUNT - LINK-BELOW ) / LINK-COUNT       
026500               MOVE ZERO TO LINK-RC                               
026600           END-IF                                                 
026700           .                                                      
026800       C110-99.                                                   
026900           EXIT.                                                  
027000                                                                  
027100      ************************************************************
027200      * Verteilung ueber 101 Klassen: Klasse = floor((v-min)*100/ 
027300      * (max-min)); v=max -> Klasse 100; entartet MIN=MAX -> alle 
027400      * Klassen gleich 1/101                                      
027500      ************************************************************
027600       C200-DISTRIBUTION SECTION.                                 
027700       C200-00.                                                   
027800           SET C4-BIN TO 1                                        
027900           PERFORM C200-CLEAR-BIN 101 TIMES                       
028000                                                                  
028100           COMPUTE W-RANGE = LINK-MAX - LINK-MIN                  
028200                                                                  
028300           IF W-RANGE = ZERO                                      
028400               PERFORM C200-DEGENERATE 101 TIMES                  
028500               MOVE ZERO TO LINK-RC                               
028600               GO TO C200-99                                      
028700           END-IF                                                 
028800                                                                  
028900           IF LINK-COUNT = ZERO                                   
029000               MOVE 100 TO LINK-RC                                
029100               GO TO C200-99                                      
029200           END-IF                                                 
029300                                                                  
029400           SET C4-I1 TO 1                                         
029500           PERFORM C200-10 UNTIL C4-I1 > LINK-CELL-COUNT          
029600                                                                  
029700           SET C4-BIN TO 1                                        
029800           PERFORM C200-NORMALIZE 101 TIMES                       
029900           MOVE ZERO TO LINK-RC                                   
030000           .                                                      
030100       C200-99.                                                   
030200           EXIT.                                                  
030300                                                                  
030400       C200-CLEAR-BIN.                                            
030500           MOVE ZERO TO LINK-DISTRIBUTION(C4-BIN)                 
030600           SET C4-BIN UP BY 1                                     
030700           .                                                      
030800                                                                  
030900       C200-DEGENERATE.                                           
031000           COMPUTE LINK-DISTRIBUTION(C4-BIN) ROUNDED = 1 / 101    
031100           SET C4-BIN UP BY 1                                     
031200           .                                                      
031300                                                                  
031400       C200-10.                                                   
031500           IF LINK-NOT-FINITE(C4-I1)                              
031600               CONTINUE                                           
031700           ELSE                                                   
031800               MOVE LINK-CELL-VALUES(C4-I1) TO W-VAL              
031900               COMPUTE C4-BIN =                                   
032000                   ( ( W-VAL - LINK-MIN ) * 100 ) / W-RANGE       
032100               IF C4-BIN > 100                                    
032200                   MOVE 100 TO C4-BIN                             
032300               END-IF                                             
032400               IF C4-BIN < 0                                      
032500                   MOVE 0 TO C4-BIN                               
032600               END-IF                                             
032700               ADD 1 TO C4-BIN                                    
032800               ADD 1 TO LINK-DISTRIBUTION(C4-BIN)                 
032900           END-IF                                                 
033000           ADD 1 TO C4-I1                                         
033100           .                                                      
033200                                                                  
033300       C200-NORMALIZE.                                            
033400           COMPUTE LINK-DISTRIBUTION(C4-BIN) ROUNDED =            
033500               LINK-DISTRIBUTION(C4-BIN) / LINK-COUNT             
033600           SET C4-BIN UP BY 1                                     
033700           .                                                      
033800                                                                  
