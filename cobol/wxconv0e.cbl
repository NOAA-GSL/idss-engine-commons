000100       IDENTIFICATION DIVISION.                                   
000200                                                                  
000300       PROGRAM-ID.    WXCONV0M.                                   
000400       AUTHOR.        K. LORENZEN.                                
000500       INSTALLATION.  WETTERDIENST RECHENZENTRUM.                 
000600       DATE-WRITTEN.  1987-05-19.                                 
000700       DATE-COMPILED.                                             
000800       SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DES          
000900                      WETTERDIENSTES. KEINE WEITERGABE.           
001000                                                                  
001100      ************************************************************
001200      * Letzte Aenderung :: 2022-09-14                            
001300      * Letzte Version   :: A.01.05                               
001400      * Kurzbeschreibung :: Einheiten-Umrechnung fuer Temperatur, 
001500      * Druck,                                                    
001600      *                     Geschwindigkeit und Laenge            
001700      * Auftrag          :: IDSS-KRIT-01                          
001800      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900      *-----------------------------------------------------------
002000      * Vers. | Datum | von | Kommentar *                         
002100      *                                                           
002200      * ------|------------|-----|--------------------*           
002300      *A.00.00|1987-05-19| kl  | Neuerstellung,                   A0000   
002400      *       |1987-05-19| kl  | Temperatur-Umrechnung            A0000   
002500      *A.00.01|1987-09-02| kl  | Druck-Umrechnung ergaenzt        A0001   
002600      *A.00.02|1988-11-21| hg  | Geschwindigkeit-Umrechnung       A0002   
002700      *       |1988-11-21| hg  | ergaenzt                         A0002   
002800      *A.00.03|1989-07-13| kl  | Laenge-Umrechnung ergaenzt       A0003   
002900      *A.00.04|1994-03-30| hg  | Rundung auf 4 Dezimalstellen     A0004   
003000      *       |1994-03-30| hg  | vereinheitl.                     A0004   
003100      *A.01.00|1998-11-17| kl  | Y2K-Pruefung durchgefuehrt, keineA0100   
003200      *       |            |     | Datumsfelder in diesem Modul   A0100   
003300      *       |            |     | betroffen                      A0100   
003400      *A.01.01|1999-01-06| kl  | Jahrtausendwechsel-Test bestandenA0101   
003500      *A.01.02|2003-06-05| lor | RQ-044: FT<->M Faktoren          A0102   
003600      *       |2003-06-05| lor | korrigiert lt.                   A0102   
003700      *       |            |     | Fachabteilung uebernommen wie  A0102   
003800      *       |            |     | geliefert                      A0102   
003900      *       |            |     | (Kehrwert von 0.3048, nicht    A0102   
004000      *       |            |     | 3.2808)                        A0102   
004100      *A.01.03|2011-02-22| lor | ZURUECKGESTELLT - s. A.01.02,    A0103   
004200      *       |2011-02-22| lor | keine                            A0103   
004300      *       |            |     | weitere Aenderung an FT<->M    A0103   
004400      *       |            |     | noetig                         A0103   
004500      *A.01.04|2016-08-01| hg  | Nicht unterstuetztes Paar ->     A0104   
004600      *       |2016-08-01| hg  | LINK-RC=100                      A0104   
004700      *A.01.05|2022-09-14| edv | KG/M2<->IN ergaenzt (RQ-198)     A0105   
004800      *-----------------------------------------------------------
004900      *                                                           
005000      * Programmbeschreibung                                      
005100      * --------------------                                      
005200      * Setzt einen Messwert von einer Quelleinheit in eine       
005300      * Zieleinheit                                               
005400      * um. Wird von WXENGN0 fuer jeden Schwellenwert und jeden   
005500      * Gitterwert gerufen, dessen Einheit von der Zieleinheit des
005600      * Kriteriums abweicht. Nicht unterstuetzte Einheitenpaare   
005700      * werden                                                    
005800      * mit LINK-RC=100 zurueckgemeldet und vom Aufrufer als      
005900      * Ablehnung gezaehlt (SPCSEVERE etc. laufen nie durch dieses
006000      * Modul, da sie keine physikalische Einheit besitzen).      
006100      *                                                           
006200      ************************************************************
006300                                                                  
006400       ENVIRONMENT DIVISION.                                      
006500       CONFIGURATION SECTION.                                     
006600       SPECIAL-NAMES.                                             
006700           UPSI-0 IS WXCONV0-TRACE-SW                             
006800               ON STATUS IS WXCONV0-TRACE-ON.                     
006900                                                                  
007000       INPUT-OUTPUT SECTION.                                      
007100       FILE-CONTROL.                                              
007200                                                                  
007300       DATA DIVISION.                                             
007400       FILE SECTION.                                              
007500                                                                  
007600       WORKING-STORAGE SECTION.                                   
007700      *-----------------------------------------------------------
007800      * Comp-Felder: Praefix Cn mit n = Anzahl Digits             
007900      *-----------------------------------------------------------
008000       01          COMP-FELDER.                                   
008100           05      C4-PAIR              PIC S9(04) COMP.          
008200           05      C4-PAIR-X REDEFINES                            
008300                    C4-PAIR              PIC X(02).               
008400           05      FILLER               PIC X(01).                
008500      *                                                           
008600      *-----------------------------------------------------------
008700      * Felder mit konstantem Inhalt: Praefix K                   
008800      *-----------------------------------------------------------
008900       01          KONSTANTE-FELDER.                              
009000           05      K-MODUL             PIC X(08) VALUE "WXCONV0M".
009100      *          Temperatur                                       
009200           05    K-F-TO-K-SUB     PIC S9(3)V9(2) COMP VALUE 32.00.
009300           05      K-F-TO-K-MUL         PIC S9(1)V9(9) COMP       
009400                                                   VALUE          
009500                                                      0.555555556.
009600           05    K-F-TO-K-ADD    PIC S9(3)V9(2) COMP VALUE 273.15.
009700           05     K-K-TO-F-MUL      PIC S9(1)V9(1) COMP VALUE 1.8.
009800      *          Druck                                            
009900           05  K-PA-TO-INHG-DIV  PIC S9(4)V9(1) COMP VALUE 3386.4.
010000      *          Geschwindigkeit                                  
010100           05      K-MS-TO-MPH          PIC S9(1)V9(8) COMP       
010200                                                   VALUE          
010300                                                       2.23693629.
010400           05      K-MS-TO-KN           PIC S9(1)V9(8) COMP       
010500                                                   VALUE          
010600                                                       1.94384449.
010700           05    K-MPH-TO-MS    PIC S9(1)V9(5) COMP VALUE 0.44704.
010800           05      K-MPH-TO-MH          PIC S9(4)V9(3) COMP       
010900                                                   VALUE 1609.344.
011000           05      K-MPH-TO-KN          PIC S9(1)V9(9) COMP       
011100                                                   VALUE          
011200                                                      0.868976242.
011300           05      K-KN-TO-MS           PIC S9(1)V9(9) COMP       
011400                                                   VALUE          
011500                                                      0.514444445.
011600           05      K-KN-TO-MH      PIC S9(4)      COMP VALUE 1852.
011700           05      K-KN-TO-MPH          PIC S9(1)V9(9) COMP       
011800                                                   VALUE          
011900                                                      1.150779448.
012000      *          Laenge (Werksangabe: FT<->M invertiert lt.       
012100      * Quellsystem                                               
012200      *          uebernommen - siehe Aenderungsprotokoll          
012300      * A.01.02/A.01.03)                                          
012400           05      K-M-TO-IN            PIC S9(2)V9(8) COMP       
012500                                                   VALUE          
012600                                                      39.37007874.
012700           05      K-MI-TO-M            PIC S9(4)V9(3) COMP       
012800                                                   VALUE 1609.344.
012900           05    K-IN-TO-M-DIV    PIC S9(2)V9(2) COMP VALUE 39.37.
013000           05    K-IN-TO-MI-DIV    PIC S9(5)     COMP VALUE 63360.
013100           05 K-IN-TO-KGM2-DIV  PIC S9(1)V9(5) COMP VALUE 0.03937.
013200           05      FILLER               PIC X(01).                
013300      *                                                           
013400      *-----------------------------------------------------------
013500      * Conditional-Felder                                        
013600      *-----------------------------------------------------------
013700       01          SCHALTER.                                      
013800           05      PRG-STATUS           PIC 9.                    
013900               88 PRG-OK                          VALUE ZERO.     
014000               88 PRG-NOK                         VALUE 1 THRU 9. 
014100               88 PRG-ABBRUCH                     VALUE 2.        
014200           05      PAIR-FLAG             PIC 9    VALUE ZERO.     
014300               88  PAIR-SUPPORTED                  VALUE 1.       
014400               88  PAIR-UNSUPPORTED                VALUE ZERO.    
014500           05      FILLER                PIC X(01).               
014600      *                                                           
014700      *-----------------------------------------------------------
014800      * weitere Arbeitsfelder: Praefix W                          
014900      *-----------------------------------------------------------
015000       01          WORK-FELDER.                                   
015100           05      W-SRC-UNIT           PIC X(16)  VALUE SPACES.  
015200           05      W-DST-UNIT           PIC X(16)  VALUE SPACES.  
015300           05      W-PAIR-KEY           PIC X(32)  VALUE SPACES.  
015400           05      W-PAIR-KEY-R REDEFINES W-PAIR-KEY.             
015500               10  W-PK-SRC             PIC X(16).                
015600               10  W-PK-DST             PIC X(16).                
015700           05      W-RESULT             PIC S9(7)V9(8) COMP.      
015800           05      W-RESULT-X REDEFINES                           
015900                    W-RESULT             PIC X(08).               
016000           05      FILLER                PIC X(01).               
016100      *                                                           
016200       LINKAGE SECTION.                                           
016300       01     LINK-REC.                                           
016400           05  LINK-HDR.                                          
016500               10 LINK-SRC-UNIT     PIC X(16).                    
016600               10 LINK-DST-UNIT     PIC X(16).                    
016700               10 LINK-RC           PIC S9(04) COMP.              
016800      *              0    = OK                                    
016900      *              100  = Einheitenpaar nicht unterstuetzt      
017000      *              9999 = Programmabbruch                       
017100               10 FILLER            PIC X(01).                    
017200           05  LINK-DATA.                                         
017300               10 LINK-VALUE-IN     PIC S9(7)V9(4).               
017400               10 LINK-VALUE-OUT    PIC S9(7)V9(4).               
017500               10 FILLER            PIC X(01).                    
017600                                                                  
017700       PROCEDURE DIVISION USING LINK-REC.                         
017800                                                                  
017900      ************************************************************
018000      * Steuerungs-Section                                        
018100      ************************************************************
018200       A100-STEUERUNG SECTION.                                    
018300       A100-00.                                                   
018400           PERFORM B000-VORLAUF                                   
018500           PERFORM B100-VERARBEITUNG                              
018600           PERFORM B090-ENDE                                      
018700           GOBACK                                                 
018800           .                                                      
018900       A100-99.                                                   
019000           EXIT.                                                  
019100                                                                  
019200       B000-VORLAUF SECTION.                                      
019300       B000-00.                                                   
019400           MOVE ZERO             TO LINK-RC                       
019500           MOVE ZERO             TO LINK-VALUE-OUT                
019600           MOVE ZERO             TO W-RESULT                      
019700           SET  PRG-OK           TO TRUE                          
019800           SET  PAIR-UNSUPPORTED TO TRUE                          
019900           MOVE LINK-SRC-UNIT    TO W-SRC-UNIT                    
020000           MOVE LINK-DST-UNIT    TO W-DST-UNIT                    
020100           MOVE W-SRC-UNIT       TO W-PK-SRC                      
020200           MOVE W-DST-UNIT       TO W-PK-DST                      
020300                                                                  
020400      *          gleiche Einheit auf beiden Seiten: keine         
020500      * Umrechnung                                                
020600           IF W-SRC-UNIT = W-DST-UNIT                             
020700               MOVE LINK-VALUE-IN TO LINK-VALUE-OUT               
020800               MOVE ZERO          TO LINK-RC                      
020900               SET  PAIR-SUPPORTED TO TRUE                        
021000           END-IF                                                 
021100           .                                                      
021200       B000-99.                                                   
021300           EXIT.                                                  
021400                                                                  
021500       B090-ENDE SECTION.                                         
021600       B090-00.                                                   
021700           CONTINUE                                               
021800           .                                                      
021900       B090-99.                                                   
022000           EXIT.                                                  
022100                                                                  
022200      ************************************************************
022300      * Verarbeitung - Verteiler nach Einheitenpaar               
022400      ************************************************************
022500       B100-VERARBEITUNG SECTION.                                 
022600       B100-00.                                                   
022700           IF PAIR-SUPPORTED                                      
022800               GO TO B100-99                                      
022900           END-IF                                                 
023000                                                                  
023100           PERFORM C110-TEMPERATURE                               
023200           IF PAIR-UNSUPPORTED                                    
023300               PERFORM C120-PRESSURE                              
023400           END-IF                                                 
023500           IF PAIR-UNSUPPORTED                                    
023600               PERFORM C130-SPEED                                 
023700           END-IF                                                 
023800           IF PAIR-UNSUPPORTED                                    
023900               PERFORM C140-LENGTH                                
024000           END-IF                                                 
024100                                                                  
024200           IF PAIR-UNSUPPORTED                                    
024300               PERFORM Z002-BADPAIR                               
024400           ELSE                                                   
024500               COMPUTE LINK-VALUE-OUT ROUNDED = W-RESULT          
024600               MOVE ZERO TO LINK-RC                               
024700           END-IF                                                 
024800           .                                                      
024900       B100-99.                                                   
025000           EXIT.                                                  
025100                                                                  
025200      ************************************************************
025300      * Temperatur: F<->K<->C  (exakte Formeln lt. Fachvorgabe)   
025400      ************************************************************
025500       C110-TEMPERATURE SECTION.                                  
025600       C110-00.                                                   
025700           EVALUATE TRUE                                          
025800               WHEN W-SRC-UNIT = "FAHRENHEIT" AND W-DST-UNIT =    
025900                   "KELVIN"                                       
026000                   COMPUTE W-RESULT =                             
026100                       ( LINK-VALUE-IN - K-F-TO-K-SUB )           
026200                       * K-F-TO-K-MUL + K-F-TO-K-ADD              
026300                   SET PAIR-SUPPORTED TO TRUE                     
026400               WHEN W-SRC-UNIT = "KELVIN" AND W-DST-UNIT =        
026500                   "FAHRENHEIT"                                   
026600                   COMPUTE W-RESULT =                             
026700                       ( LINK-VALUE-IN - K-F-TO-K-ADD )           
026800                       * K-K-TO-F-MUL + K-F-TO-K-SUB              
026900                   SET PAIR-SUPPORTED TO TRUE                     
027000               WHEN W-SRC-UNIT = "KELVIN" AND W-DST-UNIT =        
027100                   "CELSIUS"                                      
027200                   COMPUTE W-RESULT = LINK-VALUE-IN - K-F-TO-K-ADD
027300                   SET PAIR-SUPPORTED TO TRUE                     
027400               WHEN W-SRC-UNIT = "CELSIUS" AND W-DST-UNIT =       
027500                   "FAHRENHEIT"                                   
027600                   COMPUTE W-RESULT =                             
027700                       LINK-VALUE-IN * K-K-TO-F-MUL + K-F-TO-K-SUB
027800                   SET PAIR-SUPPORTED TO TRUE                     
027900               WHEN OTHER                                         
028000                   CONTINUE                                       
028100           END-EVALUATE                                           
028200           .                                                      
028300       C110-99.                                                   
028400           EXIT.                                                  
028500                                                                  
028600      ************************************************************
028700      * Druck: Pa->mb, Pa->inHg                                   
028800      ************************************************************
028900       C120-PRESSURE SECTION.                                     
029000       C120-00.                                                   
029100           EVALUATE TRUE                                          
029200               WHEN W-SRC-UNIT = "PASCALS" AND W-DST-UNIT =       
029300                   "MILLIBARS"                                    
029400                   COMPUTE W-RESULT = LINK-VALUE-IN / 100         
029500                   SET PAIR-SUPPORTED TO TRUE                     
029600               WHEN W-SRC-UNIT = "PASCALS"                        
029700                    AND W-DST-UNIT = "INCHESOFMERCURY"            
029800                   COMPUTE W-RESULT = LINK-VALUE-IN /             
029900                       K-PA-TO-INHG-DIV                           
030000                   SET PAIR-SUPPORTED TO TRUE                     
030100               WHEN OTHER                                         
030200                   CONTINUE                                       
030300           END-EVALUATE                                           
030400           .                                                      
030500       C120-99.                                                   
030600           EXIT.                                                  
030700                                                                  
030800      ************************************************************
030900      * Geschwindigkeit: m/s, mph, kn wechselseitig, m/s->m/h     
031000      ************************************************************
031100       C130-SPEED SECTION.                                        
031200       C130-00.                                                   
031300           EVALUATE TRUE                                          
031400               WHEN W-SRC-UNIT = "METERSPERSECOND"                
031500                    AND W-DST-UNIT = "MILESPERHOUR"               
031600                   COMPUTE W-RESULT = LINK-VALUE-IN * K-MS-TO-MPH 
031700                   SET PAIR-SUPPORTED TO TRUE                     
031800               WHEN W-SRC-UNIT = "METERSPERSECOND"                
031900                    AND W-DST-UNIT = "METERSPERHOUR"              
032000                   COMPUTE W-RESULT = LINK-VALUE-IN * 3600        
032100                   SET PAIR-SUPPORTED TO TRUE                     
032200               WHEN W-SRC-UNIT = "METERSPERSECOND" AND W-DST-UNIT 
032300                   = "KNOTS"                                      
032400                   COMPUTE W-RESULT = LINK-VALUE-IN * K-MS-TO-KN  
032500                   SET PAIR-SUPPORTED TO TRUE                     
032600               WHEN W-SRC-UNIT = "MILESPERHOUR"                   
032700                    AND W-DST-UNIT = "METERSPERSECOND"            
032800                   COMPUTE W-RESULT = LINK-VALUE-IN * K-MPH-TO-MS 
032900                   SET PAIR-SUPPORTED TO TRUE                     
033000               WHEN W-SRC-UNIT = "MILESPERHOUR"                   
033100                    AND W-DST-UNIT = "METERSPERHOUR"              
033200                   COMPUTE W-RESULT = LINK-VALUE-IN * K-MPH-TO-MH 
033300                   SET PAIR-SUPPORTED TO TRUE                     
033400               WHEN W-SRC-UNIT = "MILESPERHOUR" AND W-DST-UNIT =  
033500                   "KNOTS"                                        
033600                   COMPUTE W-RESULT = LINK-VALUE-IN * K-MPH-TO-KN 
033700                   SET PAIR-SUPPORTED TO TRUE                     
033800               WHEN W-SRC-UNIT = "KNOTS"                          
033900                    AND W-DST-UNIT = "METERSPERSECOND"            
034000                   COMPUTE W-RESULT = LINK-VALUE-IN * K-KN-TO-MS  
034100                   SET PAIR-SUPPORTED TO TRUE                     
034200               WHEN W-SRC-UNIT = "KNOTS" AND W-DST-UNIT =         
034300                   "METERSPERHOUR"                                
034400                   COMPUTE W-RESULT = LINK-VALUE-IN * K-KN-TO-MH  
034500                   SET PAIR-SUPPORTED TO TRUE                     
034600               WHEN W-SRC-UNIT = "KNOTS" AND W-DST-UNIT =         
034700                   "MILESPERHOUR"                                 
034800                   COMPUTE W-RESULT = LINK-VALUE-IN * K-KN-TO-MPH 
034900                   SET PAIR-SUPPORTED TO TRUE                     
035000               WHEN OTHER                                         
035100                   CONTINUE                                       
035200           END-EVALUATE                                           
035300           .                                                      
035400       C130-99.                                                   
035500           EXIT.                                                  
035600                                                                  
035700      ************************************************************
035800      * Laenge: ft/m/mi/in/kg.m-2 lt. Fachvorgabe (FT<->M         
035900      * invertiert,                                               
036000      * so vom Quellsystem uebernommen - siehe                    
036100      * Aenderungsprotokoll)                                      
036200      ************************************************************
036300       C140-LENGTH SECTION.                                       
036400       C140-00.                                                   
036500           EVALUATE TRUE                                          
036600               WHEN W-SRC-UNIT = "FEET" AND W-DST-UNIT = "INCHES" 
036700                   COMPUTE W-RESULT = LINK-VALUE-IN * 12          
036800                   SET PAIR-SUPPORTED TO TRUE                     
036900               WHEN W-SRC-UNIT = "FEET" AND W-DST-UNIT = "MILES"  
037000                   COMPUTE W-RESULT = LINK-VALUE-IN / 5280        
037100                   SET PAIR-SUPPORTED TO TRUE                     
037200               WHEN W-SRC-UNIT = "FEET" AND W-DST-UNIT = "METERS" 
037300                   COMPUTE W-RESULT = LINK-VALUE-IN / 0.3048      
037400                   SET PAIR-SUPPORTED TO TRUE                     
037500               WHEN W-SRC-UNIT = "METERS" AND W-DST-UNIT =        
037600                   "INCHES"                                       
037700                   COMPUTE W-RESULT = LINK-VALUE-IN * K-M-TO-IN   
037800                   SET PAIR-SUPPORTED TO TRUE                     
037900               WHEN W-SRC-UNIT = "METERS" AND W-DST-UNIT = "FEET" 
038000                   COMPUTE W-RESULT = LINK-VALUE-IN * 0.3048      
038100                   SET PAIR-SUPPORTED TO TRUE                     
038200               WHEN W-SRC-UNIT = "METERS" AND W-DST-UNIT = "MILES"
038300                   COMPUTE W-RESULT = LINK-VALUE-IN / K-MI-TO-M   
038400                   SET PAIR-SUPPORTED TO TRUE                     
038500               WHEN W-SRC-UNIT = "MILES" AND W-DST-UNIT = "INCHES"
038600                   COMPUTE W-RESULT = LINK-VALUE-IN *             
038700                       K-IN-TO-MI-DIV                             
038800                   SET PAIR-SUPPORTED TO TRUE                     
038900               WHEN W-SRC-UNIT = "MILES" AND W-DST-UNIT = "FEET"  
039000                   COMPUTE W-RESULT = LINK-VALUE-IN * 5280        
039100                   SET PAIR-SUPPORTED TO TRUE                     
039200               WHEN W-SRC-UNIT = "MILES" AND W-DST-UNIT = "METERS"
039300                   COMPUTE W-RESULT = LINK-VALUE-IN * K-MI-TO-M   
039400                   SET PAIR-SUPPORTED TO TRUE                     
039500               WHEN W-SRC-UNIT = "INCHES" AND W-DST-UNIT = "FEET" 
039600                   COMPUTE W-RESULT = LINK-VALUE-IN / 12          
039700                   SET PAIR-SUPPORTED TO TRUE                     
039800               WHEN W-SRC-UNIT = "INCHES" AND W-DST-UNIT =        
039900                   "METERS"                                       
040000                   COMPUTE W-RESULT = LINK-VALUE-IN /             
040100                       K-IN-TO-M-DIV                              
040200                   SET PAIR-SUPPORTED TO TRUE                     
040300               WHEN W-SRC-UNIT = "INCHES" AND W-DST-UNIT = "MILES"
040400                   COMPUTE W-RESULT = LINK-VALUE-IN /             
040500                       K-IN-TO-MI-DIV                             
040600                   SET PAIR-SUPPORTED TO TRUE                     
040700               WHEN W-SRC-UNIT = "INCHES" AND W-DST-UNIT =        
040800                   "KGPERM2"                                      
040900                   COMPUTE W-RESULT = LINK-VALUE-IN /             
041000                       K-IN-TO-KGM2-DIV                           
041100                   SET PAIR-SUPPORTED TO TRUE                     
041200               WHEN W-SRC-UNIT = "KGPERM2" AND W-DST-UNIT =       
041300                   "INCHES"                                       
041400                   COMPUTE W-RESULT = LINK-VALUE-IN *             
041500                       K-IN-TO-KGM2-DIV                           
041600                   SET PAIR-SUPPORTED TO TRUE                     
041700               WHEN OTHER                                         
041800                   CONTINUE                                       
041900           END-EVALUATE                                           
042000           .                                                      
042100       C140-99.                                                   
042200           EXIT.                                                  
042300                                                                  
042400      ************************************************************
042500      * Nicht unterstuetztes Einheitenpaar - als Ablehnung melden 
042600      ************************************************************
042700       Z002-BADPAIR SECTION.                                      
042800       Z002-00.                                                   
042900           MOVE 100          TO LINK-RC                           
043000           MOVE ZERO         TO LINK-VALUE-OUT                    
043100           .                                                      
043200       Z002-99.                                                   
043300           EXIT.                                                  
043400                                                                  
